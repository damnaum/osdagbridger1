000100*****************************************************************
000110*                                                                *
000120*    NYWRKCM  --  COMMON ENGINEERING WORK FIELDS, COPIED INTO   *
000130*    THE LINKAGE SECTION OF NYBRGDSN AND OF EVERY SUBPROGRAM    *
000140*    IT CALLS SO THE CALL/USING LISTS LINE UP FIELD FOR FIELD.  *
000150*                                                                *
000160*    MAINTENANCE..                                               *
000170*    DATE     USERID   DESCRIPTION                          TAG *
000180*    -------- -------- -------------------------------- -------- *
000190*    03/02/92 BKC      ORIGINAL MATERIAL AND SECTION       DR061*
000200*             PROPERTY BLOCKS FOR THE NYSECPRP CALL.             *
000210*    06/02/03 BKC      ADDED WRK-CAPACITY-RESULT BLOCK FOR  DR281*
000220*             THE NYCAPCHK CALL.                                  *
000230*    02/14/24 NKR      ADDED THE B9B FLANGE OUTSTAND AND WEB   DR521*
000240*             SLENDERNESS LOCAL-CHECK FIELDS TO THE CAPACITY    DR521*
000250*             RESULT BLOCK - NYCAPCHK NOW SETS THEM.             DR521*
000260*****************************************************************
000270 01  WRK-MATERIAL.
000280     05  WRK-FY                 PIC 9(03)V9.
000290     05  WRK-FU                 PIC 9(03)V9.
000300     05  WRK-MOD-E              PIC 9(06).
000310     05  WRK-MOD-G              PIC 9(05).
000320     05  WRK-EPSILON            PIC 9V999.
000330     05  WRK-GAMMA-M0           PIC 9V99.
000340     05  WRK-GAMMA-M1           PIC 9V99.
000350     05  FILLER                 PIC X(01).
000360*
000370 01  WRK-SECTION-PROPS.
000380     05  WRK-WEB-DEPTH          PIC 9(05).
000390     05  WRK-WEB-THK            PIC 9(03).
000400     05  WRK-FLG-WIDTH          PIC 9(04).
000410     05  WRK-FLG-THK            PIC 9(03).
000420     05  WRK-TOTAL-DEPTH        PIC 9(05).
000430     05  WRK-AREA-MM2           PIC 9(07).
000440     05  WRK-YBAR-MM            PIC 9(05)V99.
000450     05  WRK-IXX-MM4            PIC 9(13).
000460     05  WRK-IYY-MM4            PIC 9(13).
000470     05  WRK-ZTOP-MM3           PIC 9(10).
000480     05  WRK-ZBOT-MM3           PIC 9(10).
000490     05  WRK-ZP-MM3             PIC 9(10).
000500     05  WRK-WEB-SLEND          PIC 9(03)V99.
000510     05  WRK-FLG-SLEND          PIC 9(03)V99.
000520     05  WRK-WEIGHT-PER-M       PIC 9(04)V99.
000530     05  WRK-SHAPE-FACTOR       PIC 9V999.
000540     05  WRK-SECTION-CLASS      PIC X(12).
000550     05  WRK-SECT-CLASS-CODE REDEFINES WRK-SECTION-CLASS.
000560         10  WRK-SECT-CLASS-C1  PIC X(01).
000570         10  FILLER             PIC X(11).
000580     05  FILLER                 PIC X(01).
000590*
000600 01  WRK-CAPACITY-RESULT.
000610     05  WRK-MOM-CAPACITY       PIC 9(06)V99.
000620     05  WRK-SHR-CAPACITY       PIC 9(06)V99.
000630     05  WRK-DEFL-MM            PIC 9(04)V99.
000640     05  WRK-BEARING-IND        PIC X(01).
000650         88  WRK-BEARING-OK     VALUE 'Y'.
000660         88  WRK-BEARING-FAIL   VALUE 'N'.
000670     05  WRK-WARNING-COUNT      PIC 9(02) COMP-3.
000680     05  WRK-WARNING-TEXT OCCURS 5 TIMES PIC X(40).
000690     05  WRK-FLG-OUT-RATIO       PIC 9(03)V99.
000700     05  WRK-FLG-OUT-LIMIT       PIC 9(03)V99.
000710     05  WRK-FLG-OUT-IND         PIC X(01).
000720         88  WRK-FLG-OUT-OK      VALUE 'Y'.
000730         88  WRK-FLG-OUT-FAIL    VALUE 'N'.
000740     05  WRK-WEB-SLD-RATIO       PIC 9(03)V99.
000750     05  WRK-WEB-SLD-LIMIT       PIC 9(03)V99.
000760     05  WRK-WEB-SLD-IND         PIC X(01).
000770         88  WRK-WEB-SLD-OK      VALUE 'Y'.
000780         88  WRK-WEB-SLD-FAIL    VALUE 'N'.
000790     05  FILLER                 PIC X(01).
