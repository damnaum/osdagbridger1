000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NYLOADCB.
000120 AUTHOR. B K CHEVALLIER.
000130 INSTALLATION. BRIDGE WORKS DIVISION - STRUCTURES BATCH.
000140 DATE-WRITTEN. 06/02/03.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL ENGINEERING USE ONLY.
000170*****************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                *
000200*  CALLED SUBPROGRAM - IRC:6 TABLE 3.1 PARTIAL SAFETY FACTOR     *
000210*  TABLE FOR ALL SIX LIMIT STATES AND ALL NINE LOAD COMPONENTS   *
000220*  - DEAD, SUPERIMPOSED, LIVE, WIND, TEMPERATURE, SEISMIC,       *
000230*  EARTH PRESSURE, BRAKING AND CENTRIFUGAL.  FUNCTION 'LOOK'     *
000240*  RETURNS THE NINE FACTORS FOR A NAMED LIMIT STATE.  FUNCTION   *
000250*  'TOTL' FACTORS A GIVEN SET OF NINE LOAD COMPONENTS AGAINST A  *
000260*  NAMED LIMIT STATE.  FUNCTION 'GOVN' FACTORS THE SAME NINE     *
000270*  COMPONENTS AGAINST ALL SIX LIMIT STATES AND RETURNS THE       *
000280*  GOVERNING (LARGEST) FACTORED TOTAL AND ITS LIMIT STATE.       *
000290*  KEEPS THE FACTOR TABLE IN ONE PLACE SO NYBRGDSN NEVER HARD-   *
000300*  CODES 1.35/1.50 AGAIN.                                         *
000310*                                                                *
000320*P    ENTRY PARAMETERS..                                         *
000330*     CALL 'NYLOADCB' USING  LC-FUNCTION        PIC X(04)        *
000340*                                 'LOOK'/'TOTL'/'GOVN'            *
000350*                             LC-LIMIT-STATE     PIC X(14)        *
000360*                             LC-COMPONENT-TABLE (9 COMPONENTS)   *
000370*                             LC-FACTOR-TABLE    (9 FACTORS)      *
000380*                             LC-FACTORED-TOTAL   PIC S9(07)V99   *
000390*                             LC-GOVERNING-STATE  PIC X(14)       *
000400*                                                                *
000410*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000420*     UNKNOWN LIMIT STATE DEFAULTS TO ULS_BASIC.                 *
000430*                                                                *
000440*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000450*     NONE.                                                       *
000460*                                                                *
000470*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000480*     IRC:6-2017 TABLE 3.1 LOAD COMBINATIONS.                     *
000490*                                                                *
000500*    MAINTENANCE..                                               *
000510*    DATE     USERID   DESCRIPTION                          TAG *
000520*    -------- -------- -------------------------------- -------- *
000530*    06/02/03 BKC      ORIGINAL PROGRAM - ULS BASIC AND      DR281*
000540*             SLS BASIC COMBINATIONS ONLY.                       *
000550*    09/17/07 BKC      ADDED ULS SEISMIC, ULS WIND AND       DR347*
000560*             ULS ACCIDENTAL COMBINATIONS.                       *
000570*    03/03/24 NKR      THE TABLE CARRIED A FABRICATED         DR532*
000580*             ULS_WIND ROW NOT IN TABLE 3.1, WAS MISSING      DR532*
000590*             SLS_RARE (MISLABELLED SLS_BASIC) AND SLS_QUASI_  DR532*
000600*             PERM ENTIRELY, ONLY CARRIED THREE OF THE NINE    DR532*
000610*             FACTOR COLUMNS, AND HAD ULS_ACCIDENTAL'S LIVE    DR532*
000620*             FACTOR AT 1.00 AGAINST TABLE 3.1'S 0.75.          DR532*
000630*             REBUILT TO THE SIX LIMIT STATES AND NINE         DR532*
000640*             FACTOR COLUMNS AND ADDED THE 'TOTL'/'GOVN'        DR532*
000650*             FACTORED-TOTAL AND GOVERNING-COMBINATION          DR532*
000660*             FUNCTIONS - THE TABLE HAD NO WAY TO FACTOR A      DR532*
000670*             LOAD CASE OR FIND THE GOVERNING COMBINATION        DR532*
000680*             BEFORE THIS CHANGE.                                 DR532*
000690*****************************************************************
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM.
000740 DATA DIVISION.
000750 WORKING-STORAGE SECTION.
000760 01  FILLER                     PIC X(32)
000770     VALUE 'NYLOADCB WORKING STORAGE BEGINS'.
000780 01  LOADCOMB-TABLE.
000790     05  LC-ENTRY OCCURS 6 TIMES INDEXED BY LC-IDX.
000800         10  LC-TABLE-STATE     PIC X(14).
000810         10  LC-TABLE-DEAD      PIC 9V99.
000820         10  LC-TABLE-SUPIMP    PIC 9V99.
000830         10  LC-TABLE-LIVE      PIC 9V99.
000840         10  LC-TABLE-WIND      PIC 9V99.
000850         10  LC-TABLE-TEMP      PIC 9V99.
000860         10  LC-TABLE-SEISMIC   PIC 9V99.
000870         10  LC-TABLE-EARTH     PIC 9V99.
000880         10  LC-TABLE-BRAKING   PIC 9V99.
000890         10  LC-TABLE-CENTRIF   PIC 9V99.
000900     05  FILLER                 PIC X(01).
000910 01  LOADCOMB-WORK-AREA.
000920     05  LC-SUB                 PIC S9(04) COMP VALUE 0.
000930     05  LC-FOUND-IND           PIC X(01).
000940         88  LC-FOUND           VALUE 'Y'.
000950         88  LC-NOT-FOUND       VALUE 'N'.
000960     05  LC-TRIAL-TOTAL         PIC S9(07)V99 VALUE 0.
000970     05  LC-TRIAL-TOTAL-R REDEFINES LC-TRIAL-TOTAL
000980             PIC S9(09).
000990     05  LC-FACTOR-SCRATCH      PIC 9V99 VALUE 0.
001000     05  LC-FACTOR-SCRATCH-R REDEFINES LC-FACTOR-SCRATCH
001010             PIC 999.
001020     05  FILLER                 PIC X(01).
001030 LINKAGE SECTION.
001040 01  LK-LC-FUNCTION              PIC X(04).
001050     88  LK-LC-LOOKUP            VALUE 'LOOK'.
001060     88  LK-LC-TOTAL             VALUE 'TOTL'.
001070     88  LK-LC-GOVERN            VALUE 'GOVN'.
001080 01  LK-LC-LIMIT-STATE           PIC X(14).
001090 01  LK-LC-LIMIT-STATE-R REDEFINES LK-LC-LIMIT-STATE.
001100     05  LK-LC-STATE-PREFIX      PIC X(03).
001110     05  FILLER                 PIC X(11).
001120 01  LK-LC-COMPONENT-TABLE.
001130     05  LK-LC-COMP-DEAD         PIC S9(06)V99.
001140     05  LK-LC-COMP-SUPIMP       PIC S9(06)V99.
001150     05  LK-LC-COMP-LIVE         PIC S9(06)V99.
001160     05  LK-LC-COMP-WIND         PIC S9(06)V99.
001170     05  LK-LC-COMP-TEMP         PIC S9(06)V99.
001180     05  LK-LC-COMP-SEISMIC      PIC S9(06)V99.
001190     05  LK-LC-COMP-EARTH        PIC S9(06)V99.
001200     05  LK-LC-COMP-BRAKING      PIC S9(06)V99.
001210     05  LK-LC-COMP-CENTRIF      PIC S9(06)V99.
001220 01  LK-LC-FACTOR-TABLE.
001230     05  LK-LC-DEAD-FACTOR       PIC 9V99.
001240     05  LK-LC-SUPIMP-FACTOR     PIC 9V99.
001250     05  LK-LC-LIVE-FACTOR       PIC 9V99.
001260     05  LK-LC-WIND-FACTOR       PIC 9V99.
001270     05  LK-LC-TEMP-FACTOR       PIC 9V99.
001280     05  LK-LC-SEISMIC-FACTOR    PIC 9V99.
001290     05  LK-LC-EARTH-FACTOR      PIC 9V99.
001300     05  LK-LC-BRAKING-FACTOR    PIC 9V99.
001310     05  LK-LC-CENTRIF-FACTOR    PIC 9V99.
001320 01  LK-LC-FACTORED-TOTAL        PIC S9(07)V99.
001330 01  LK-LC-GOVERNING-STATE       PIC X(14).
001340 PROCEDURE DIVISION USING LK-LC-FUNCTION
001350                          LK-LC-LIMIT-STATE
001360                          LK-LC-COMPONENT-TABLE
001370                          LK-LC-FACTOR-TABLE
001380                          LK-LC-FACTORED-TOTAL
001390                          LK-LC-GOVERNING-STATE.
001400     PERFORM 000-MAINLINE THRU 000-MAINLINE-EXIT
001410     GOBACK
001420     .
001430 000-MAINLINE.
001440     PERFORM 100-BUILD-TABLE
001450     EVALUATE TRUE
001460         WHEN LK-LC-TOTAL
001470             PERFORM 200-LOOKUP-LIMIT-STATE
001480                 THRU 200-LOOKUP-LIMIT-STATE-EXIT
001490             PERFORM 400-FACTOR-ONE-CASE
001500                 THRU 400-FACTOR-ONE-CASE-EXIT
001510             MOVE LC-TRIAL-TOTAL TO LK-LC-FACTORED-TOTAL
001520         WHEN LK-LC-GOVERN
001530             PERFORM 500-FIND-GOVERNING-CASE
001540                 THRU 500-FIND-GOVERNING-CASE-EXIT
001550         WHEN OTHER
001560             PERFORM 200-LOOKUP-LIMIT-STATE
001570                 THRU 200-LOOKUP-LIMIT-STATE-EXIT
001580     END-EVALUATE
001590     .
001600 000-MAINLINE-EXIT.
001610     EXIT.
001620*****************************************************************
001630*     100-BUILD-TABLE  --  U6 LOAD COMBINATIONS                 *
001640*                                                                 *
001650*     DEAD, SUPIMP, LIVE, WIND, TEMPERATURE, SEISMIC, EARTH,     *
001660*     BRAKING, CENTRIFUGAL - IN THAT COLUMN ORDER, PER TABLE      *
001670*     3.1.                                                         *
001680*****************************************************************
001690 100-BUILD-TABLE.
001700     MOVE 'ULS_BASIC     ' TO LC-TABLE-STATE (1)
001710     MOVE 1.35 TO LC-TABLE-DEAD (1)
001720     MOVE 1.35 TO LC-TABLE-SUPIMP (1)
001730     MOVE 1.50 TO LC-TABLE-LIVE (1)
001740     MOVE 1.50 TO LC-TABLE-WIND (1)
001750     MOVE 1.00 TO LC-TABLE-TEMP (1)
001760     MOVE 0.00 TO LC-TABLE-SEISMIC (1)
001770     MOVE 1.50 TO LC-TABLE-EARTH (1)
001780     MOVE 1.50 TO LC-TABLE-BRAKING (1)
001790     MOVE 1.50 TO LC-TABLE-CENTRIF (1)
001800     MOVE 'ULS_SEISMIC   ' TO LC-TABLE-STATE (2)
001810     MOVE 1.35 TO LC-TABLE-DEAD (2)
001820     MOVE 1.35 TO LC-TABLE-SUPIMP (2)
001830     MOVE 0.75 TO LC-TABLE-LIVE (2)
001840     MOVE 0.00 TO LC-TABLE-WIND (2)
001850     MOVE 0.50 TO LC-TABLE-TEMP (2)
001860     MOVE 1.50 TO LC-TABLE-SEISMIC (2)
001870     MOVE 1.00 TO LC-TABLE-EARTH (2)
001880     MOVE 0.50 TO LC-TABLE-BRAKING (2)
001890     MOVE 0.00 TO LC-TABLE-CENTRIF (2)
001900     MOVE 'ULS_ACCIDENTAL' TO LC-TABLE-STATE (3)
001910     MOVE 1.00 TO LC-TABLE-DEAD (3)
001920     MOVE 1.00 TO LC-TABLE-SUPIMP (3)
001930     MOVE 0.75 TO LC-TABLE-LIVE (3)
001940     MOVE 0.00 TO LC-TABLE-WIND (3)
001950     MOVE 0.50 TO LC-TABLE-TEMP (3)
001960     MOVE 0.00 TO LC-TABLE-SEISMIC (3)
001970     MOVE 1.00 TO LC-TABLE-EARTH (3)
001980     MOVE 0.75 TO LC-TABLE-BRAKING (3)
001990     MOVE 0.00 TO LC-TABLE-CENTRIF (3)
002000     MOVE 'SLS_RARE      ' TO LC-TABLE-STATE (4)
002010     MOVE 1.00 TO LC-TABLE-DEAD (4)
002020     MOVE 1.00 TO LC-TABLE-SUPIMP (4)
002030     MOVE 1.00 TO LC-TABLE-LIVE (4)
002040     MOVE 1.00 TO LC-TABLE-WIND (4)
002050     MOVE 1.00 TO LC-TABLE-TEMP (4)
002060     MOVE 0.00 TO LC-TABLE-SEISMIC (4)
002070     MOVE 1.00 TO LC-TABLE-EARTH (4)
002080     MOVE 1.00 TO LC-TABLE-BRAKING (4)
002090     MOVE 1.00 TO LC-TABLE-CENTRIF (4)
002100     MOVE 'SLS_FREQUENT  ' TO LC-TABLE-STATE (5)
002110     MOVE 1.00 TO LC-TABLE-DEAD (5)
002120     MOVE 1.00 TO LC-TABLE-SUPIMP (5)
002130     MOVE 0.75 TO LC-TABLE-LIVE (5)
002140     MOVE 0.50 TO LC-TABLE-WIND (5)
002150     MOVE 0.60 TO LC-TABLE-TEMP (5)
002160     MOVE 0.00 TO LC-TABLE-SEISMIC (5)
002170     MOVE 1.00 TO LC-TABLE-EARTH (5)
002180     MOVE 0.75 TO LC-TABLE-BRAKING (5)
002190     MOVE 0.75 TO LC-TABLE-CENTRIF (5)
002200     MOVE 'SLS_QUASI_PERM' TO LC-TABLE-STATE (6)
002210     MOVE 1.00 TO LC-TABLE-DEAD (6)
002220     MOVE 1.00 TO LC-TABLE-SUPIMP (6)
002230     MOVE 0.00 TO LC-TABLE-LIVE (6)
002240     MOVE 0.00 TO LC-TABLE-WIND (6)
002250     MOVE 0.50 TO LC-TABLE-TEMP (6)
002260     MOVE 0.00 TO LC-TABLE-SEISMIC (6)
002270     MOVE 1.00 TO LC-TABLE-EARTH (6)
002280     MOVE 0.00 TO LC-TABLE-BRAKING (6)
002290     MOVE 0.00 TO LC-TABLE-CENTRIF (6)
002300     .
002310*****************************************************************
002320*     200-LOOKUP-LIMIT-STATE  --  U6 LOAD COMBINATIONS            *
002330*****************************************************************
002340 200-LOOKUP-LIMIT-STATE.
002350     SET LC-IDX TO 1
002360     SET LC-NOT-FOUND TO TRUE
002370     SEARCH LC-ENTRY
002380         WHEN LC-TABLE-STATE (LC-IDX) = LK-LC-LIMIT-STATE
002390             SET LC-FOUND TO TRUE
002400     END-SEARCH
002410     IF LC-NOT-FOUND
002420         SET LC-IDX TO 1
002430     END-IF
002440     MOVE LC-TABLE-DEAD     (LC-IDX) TO LK-LC-DEAD-FACTOR
002450     MOVE LC-TABLE-SUPIMP   (LC-IDX) TO LK-LC-SUPIMP-FACTOR
002460     MOVE LC-TABLE-LIVE     (LC-IDX) TO LK-LC-LIVE-FACTOR
002470     MOVE LC-TABLE-WIND     (LC-IDX) TO LK-LC-WIND-FACTOR
002480     MOVE LC-TABLE-TEMP     (LC-IDX) TO LK-LC-TEMP-FACTOR
002490     MOVE LC-TABLE-SEISMIC  (LC-IDX) TO LK-LC-SEISMIC-FACTOR
002500     MOVE LC-TABLE-EARTH    (LC-IDX) TO LK-LC-EARTH-FACTOR
002510     MOVE LC-TABLE-BRAKING  (LC-IDX) TO LK-LC-BRAKING-FACTOR
002520     MOVE LC-TABLE-CENTRIF  (LC-IDX) TO LK-LC-CENTRIF-FACTOR
002530     .
002540 200-LOOKUP-LIMIT-STATE-EXIT.
002550     EXIT.
002560*****************************************************************
002570*     400-FACTOR-ONE-CASE  --  U6 FACTORED TOTAL OF A LOAD CASE  *
002580*                                                                 *
002590*     FACTORED TOTAL = SUM OF FACTOR TIMES COMPONENT OVER ALL    *
002600*     NINE COLUMNS, USING WHICHEVER ROW 200 LEFT AT LC-IDX.       *
002610*****************************************************************
002620 400-FACTOR-ONE-CASE.
002630     COMPUTE LC-TRIAL-TOTAL ROUNDED =
002640         (LC-TABLE-DEAD     (LC-IDX) * LK-LC-COMP-DEAD)
002650       + (LC-TABLE-SUPIMP   (LC-IDX) * LK-LC-COMP-SUPIMP)
002660       + (LC-TABLE-LIVE     (LC-IDX) * LK-LC-COMP-LIVE)
002670       + (LC-TABLE-WIND     (LC-IDX) * LK-LC-COMP-WIND)
002680       + (LC-TABLE-TEMP     (LC-IDX) * LK-LC-COMP-TEMP)
002690       + (LC-TABLE-SEISMIC  (LC-IDX) * LK-LC-COMP-SEISMIC)
002700       + (LC-TABLE-EARTH    (LC-IDX) * LK-LC-COMP-EARTH)
002710       + (LC-TABLE-BRAKING  (LC-IDX) * LK-LC-COMP-BRAKING)
002720       + (LC-TABLE-CENTRIF  (LC-IDX) * LK-LC-COMP-CENTRIF)
002730     .
002740 400-FACTOR-ONE-CASE-EXIT.
002750     EXIT.
002760*****************************************************************
002770*     500-FIND-GOVERNING-CASE  --  U6 "GENERATE ALL COMBINATIONS, *
002780*     GOVERNING = MAXIMUM" - FACTORS THE SAME NINE COMPONENTS     *
002790*     AGAINST ALL SIX LIMIT STATES AND KEEPS THE LARGEST.          *
002800*****************************************************************
002810 500-FIND-GOVERNING-CASE.
002820     MOVE LOW-VALUES TO LK-LC-GOVERNING-STATE
002830     MOVE 0 TO LK-LC-FACTORED-TOTAL
002840     PERFORM 510-TEST-ONE-CASE
002850         VARYING LC-IDX FROM 1 BY 1
002860         UNTIL LC-IDX > 6
002870     .
002880 500-FIND-GOVERNING-CASE-EXIT.
002890     EXIT.
002900 510-TEST-ONE-CASE.
002910     PERFORM 400-FACTOR-ONE-CASE THRU 400-FACTOR-ONE-CASE-EXIT
002920     IF LC-TRIAL-TOTAL > LK-LC-FACTORED-TOTAL
002930         MOVE LC-TRIAL-TOTAL       TO LK-LC-FACTORED-TOTAL
002940         MOVE LC-TABLE-STATE (LC-IDX) TO LK-LC-GOVERNING-STATE
002950     END-IF
002960     .
