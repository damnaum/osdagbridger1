000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NYVEHLIB.
000120 AUTHOR. B K CHEVALLIER.
000130 INSTALLATION. BRIDGE WORKS DIVISION - STRUCTURES BATCH.
000140 DATE-WRITTEN. 03/02/92.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL ENGINEERING USE ONLY.
000170*****************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                *
000200*  CALLED SUBPROGRAM - BUILDS THE IRC:6-2017 VEHICLE / AXLE     *
000210*  LOAD CATALOG FOR THE SEVEN STANDARD LIVE LOAD CLASSES AND     *
000220*  RETURNS THE IMPACT FACTOR, LANE REDUCTION FACTOR AND         *
000230*  CONGESTION FACTOR FOR THE CALLER'S SPAN AND LANE COUNT.       *
000240*  THE CALLER PASSES THE DESIRED LIVE-LOAD-CLASS IN-OUT; THIS    *
000250*  PROGRAM FILLS THE WHOLE CATALOG EVERY CALL SO NYMOVELD CAN    *
000260*  RE-USE THE SAME TABLE WITHOUT A SECOND CALL.                  *
000270*                                                                *
000280*P    ENTRY PARAMETERS..                                         *
000290*     CALL 'NYVEHLIB' USING  VEH-CLASS-IN      PIC X(10)         *
000300*                             VEH-SPAN-M        PIC 9(04)V999     *
000310*                             VEH-NUM-LANES     PIC 9(01)         *
000320*                             VEHICLE-CATALOG   (SEE NYAXLTB)     *
000330*                             VEH-IMPACT-OUT    PIC 9V9(04)       *
000340*                             VEH-LANE-RED-OUT  PIC 9V99          *
000350*                             VEH-CONGEST-OUT   PIC 9V99          *
000360*                             VEH-RETURN-CODE   PIC X(01)         *
000370*                                 'Y' = CLASS RESOLVED, 'N' = NOT *
000380*                                                                *
000390*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000400*     NONE - UNRESOLVED CLASS RETURNS 'N' TO THE CALLER.         *
000410*                                                                *
000420*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000430*     NONE.                                                       *
000440*                                                                *
000450*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000460*     IRC:6-2017 TABLE 2 (CLASS AA/A/B) AND APPENDIX (70R).       *
000470*                                                                *
000480*    MAINTENANCE..                                               *
000490*    DATE     USERID   DESCRIPTION                          TAG *
000500*    -------- -------- -------------------------------- -------- *
000510*    03/02/92 BKC      ORIGINAL PROGRAM - CLASS A AND B     DR061*
000520*             AXLE TRAINS ONLY.                                  *
000530*    07/19/99 RLT      ADDED CLASS AA (TRACKED AND WHEELED) DR198*
000540*             AND CLASS 70R (TRACKED AND WHEELED).               *
000550*    11/09/98 PXS      Y2K REVIEW - NO DATE FIELDS ON THIS  Y2K02*
000560*             PROGRAM.  NO CHANGE REQUIRED.                      *
000570*    01/11/18 BKC      RE-KEYED ALL SEVEN VEHICLES TO        DR402*
000580*             IRC:6-2017 TABLE 2 METRIC AXLE POSITIONS.          *
000590*    05/04/21 MVS      ADDED THE IMPACT, LANE REDUCTION AND  DR455*
000600*             CONGESTION FACTOR COMPUTATIONS (WERE INLINE IN     *
000610*             NYBRGDSN BEFORE THIS CHANGE).                      *
000620*    02/14/24 NKR      300-COMPUTE-IMPACT-FACTOR WAS CARRYING DR520*
000630*             THE CONCRETE-BRIDGE TERM ONLY FOR CLASS A/B AND   DR520*
000640*             TWO SPAN BREAKPOINTS THAT ARE NOT IN THE CODE -   DR520*
000650*             REWRITTEN TO THE STEEL/CONCRETE AVERAGE AND THE   DR520*
000660*             STRAIGHT TAPER FOR AA/70R, BOTH FLOORED AT 10 PCT. DR520*
000670*    02/17/24 NKR      100-BUILD-CATALOG WAS CARRYING A          DR523*
000680*             FABRICATED CLASS_SINGLE_LANE ENTRY AND WRONG       DR523*
000690*             LOADS/AXLE COUNTS FOR CLASS_AA AND 70R - RE-KEYED  DR523*
000700*             ALL SEVEN ENTRIES AGAINST THE IRC:6 TABLE AND      DR523*
000710*             ADDED THE MISSING CLASS_70R_BOGIE VEHICLE.  ALSO   DR523*
000720*             ADDED THE BARE CLASS_70R/CLASS_AA NAME-RESOLUTION  DR523*
000730*             FALLBACKS TO 200-RESOLVE-CLASS.                    DR523*
000740*    03/03/24 NKR      500-COMPUTE-CONGESTION-FACTOR WAS A FLAT  DR528*
000750*             VEHICLE-CLASS SWITCH (1.10 FOR AA/70R, 1.00        DR528*
000760*             OTHERWISE) - CLAUSE 209 KNOWS NOTHING OF VEHICLE   DR528*
000770*             CLASS, THE FACTOR IS A FUNCTION OF SPAN ONLY.      DR528*
000780*             REWRITTEN TO TAPER LINEARLY FROM 1.00 AT 10M TO    DR528*
000790*             1.15 AT 40M AND HOLD AT 1.15 BEYOND.                DR528*
000800*****************************************************************
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SPECIAL-NAMES.
000840     C01 IS TOP-OF-FORM.
000850 DATA DIVISION.
000860 WORKING-STORAGE SECTION.
000870 01  FILLER                     PIC X(32)
000880     VALUE 'NYVEHLIB WORKING STORAGE BEGINS'.
000890 01  VEHICLE-WORK-AREA.
000900     05  VEH-SUB                PIC S9(04) COMP VALUE 0.
000910     05  VEH-AX-SUB             PIC S9(04) COMP VALUE 0.
000920     05  VEH-SPAN-CLASS-IND     PIC X(01).
000930         88  VEH-SPAN-SHORT     VALUE 'S'.
000940         88  VEH-SPAN-LONG      VALUE 'L'.
000950     05  VEH-IMPACT-STEEL       PIC 9V9999 VALUE 0.
000960     05  VEH-IMPACT-STEEL-R REDEFINES VEH-IMPACT-STEEL
000970             PIC 9(05).
000980     05  VEH-IMPACT-CONCRETE    PIC 9V9999 VALUE 0.
000990     05  VEH-IMPACT-CONCR-R REDEFINES VEH-IMPACT-CONCRETE
001000             PIC 9(05).
001010     05  FILLER                 PIC X(01).
001020 01  VEH-INDEX-TABLE.
001030     05  VEH-IDX-ENTRY OCCURS 7 TIMES.
001040         10  VEH-IDX-CLASS      PIC X(10).
001050         10  VEH-IDX-NUMBER     PIC 9(01).
001060     05  VEH-IDX-TABLE-R REDEFINES VEH-IDX-TABLE
001070             PIC X(77).
001080     05  FILLER                 PIC X(01).
001090 LINKAGE SECTION.
001100 01  LK-VEH-CLASS-IN            PIC X(10).
001110 01  LK-VEH-SPAN-M              PIC 9(04)V999.
001120 01  LK-VEH-NUM-LANES           PIC 9(01).
001130 01  LK-VEHICLE-CATALOG.
001140     05  LK-VEH-ENTRY OCCURS 7 TIMES INDEXED BY LK-VEH-IDX.
001150         10  LK-VEH-NAME        PIC X(18).
001160         10  LK-VEH-TOTAL-LEN   PIC 9(02)V99.
001170         10  LK-VEH-AXLE-COUNT  PIC 9(02).
001180         10  LK-VEH-MIN-SPACE   PIC 9(02)V9.
001190         10  LK-VEH-AXLE OCCURS 8 TIMES INDEXED BY LK-VEH-AX-IDX.
001200             15  LK-VEH-AX-LOAD PIC 9(03)V99.
001210             15  LK-VEH-AX-POS  PIC 9(02)V999.
001220 01  LK-VEH-IMPACT-OUT           PIC 9V9(04).
001230 01  LK-VEH-LANE-RED-OUT         PIC 9V99.
001240 01  LK-VEH-CONGEST-OUT          PIC 9V99.
001250 01  LK-VEH-RETURN-CODE          PIC X(01).
001260     88  LK-VEH-OK               VALUE 'Y'.
001270     88  LK-VEH-NOT-FOUND        VALUE 'N'.
001280 PROCEDURE DIVISION USING LK-VEH-CLASS-IN
001290                          LK-VEH-SPAN-M
001300                          LK-VEH-NUM-LANES
001310                          LK-VEHICLE-CATALOG
001320                          LK-VEH-IMPACT-OUT
001330                          LK-VEH-LANE-RED-OUT
001340                          LK-VEH-CONGEST-OUT
001350                          LK-VEH-RETURN-CODE.
001360     PERFORM 000-MAINLINE THRU 000-MAINLINE-EXIT
001370     GOBACK
001380     .
001390 000-MAINLINE.
001400     PERFORM 100-BUILD-CATALOG
001410     PERFORM 200-RESOLVE-CLASS
001420     IF LK-VEH-NOT-FOUND
001430         GO TO 900-CLASS-NOT-FOUND
001440     END-IF
001450     PERFORM 300-COMPUTE-IMPACT-FACTOR
001460     PERFORM 400-COMPUTE-LANE-REDUCTION
001470     PERFORM 500-COMPUTE-CONGESTION-FACTOR
001480     GO TO 000-MAINLINE-EXIT
001490     .
001500 900-CLASS-NOT-FOUND.
001510     MOVE 0 TO LK-VEH-IMPACT-OUT
001520     MOVE 0 TO LK-VEH-LANE-RED-OUT
001530     MOVE 0 TO LK-VEH-CONGEST-OUT
001540     .
001550 000-MAINLINE-EXIT.
001560     EXIT.
001570*****************************************************************
001580*     100-BUILD-CATALOG  --  B11 VEHICLE LIBRARY                 *
001590*****************************************************************
001600 100-BUILD-CATALOG.
001610     PERFORM 110-BUILD-CLASS-A
001620     PERFORM 120-BUILD-CLASS-B
001630     PERFORM 130-BUILD-CLASS-AA-TRACKED
001640     PERFORM 140-BUILD-CLASS-AA-WHEELED
001650     PERFORM 150-BUILD-CLASS-70R-TRACKED
001660     PERFORM 160-BUILD-CLASS-70R-WHEELED
001670     PERFORM 170-BUILD-CLASS-70R-BOGIE
001680     .
001690*    DR523 - CATALOG RE-KEYED AGAINST THE IRC:6-2017 TABLE 2 AND
001700*    APPENDIX LOADS/POSITIONS ENTRY BY ENTRY.  VEHICLE NAMES ARE
001710*    NOW THE BARE DESIGNRQ CLASS CODES (NOT A "_TRAIN" SUFFIX) SO
001720*    200-RESOLVE-CLASS'S SEARCH MATCHES LK-VEH-CLASS-IN DIRECTLY.
001730 110-BUILD-CLASS-A.
001740     MOVE 'CLASS_A'      TO LK-VEH-NAME (1)
001750     MOVE 20.30  TO LK-VEH-TOTAL-LEN (1)
001760     MOVE 8      TO LK-VEH-AXLE-COUNT (1)
001770     MOVE 18.5   TO LK-VEH-MIN-SPACE (1)
001780     MOVE 27.00  TO LK-VEH-AX-LOAD (1 1)
001790     MOVE 0.000  TO LK-VEH-AX-POS  (1 1)
001800     MOVE 27.00  TO LK-VEH-AX-LOAD (1 2)
001810     MOVE 1.100  TO LK-VEH-AX-POS  (1 2)
001820     MOVE 114.00 TO LK-VEH-AX-LOAD (1 3)
001830     MOVE 4.300  TO LK-VEH-AX-POS  (1 3)
001840     MOVE 114.00 TO LK-VEH-AX-LOAD (1 4)
001850     MOVE 5.500  TO LK-VEH-AX-POS  (1 4)
001860     MOVE 68.00  TO LK-VEH-AX-LOAD (1 5)
001870     MOVE 9.800  TO LK-VEH-AX-POS  (1 5)
001880     MOVE 68.00  TO LK-VEH-AX-LOAD (1 6)
001890     MOVE 12.800 TO LK-VEH-AX-POS  (1 6)
001900     MOVE 68.00  TO LK-VEH-AX-LOAD (1 7)
001910     MOVE 15.800 TO LK-VEH-AX-POS  (1 7)
001920     MOVE 68.00  TO LK-VEH-AX-LOAD (1 8)
001930     MOVE 18.800 TO LK-VEH-AX-POS  (1 8)
001940     .
001950 120-BUILD-CLASS-B.
001960     MOVE 'CLASS_B'      TO LK-VEH-NAME (2)
001970     MOVE 20.30  TO LK-VEH-TOTAL-LEN (2)
001980     MOVE 8      TO LK-VEH-AXLE-COUNT (2)
001990     MOVE 18.5   TO LK-VEH-MIN-SPACE (2)
002000     MOVE 16.00  TO LK-VEH-AX-LOAD (2 1)
002010     MOVE 0.000  TO LK-VEH-AX-POS  (2 1)
002020     MOVE 16.00  TO LK-VEH-AX-LOAD (2 2)
002030     MOVE 1.100  TO LK-VEH-AX-POS  (2 2)
002040     MOVE 68.00  TO LK-VEH-AX-LOAD (2 3)
002050     MOVE 4.300  TO LK-VEH-AX-POS  (2 3)
002060     MOVE 68.00  TO LK-VEH-AX-LOAD (2 4)
002070     MOVE 5.500  TO LK-VEH-AX-POS  (2 4)
002080     MOVE 41.00  TO LK-VEH-AX-LOAD (2 5)
002090     MOVE 9.800  TO LK-VEH-AX-POS  (2 5)
002100     MOVE 41.00  TO LK-VEH-AX-LOAD (2 6)
002110     MOVE 12.800 TO LK-VEH-AX-POS  (2 6)
002120     MOVE 41.00  TO LK-VEH-AX-LOAD (2 7)
002130     MOVE 15.800 TO LK-VEH-AX-POS  (2 7)
002140     MOVE 41.00  TO LK-VEH-AX-LOAD (2 8)
002150     MOVE 18.800 TO LK-VEH-AX-POS  (2 8)
002160     .
002170 130-BUILD-CLASS-AA-TRACKED.
002180     MOVE 'CLASS_AA_TRACKED'  TO LK-VEH-NAME (3)
002190     MOVE 7.20   TO LK-VEH-TOTAL-LEN (3)
002200     MOVE 5      TO LK-VEH-AXLE-COUNT (3)
002210     MOVE 30.0   TO LK-VEH-MIN-SPACE (3)
002220     MOVE 70.00  TO LK-VEH-AX-LOAD (3 1)
002230     MOVE 0.000  TO LK-VEH-AX-POS  (3 1)
002240     MOVE 70.00  TO LK-VEH-AX-LOAD (3 2)
002250     MOVE 0.900  TO LK-VEH-AX-POS  (3 2)
002260     MOVE 70.00  TO LK-VEH-AX-LOAD (3 3)
002270     MOVE 1.800  TO LK-VEH-AX-POS  (3 3)
002280     MOVE 70.00  TO LK-VEH-AX-LOAD (3 4)
002290     MOVE 2.700  TO LK-VEH-AX-POS  (3 4)
002300     MOVE 70.00  TO LK-VEH-AX-LOAD (3 5)
002310     MOVE 3.600  TO LK-VEH-AX-POS  (3 5)
002320     .
002330 140-BUILD-CLASS-AA-WHEELED.
002340     MOVE 'CLASS_AA_WHEELED'  TO LK-VEH-NAME (4)
002350     MOVE 8.19   TO LK-VEH-TOTAL-LEN (4)
002360     MOVE 4      TO LK-VEH-AXLE-COUNT (4)
002370     MOVE 30.0   TO LK-VEH-MIN-SPACE (4)
002380     MOVE 62.50  TO LK-VEH-AX-LOAD (4 1)
002390     MOVE 0.000  TO LK-VEH-AX-POS  (4 1)
002400     MOVE 62.50  TO LK-VEH-AX-LOAD (4 2)
002410     MOVE 1.200  TO LK-VEH-AX-POS  (4 2)
002420     MOVE 125.00 TO LK-VEH-AX-LOAD (4 3)
002430     MOVE 3.990  TO LK-VEH-AX-POS  (4 3)
002440     MOVE 125.00 TO LK-VEH-AX-LOAD (4 4)
002450     MOVE 5.190  TO LK-VEH-AX-POS  (4 4)
002460     .
002470 150-BUILD-CLASS-70R-TRACKED.
002480     MOVE 'CLASS_70R_TRACKED' TO LK-VEH-NAME (5)
002490     MOVE 7.92   TO LK-VEH-TOTAL-LEN (5)
002500     MOVE 5      TO LK-VEH-AXLE-COUNT (5)
002510     MOVE 30.0   TO LK-VEH-MIN-SPACE (5)
002520     MOVE 70.00  TO LK-VEH-AX-LOAD (5 1)
002530     MOVE 0.000  TO LK-VEH-AX-POS  (5 1)
002540     MOVE 70.00  TO LK-VEH-AX-LOAD (5 2)
002550     MOVE 1.143  TO LK-VEH-AX-POS  (5 2)
002560     MOVE 70.00  TO LK-VEH-AX-LOAD (5 3)
002570     MOVE 2.285  TO LK-VEH-AX-POS  (5 3)
002580     MOVE 70.00  TO LK-VEH-AX-LOAD (5 4)
002590     MOVE 3.428  TO LK-VEH-AX-POS  (5 4)
002600     MOVE 70.00  TO LK-VEH-AX-LOAD (5 5)
002610     MOVE 4.570  TO LK-VEH-AX-POS  (5 5)
002620     .
002630 160-BUILD-CLASS-70R-WHEELED.
002640     MOVE 'CLASS_70R_WHEELED' TO LK-VEH-NAME (6)
002650     MOVE 15.22  TO LK-VEH-TOTAL-LEN (6)
002660     MOVE 7      TO LK-VEH-AXLE-COUNT (6)
002670     MOVE 30.0   TO LK-VEH-MIN-SPACE (6)
002680     MOVE 80.00  TO LK-VEH-AX-LOAD (6 1)
002690     MOVE 0.000  TO LK-VEH-AX-POS  (6 1)
002700     MOVE 80.00  TO LK-VEH-AX-LOAD (6 2)
002710     MOVE 1.370  TO LK-VEH-AX-POS  (6 2)
002720     MOVE 170.00 TO LK-VEH-AX-LOAD (6 3)
002730     MOVE 5.940  TO LK-VEH-AX-POS  (6 3)
002740     MOVE 170.00 TO LK-VEH-AX-LOAD (6 4)
002750     MOVE 7.310  TO LK-VEH-AX-POS  (6 4)
002760     MOVE 170.00 TO LK-VEH-AX-LOAD (6 5)
002770     MOVE 8.680  TO LK-VEH-AX-POS  (6 5)
002780     MOVE 170.00 TO LK-VEH-AX-LOAD (6 6)
002790     MOVE 10.050 TO LK-VEH-AX-POS  (6 6)
002800     MOVE 170.00 TO LK-VEH-AX-LOAD (6 7)
002810     MOVE 11.420 TO LK-VEH-AX-POS  (6 7)
002820     .
002830 170-BUILD-CLASS-70R-BOGIE.
002840     MOVE 'CLASS_70R_BOGIE' TO LK-VEH-NAME (7)
002850     MOVE 4.87   TO LK-VEH-TOTAL-LEN (7)
002860     MOVE 2      TO LK-VEH-AXLE-COUNT (7)
002870     MOVE 30.0   TO LK-VEH-MIN-SPACE (7)
002880     MOVE 200.00 TO LK-VEH-AX-LOAD (7 1)
002890     MOVE 0.000  TO LK-VEH-AX-POS  (7 1)
002900     MOVE 200.00 TO LK-VEH-AX-LOAD (7 2)
002910     MOVE 1.220  TO LK-VEH-AX-POS  (7 2)
002920     .
002930*****************************************************************
002940*     200-RESOLVE-CLASS  --  LOCATE CALLER'S CLASS BY NAME       *
002950*****************************************************************
002960 200-RESOLVE-CLASS.
002970     SET LK-VEH-NOT-FOUND TO TRUE
002980     SET LK-VEH-IDX TO 1
002990     SEARCH LK-VEH-ENTRY
003000         WHEN LK-VEH-NAME (LK-VEH-IDX) = LK-VEH-CLASS-IN
003010             SET LK-VEH-OK TO TRUE
003020     END-SEARCH
003030     IF LK-VEH-NOT-FOUND AND LK-VEH-CLASS-IN = 'CLASS_70R'
003040         SET LK-VEH-IDX TO 6
003050         SET LK-VEH-OK TO TRUE
003060     END-IF
003070     IF LK-VEH-NOT-FOUND AND LK-VEH-CLASS-IN = 'CLASS_AA'
003080         SET LK-VEH-IDX TO 3
003090         SET LK-VEH-OK TO TRUE
003100     END-IF
003110     .
003120*****************************************************************
003130*     300-COMPUTE-IMPACT-FACTOR  --  B10 / IRC:6 CLAUSE 211       *
003140*                                                                  *
003150*     RETURNS THE RAW IMPACT INCREMENT "I" (NOT THE 1+I         *
003160*     MULTIPLIER) SO NYMOVELD CAN CONTINUE TO APPLY ITS OWN       *
003170*     *(1+I) STEP UNSHIFTED - THE CALLER ADDS 1 ITSELF WHEN IT   *
003180*     NEEDS THE MULTIPLIER FOR REPORTING (SEE NYBRGDSN DR520).    *
003190*****************************************************************
003200 300-COMPUTE-IMPACT-FACTOR.
003210     IF LK-VEH-CLASS-IN = 'CLASS_AA_TRACKED' OR
003220        LK-VEH-CLASS-IN = 'CLASS_AA_WHEELED' OR
003230        LK-VEH-CLASS-IN = 'CLASS_70R_TRACKED' OR
003240        LK-VEH-CLASS-IN = 'CLASS_70R_WHEELED'
003250         PERFORM 310-TRACKED-WHEELED-IMPACT
003260     ELSE
003270         PERFORM 320-TRAIN-IMPACT
003280     END-IF
003290     .
003300*    CLASS AA/70R (ALL VARIANTS) - FLAT 25 PCT UP TO A 9M SPAN,
003310*    STRAIGHT-LINE TAPER DOWN TO THE 10 PCT CODE FLOOR AT 45M.
003320 310-TRACKED-WHEELED-IMPACT.
003330     IF LK-VEH-SPAN-M NOT > 9.000
003340         MOVE 0.2500 TO LK-VEH-IMPACT-OUT
003350     ELSE
003360         COMPUTE LK-VEH-IMPACT-OUT ROUNDED =
003370             0.25 - ((LK-VEH-SPAN-M - 9) * 0.15 / 36)
003380         IF LK-VEH-IMPACT-OUT < 0.1000
003390             MOVE 0.1000 TO LK-VEH-IMPACT-OUT
003400         END-IF
003410     END-IF
003420     .
003430*    CLASS A/B TRAIN - AVERAGE OF THE STEEL-BRIDGE AND CONCRETE-
003440*    BRIDGE FORMULAS, FLOORED AT THE 10 PCT CODE MINIMUM SO A
003450*    VERY LONG SPAN NEVER PRICES BELOW THE IRC:6-2017 FLOOR.
003460 320-TRAIN-IMPACT.
003470     COMPUTE VEH-IMPACT-STEEL ROUNDED =
003480         9 / (13.5 + LK-VEH-SPAN-M)
003490     COMPUTE VEH-IMPACT-CONCRETE ROUNDED =
003500         4.5 / (6 + LK-VEH-SPAN-M)
003510     COMPUTE LK-VEH-IMPACT-OUT ROUNDED =
003520         (VEH-IMPACT-STEEL + VEH-IMPACT-CONCRETE) / 2
003530     IF LK-VEH-IMPACT-OUT < 0.1000
003540         MOVE 0.1000 TO LK-VEH-IMPACT-OUT
003550     END-IF
003560     .
003570*****************************************************************
003580*     400-COMPUTE-LANE-REDUCTION  --  B11 / IRC:6 CLAUSE 208      *
003590*****************************************************************
003600 400-COMPUTE-LANE-REDUCTION.
003610     EVALUATE LK-VEH-NUM-LANES
003620         WHEN 1
003630             MOVE 1.00 TO LK-VEH-LANE-RED-OUT
003640         WHEN 2
003650             MOVE 1.00 TO LK-VEH-LANE-RED-OUT
003660         WHEN 3
003670             MOVE 0.90 TO LK-VEH-LANE-RED-OUT
003680         WHEN OTHER
003690             MOVE 0.75 TO LK-VEH-LANE-RED-OUT
003700     END-EVALUATE
003710     .
003720*****************************************************************
003730*     500-COMPUTE-CONGESTION-FACTOR  --  B11 / IRC:6 CLAUSE 209   *
003740*                                                                 *
003750*     CLAUSE 209 IS A PURE FUNCTION OF SPAN - 1.00 UP TO A 10M   *
003760*     SPAN, A STRAIGHT-LINE TAPER TO 1.15 AT A 40M SPAN, AND     *
003770*     HELD AT 1.15 FOR EVERY LONGER SPAN.  VEHICLE CLASS DOES    *
003780*     NOT ENTER INTO IT - SEE DR528 CHANGE NOTE.                 *
003790*****************************************************************
003800 500-COMPUTE-CONGESTION-FACTOR.
003810     IF LK-VEH-SPAN-M NOT > 10.000
003820         MOVE 1.00 TO LK-VEH-CONGEST-OUT
003830     ELSE
003840         IF LK-VEH-SPAN-M NOT < 40.000
003850             MOVE 1.15 TO LK-VEH-CONGEST-OUT
003860         ELSE
003870             COMPUTE LK-VEH-CONGEST-OUT ROUNDED =
003880                 1.00 + ((LK-VEH-SPAN-M - 10) * 0.15 / 30)
003890         END-IF
003900     END-IF
003910     .
