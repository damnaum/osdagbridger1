000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NYSECPRP.
000120 AUTHOR. B K CHEVALLIER.
000130 INSTALLATION. BRIDGE WORKS DIVISION - STRUCTURES BATCH.
000140 DATE-WRITTEN. 03/02/92.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL ENGINEERING USE ONLY.
000170*****************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                *
000200*  CALLED SUBPROGRAM - COMPUTES THE CROSS-SECTION PROPERTIES OF *
000210*  A SYMMETRICAL I-PLATE-GIRDER (AREA, CENTROID, IXX, IYY,       *
000220*  ELASTIC AND PLASTIC SECTION MODULI, SELF WEIGHT) AND          *
000230*  CLASSIFIES THE SECTION AS PLASTIC, COMPACT, SEMI-COMPACT OR   *
000240*  SLENDER PER IS 800:2007 TABLE 2, ON THE WEB AND FLANGE        *
000250*  SLENDERNESS RATIOS.  THE SECTION'S OWN DIMENSIONS AND THE     *
000260*  MATERIAL EPSILON ARRIVE AND LEAVE IN WRK-SECTION-PROPS.       *
000270*                                                                *
000280*P    ENTRY PARAMETERS..                                         *
000290*     CALL 'NYSECPRP' USING  WRK-SECTION-PROPS (SEE NYWRKCM)     *
000300*                             SP-EPSILON        PIC 9V999         *
000310*                                                                *
000320*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000330*     NONE.                                                       *
000340*                                                                *
000350*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000360*     NONE.                                                       *
000370*                                                                *
000380*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000390*     STEEL DENSITY 7850 KG/M3, IS 800:2007 TABLE 2 SLENDERNESS  *
000400*     LIMITS.                                                    *
000410*                                                                *
000420*    MAINTENANCE..                                               *
000430*    DATE     USERID   DESCRIPTION                          TAG *
000440*    -------- -------- -------------------------------- -------- *
000450*    03/02/92 BKC      ORIGINAL PROGRAM - AREA AND IXX ONLY.DR061*
000460*    04/30/95 RLT      ADDED IYY, ZTOP/ZBOT AND THE PLASTIC DR166*
000470*             MODULUS ZP FOR THE LTB CHECK IN NYCAPCHK.          *
000480*    11/09/98 PXS      Y2K REVIEW - NO DATE FIELDS ON THIS  Y2K02*
000490*             PROGRAM.  NO CHANGE REQUIRED.                      *
000500*    06/02/03 BKC      ADDED THE IS 800 SECTION CLASSIFICATION DR281*
000510*             (PLASTIC/COMPACT/SEMI-COMPACT/SLENDER).            *
000520*    02/14/24 NKR      TABLE 2 FLANGE OUTSTAND LIMITS WERE OFF  DR519*
000530*             THE PRINTED CODE BY A FULL COLUMN - REKEYED TO    DR519*
000540*             8.4/9.4/13.6 EPSILON AND THE SHAPE FACTOR WAS A   DR519*
000550*             PLUG VALUE - NOW COMPUTED AS ZP OVER ZTOP.         DR519*
000560*****************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610 DATA DIVISION.
000620 WORKING-STORAGE SECTION.
000630 01  FILLER                     PIC X(32)
000640     VALUE 'NYSECPRP WORKING STORAGE BEGINS'.
000650 77  SP-CALL-COUNT              PIC 9(05) COMP VALUE 0.
000660 01  SECTPROP-WORK-AREA.
000670     05  SP-WEB-AREA            PIC 9(07) VALUE 0.
000680     05  SP-FLG-AREA            PIC 9(07) VALUE 0.
000690     05  SP-WEB-IXX             PIC 9(13) VALUE 0.
000700     05  SP-FLG-IXX             PIC 9(13) VALUE 0.
000710     05  SP-FLG-IXX-R REDEFINES SP-FLG-IXX.
000720         10  SP-FLG-IXX-HI      PIC 9(06).
000730         10  SP-FLG-IXX-LO      PIC 9(07).
000740     05  SP-ARM                 PIC 9(05)V99 VALUE 0.
000750     05  SP-WEB-IYY             PIC 9(13) VALUE 0.
000760     05  SP-FLG-IYY             PIC 9(13) VALUE 0.
000770     05  SP-VOLUME-PER-M        PIC 9(07)V9 VALUE 0.
000780     05  SP-VOLUME-R REDEFINES SP-VOLUME-PER-M PIC 9(08).
000790     05  SP-STEEL-DENSITY       PIC 9(04)V9 VALUE 7850.0.
000800     05  SP-STEEL-DENSITY-R REDEFINES SP-STEEL-DENSITY
000810             PIC 9(05).
000820     05  FILLER                 PIC X(01).
000830 LINKAGE SECTION.
000840 01  LK-SECTION-PROPS.
000850     05  LK-WEB-DEPTH           PIC 9(05).
000860     05  LK-WEB-THK             PIC 9(03).
000870     05  LK-FLG-WIDTH           PIC 9(04).
000880     05  LK-FLG-THK             PIC 9(03).
000890     05  LK-TOTAL-DEPTH         PIC 9(05).
000900     05  LK-AREA-MM2            PIC 9(07).
000910     05  LK-YBAR-MM             PIC 9(05)V99.
000920     05  LK-IXX-MM4             PIC 9(13).
000930     05  LK-IYY-MM4             PIC 9(13).
000940     05  LK-ZTOP-MM3            PIC 9(10).
000950     05  LK-ZBOT-MM3            PIC 9(10).
000960     05  LK-ZP-MM3              PIC 9(10).
000970     05  LK-WEB-SLEND           PIC 9(03)V99.
000980     05  LK-FLG-SLEND           PIC 9(03)V99.
000990     05  LK-WEIGHT-PER-M        PIC 9(04)V99.
001000     05  LK-SHAPE-FACTOR        PIC 9V999.
001010     05  LK-SECTION-CLASS       PIC X(12).
001020 01  LK-EPSILON                 PIC 9V999.
001030 PROCEDURE DIVISION USING LK-SECTION-PROPS
001040                          LK-EPSILON.
001050     PERFORM 000-MAINLINE THRU 000-MAINLINE-EXIT
001060     GOBACK
001070     .
001080 000-MAINLINE.
001090     ADD 1 TO SP-CALL-COUNT
001100     IF LK-WEB-THK = ZERO OR LK-FLG-THK = ZERO
001110         GO TO 000-MAINLINE-EXIT
001120     END-IF
001130     COMPUTE LK-TOTAL-DEPTH =
001140         LK-WEB-DEPTH + (2 * LK-FLG-THK)
001150     PERFORM 100-COMPUTE-AREA
001160     PERFORM 200-COMPUTE-IXX-IYY
001170     PERFORM 300-COMPUTE-MODULI
001180     PERFORM 400-COMPUTE-WEIGHT
001190     PERFORM 500-CLASSIFY-SECTION
001200     .
001210 000-MAINLINE-EXIT.
001220     EXIT.
001230*****************************************************************
001240*     100-COMPUTE-AREA  --  B3 SECTION PROPERTIES                *
001250*****************************************************************
001260 100-COMPUTE-AREA.
001270     COMPUTE SP-WEB-AREA = LK-WEB-DEPTH * LK-WEB-THK
001280     COMPUTE SP-FLG-AREA = LK-FLG-WIDTH * LK-FLG-THK
001290     COMPUTE LK-AREA-MM2 = SP-WEB-AREA + (2 * SP-FLG-AREA)
001300*    SYMMETRICAL SECTION - CENTROID IS AT MID DEPTH.
001310     COMPUTE LK-YBAR-MM ROUNDED = LK-TOTAL-DEPTH / 2
001320     .
001330*****************************************************************
001340*     200-COMPUTE-IXX-IYY  --  B3 SECTION PROPERTIES              *
001350*****************************************************************
001360 200-COMPUTE-IXX-IYY.
001370     COMPUTE SP-WEB-IXX ROUNDED =
001380         LK-WEB-THK * LK-WEB-DEPTH * LK-WEB-DEPTH * LK-WEB-DEPTH
001390             / 12
001400     COMPUTE SP-ARM ROUNDED =
001410         (LK-WEB-DEPTH / 2) + (LK-FLG-THK / 2)
001420     COMPUTE SP-FLG-IXX ROUNDED =
001430         (LK-FLG-WIDTH * LK-FLG-THK * LK-FLG-THK * LK-FLG-THK
001440             / 12) + (SP-FLG-AREA * SP-ARM * SP-ARM)
001450     COMPUTE LK-IXX-MM4 = SP-WEB-IXX + (2 * SP-FLG-IXX)
001460     COMPUTE SP-WEB-IYY ROUNDED =
001470         LK-WEB-DEPTH * LK-WEB-THK * LK-WEB-THK * LK-WEB-THK
001480             / 12
001490     COMPUTE SP-FLG-IYY ROUNDED =
001500         LK-FLG-THK * LK-FLG-WIDTH * LK-FLG-WIDTH * LK-FLG-WIDTH
001510             / 12
001520     COMPUTE LK-IYY-MM4 = SP-WEB-IYY + (2 * SP-FLG-IYY)
001530     .
001540*****************************************************************
001550*     300-COMPUTE-MODULI  --  B3/B4 SECTION MODULI                *
001560*****************************************************************
001570 300-COMPUTE-MODULI.
001580     COMPUTE LK-ZTOP-MM3 ROUNDED = LK-IXX-MM4 / LK-YBAR-MM
001590     MOVE LK-ZTOP-MM3 TO LK-ZBOT-MM3
001600*    PLASTIC MODULUS OF A SYMMETRICAL I-SECTION - FLANGES PLUS
001610*    THE WEB CONTRIBUTION, STANDARD SHOP APPROXIMATION.
001620     COMPUTE LK-ZP-MM3 ROUNDED =
001630         (SP-FLG-AREA * SP-ARM * 2) +
001640         (LK-WEB-THK * LK-WEB-DEPTH * LK-WEB-DEPTH / 4)
001650*    SHAPE FACTOR IS ZP OVER THE LESSER ELASTIC MODULUS - FOR
001660*    OUR SYMMETRICAL SECTION ZTOP AND ZBOT ARE EQUAL SO EITHER
001670*    SERVES.  DRIVES THE B6 MOMENT CAPACITY PLASTIC/ELASTIC SPLIT.
001680     COMPUTE LK-SHAPE-FACTOR ROUNDED = LK-ZP-MM3 / LK-ZTOP-MM3
001690     .
001700*****************************************************************
001710*     400-COMPUTE-WEIGHT  --  B5 SELF WEIGHT FOR DEAD LOAD        *
001720*****************************************************************
001730 400-COMPUTE-WEIGHT.
001740     COMPUTE SP-VOLUME-PER-M ROUNDED = LK-AREA-MM2 / 1000
001750     COMPUTE LK-WEIGHT-PER-M ROUNDED =
001760         SP-VOLUME-PER-M * SP-STEEL-DENSITY / 1000000 * 9.81
001770     .
001780*****************************************************************
001790*     500-CLASSIFY-SECTION  --  B4 IS 800 TABLE 2 CLASSIFICATION *
001800*****************************************************************
001810 500-CLASSIFY-SECTION.
001820     COMPUTE LK-WEB-SLEND ROUNDED = LK-WEB-DEPTH / LK-WEB-THK
001830     COMPUTE LK-FLG-SLEND ROUNDED =
001840         (LK-FLG-WIDTH / 2) / LK-FLG-THK
001850     EVALUATE TRUE
001860         WHEN LK-WEB-SLEND > (126 * LK-EPSILON) OR
001870              LK-FLG-SLEND > (13.6 * LK-EPSILON)
001880             MOVE 'SLENDER     ' TO LK-SECTION-CLASS
001890         WHEN LK-WEB-SLEND > (105 * LK-EPSILON) OR
001900              LK-FLG-SLEND > (9.4 * LK-EPSILON)
001910             MOVE 'SEMI-COMPACT' TO LK-SECTION-CLASS
001920         WHEN LK-WEB-SLEND > (84 * LK-EPSILON) OR
001930              LK-FLG-SLEND > (8.4 * LK-EPSILON)
001940             MOVE 'COMPACT     ' TO LK-SECTION-CLASS
001950         WHEN OTHER
001960             MOVE 'PLASTIC     ' TO LK-SECTION-CLASS
001970     END-EVALUATE
001980     .
