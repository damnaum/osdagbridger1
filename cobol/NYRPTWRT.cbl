000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NYRPTWRT.
000120 AUTHOR. M V SESHADRI.
000130 INSTALLATION. BRIDGE WORKS DIVISION - STRUCTURES BATCH.
000140 DATE-WRITTEN. 02/14/11.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL ENGINEERING USE ONLY.
000170*****************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                *
000200*  CALLED SUBPROGRAM - BUILDS ONE FORMATTED 80 BYTE LINE OF     *
000210*  THE DESIGN CALCULATION REPORT FROM A FUNCTION CODE, A LABEL  *
000220*  AND AN OPTIONAL VALUE TEXT.  CENTRALIZES THE REPORT'S        *
000230*  SPACING AND PUNCTUATION RULES SO EVERY SECTION OF THE         *
000240*  REPORT LINES UP THE SAME WAY DOWN THE PAGE.                  *
000250*                                                                *
000260*P    ENTRY PARAMETERS..                                         *
000270*     CALL 'NYRPTWRT' USING  RP-FUNCTION       PIC X(06)         *
000280*                             RP-LABEL          PIC X(40)         *
000290*                             RP-VALUE-TEXT     PIC X(16)         *
000300*                             RP-LINE           PIC X(80)         *
000310*                    VALID FUNCTION CODES -                      *
000320*                       'HEADER' SECTION BANNER LINE              *
000330*                       'KEYVAL' LABEL/VALUE PAIR LINE             *
000340*                       'FOOTER' SECTION CLOSING LINE              *
000350*                       ANY OTHER CODE IS TREATED AS A BANNER     *
000360*                       TAGGED WITH THE FUNCTION CODE ITSELF.     *
000370*                                                                *
000380*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000390*     NONE.                                                       *
000400*                                                                *
000410*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000420*     NONE.                                                       *
000430*                                                                *
000440*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000450*     NONE.                                                       *
000460*                                                                *
000470*    MAINTENANCE..                                               *
000480*    DATE     USERID   DESCRIPTION                          TAG *
000490*    -------- -------- -------------------------------- -------- *
000500*    02/14/11 MVS      ORIGINAL PROGRAM - HEADER AND KEYVAL  DR402*
000510*             FUNCTIONS ONLY.                                    *
000520*    05/04/21 MVS      ADDED FOOTER FUNCTION AND THE FALL-   DR488*
000530*             THROUGH BANNER FOR UNKNOWN FUNCTION CODES.         *
000540*****************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610 01  FILLER                     PIC X(32)
000620     VALUE 'NYRPTWRT WORKING STORAGE BEGINS'.
000630 01  REPORT-WORK-AREA.
000640     05  RP-LABEL-LEN           PIC S9(04) COMP VALUE 0.
000650     05  RP-LABEL-LEN-R REDEFINES RP-LABEL-LEN PIC S9(04).
000660     05  RP-LINE-COUNT          PIC 9(07) VALUE 0.
000670     05  RP-LINE-COUNT-R REDEFINES RP-LINE-COUNT PIC 9(03)V9999.
000680     05  FILLER                 PIC X(01).
000690 LINKAGE SECTION.
000700 01  LK-RP-FUNCTION               PIC X(06).
000710 01  LK-RP-FUNCTION-R REDEFINES LK-RP-FUNCTION.
000720     05  LK-RP-FUNCTION-PFX      PIC X(03).
000730     05  FILLER                 PIC X(03).
000740 01  LK-RP-LABEL                  PIC X(40).
000750 01  LK-RP-VALUE-TEXT              PIC X(16).
000760 01  LK-RP-LINE                    PIC X(80).
000770 PROCEDURE DIVISION USING LK-RP-FUNCTION
000780                          LK-RP-LABEL
000790                          LK-RP-VALUE-TEXT
000800                          LK-RP-LINE.
000810     PERFORM 000-MAINLINE THRU 000-MAINLINE-EXIT
000820     GOBACK
000830     .
000840 000-MAINLINE.
000850     ADD 1 TO RP-LINE-COUNT
000860     EVALUATE LK-RP-FUNCTION
000870         WHEN 'HEADER'
000880             PERFORM 100-BUILD-HEADER-LINE
000890         WHEN 'KEYVAL'
000900             PERFORM 200-BUILD-KEYVAL-LINE
000910         WHEN 'FOOTER'
000920             PERFORM 300-BUILD-FOOTER-LINE
000930         WHEN OTHER
000940             PERFORM 400-BUILD-FALLTHROUGH-LINE
000950     END-EVALUATE
000960     .
000970 000-MAINLINE-EXIT.
000980     EXIT.
000990*****************************************************************
001000*     100-BUILD-HEADER-LINE  --  B19 SECTION BANNER LINE           *
001010*****************************************************************
001020 100-BUILD-HEADER-LINE.
001030     MOVE SPACES TO LK-RP-LINE
001040     STRING '*** ' LK-RP-LABEL ' ***'
001050         DELIMITED BY SIZE INTO LK-RP-LINE
001060     .
001070*****************************************************************
001080*     200-BUILD-KEYVAL-LINE  --  B19 LABEL/VALUE PAIR LINE         *
001090*****************************************************************
001100 200-BUILD-KEYVAL-LINE.
001110     MOVE SPACES TO LK-RP-LINE
001120     STRING '  ' LK-RP-LABEL ': ' LK-RP-VALUE-TEXT
001130         DELIMITED BY SIZE INTO LK-RP-LINE
001140     .
001150*****************************************************************
001160*     300-BUILD-FOOTER-LINE  --  B19 SECTION CLOSING LINE          *
001170*****************************************************************
001180 300-BUILD-FOOTER-LINE.
001190     MOVE SPACES TO LK-RP-LINE
001200     STRING '--- END ' LK-RP-LABEL ' ---'
001210         DELIMITED BY SIZE INTO LK-RP-LINE
001220     .
001230*****************************************************************
001240*     400-BUILD-FALLTHROUGH-LINE  --  B19 UNRECOGNIZED FUNCTION   *
001250*                                                                 *
001260*     AN UNRECOGNIZED FUNCTION CODE IS STILL RENDERED AS A       *
001270*     BANNER SO THE CALLER NEVER SEES A BLANK LINE IN THE        *
001280*     REPORT - THE FUNCTION CODE ITSELF IS TAGGED ONTO THE       *
001290*     FRONT OF THE BANNER FOR TRACEABILITY.                      *
001300*****************************************************************
001310 400-BUILD-FALLTHROUGH-LINE.
001320     MOVE SPACES TO LK-RP-LINE
001330     STRING '=== ' LK-RP-FUNCTION ' ' LK-RP-LABEL ' ==='
001340         DELIMITED BY SIZE INTO LK-RP-LINE
001350     .
