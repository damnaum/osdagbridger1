000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NYCAPCHK.
000120 AUTHOR. R L TAVARES.
000130 INSTALLATION. BRIDGE WORKS DIVISION - STRUCTURES BATCH.
000140 DATE-WRITTEN. 04/30/95.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL ENGINEERING USE ONLY.
000170*****************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                *
000200*  CALLED SUBPROGRAM - COMPUTES THE DESIGN MOMENT CAPACITY      *
000210*  (WITH A FULL MCR-BASED LATERAL TORSIONAL BUCKLING CHECK),    *
000220*  THE DESIGN SHEAR CAPACITY (WITH THE CRITICAL-SHEAR-STRESS    *
000230*  WEB BUCKLING CHECK ON SLENDER WEBS), THE WEB BEARING         *
000240*  CAPACITY AT THE SUPPORT REACTION, AND THE FLANGE OUTSTAND /  *
000250*  WEB SLENDERNESS LOCAL CHECKS, ALL PER IS 800:2007 SECTIONS   *
000260*  8 AND 9.  DEFLECTION IS NOT COMPUTED HERE - SEE NYBEAMSV,    *
000270*  CALLED SEPARATELY BY NYBRGDSN.                                *
000280*                                                                *
000290*P    ENTRY PARAMETERS..                                         *
000300*     CALL 'NYCAPCHK' USING  WRK-MATERIAL        (SEE NYWRKCM)   *
000310*                             WRK-SECTION-PROPS   (SEE NYWRKCM)   *
000320*                             CC-GIRDER-SPACING   PIC 9(05)       *
000330*                             CC-REACTION-KN      PIC 9(06)V99     *
000340*                             WRK-CAPACITY-RESULT (SEE NYWRKCM)   *
000350*                                                                *
000360*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000370*     NONE.                                                       *
000380*                                                                *
000390*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000400*     NONE.                                                       *
000410*                                                                *
000420*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000430*     IS 800:2007 CLAUSE 8.2.2 (MCR / LTB), CLAUSE 8.4.2.2       *
000440*     (CRITICAL SHEAR STRESS), AND THE WEB BEARING FORMULA OF    *
000450*     CLAUSE 8.7.4.  UNSTIFFENED WEB TAKEN THROUGHOUT (KV=5.35)  *
000460*     SINCE NO STIFFENER SPACING IS CARRIED ON THE REQUEST       *
000470*     RECORD - THE SHOP'S LONG-STANDING CONSERVATIVE CONVENTION. *
000480*                                                                *
000490*    MAINTENANCE..                                               *
000500*    DATE     USERID   DESCRIPTION                          TAG *
000510*    -------- -------- -------------------------------- -------- *
000520*    04/30/95 RLT      ORIGINAL PROGRAM - PLASTIC MOMENT    DR166*
000530*             CAPACITY AND SIMPLE SHEAR YIELD CAPACITY ONLY.     *
000540*    07/19/99 RLT      ADDED THE LATERAL TORSIONAL BUCKLING DR198*
000550*             REDUCTION FACTOR PER IS 800 TABLE 13.              *
000560*    11/09/98 PXS      Y2K REVIEW - NO DATE FIELDS ON THIS  Y2K02*
000570*             PROGRAM.  NO CHANGE REQUIRED.                      *
000580*    06/02/03 BKC      ADDED THE WEB SHEAR BUCKLING CHECK AND DR281*
000590*             THE WARNING TEXT TABLE IN WRK-CAPACITY-RESULT.     *
000600*    01/11/18 BKC      ADDED THE WEB BEARING CAPACITY CHECK   DR402*
000610*             AT THE GIRDER SUPPORTS.                            *
000620*    02/14/24 NKR      110/210/300 WERE SHOP LOOKUP-TABLE      DR522*
000630*             SHORTCUTS THAT DID NOT MATCH IS 800'S MCR,        DR522*
000640*             CRITICAL-SHEAR-STRESS OR REACTION-COMPARED         DR522*
000650*             BEARING FORMULAS - REWRITTEN TO THE FULL CLAUSE   DR522*
000660*             8.2.2/8.4.2.2/8.7.4 CALCULATIONS.  ADDED THE       DR522*
000670*             REACTION PARAMETER (WAS MISSING) AND THE 400-     DR522*
000680*             LOCAL-CHECKS PARAGRAPH FOR FLANGE OUTSTAND AND    DR522*
000690*             WEB SLENDERNESS.  ADDED THE 900-SQUARE-ROOT       DR522*
000700*             NEWTON ITERATION SINCE MCR/LAMBDA-LT/CHI-LT ALL   DR522*
000710*             NEED A RUNTIME SQUARE ROOT.                        DR522*
000720*****************************************************************
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM.
000770 DATA DIVISION.
000780 WORKING-STORAGE SECTION.
000790 01  FILLER                     PIC X(32)
000800     VALUE 'NYCAPCHK WORKING STORAGE BEGINS'.
000810 01  CAPCHK-WORK-AREA.
000820     05  CC-PLASTIC-MOMENT      PIC 9(06)V99 VALUE 0.
000830     05  CC-ELASTIC-MOMENT      PIC 9(06)V99 VALUE 0.
000840     05  CC-UNSUPPORTED-LEN-MM  PIC 9(06) VALUE 0.
000850     05  CC-IT-MM4              PIC 9(10)V99 COMP-3 VALUE 0.
000860     05  CC-IW-MM6              PIC 9(18)     COMP-3 VALUE 0.
000870     05  CC-MCR-TERM2           PIC 9(08)V9999 COMP-3 VALUE 0.
000880     05  CC-MCR-KNM             PIC 9(08)V99 COMP-3 VALUE 0.
000890     05  CC-MCR-R REDEFINES CC-MCR-KNM
000900             PIC 9(10).
000910     05  CC-LAMBDA-LT           PIC 9(03)V9999 COMP-3 VALUE 0.
000920     05  CC-LAMBDA-LT-R REDEFINES CC-LAMBDA-LT
000930             PIC 9(07).
000940     05  CC-ALPHA-LT            PIC 9V99 VALUE 0.
000950     05  CC-PHI-LT              PIC 9(04)V9999 COMP-3 VALUE 0.
000960     05  CC-PHI-SQ              PIC 9(06)V9999 COMP-3 VALUE 0.
000970     05  CC-LAM-SQ              PIC 9(06)V9999 COMP-3 VALUE 0.
000980     05  CC-CHI-LT              PIC 9V9999 VALUE 0.
000990     05  CC-MD-LTB              PIC 9(06)V99 VALUE 0.
001000     05  CC-SHEAR-YIELD         PIC 9(06)V99 VALUE 0.
001010     05  CC-WEB-D-OVER-T        PIC 9(03)V99 VALUE 0.
001020     05  CC-AV-MM2              PIC 9(07) VALUE 0.
001030     05  CC-FYW                 PIC 9(03)V99 VALUE 0.
001040     05  CC-KV                  PIC 9V99 VALUE 0.
001050     05  CC-TAU-CR-E            PIC 9(05)V9999 COMP-3 VALUE 0.
001060     05  CC-TAU-CR-E-R REDEFINES CC-TAU-CR-E
001070             PIC 9(09).
001080     05  CC-LAMBDA-W            PIC 9V9999 COMP-3 VALUE 0.
001090     05  CC-TAU-B               PIC 9(03)V99 VALUE 0.
001100     05  CC-BEARING-LENGTH-MM   PIC 9(04) VALUE 0.
001110     05  CC-N1-MM               PIC 9(04) VALUE 0.
001120     05  CC-BEARING-CAPACITY    PIC 9(06)V99 VALUE 0.
001130     05  CC-BEARING-CAP-R REDEFINES CC-BEARING-CAPACITY
001140             PIC 9(08).
001150     05  CC-FLG-OUTSTAND        PIC 9(03)V99 VALUE 0.
001160     05  CC-SQRT-X              PIC 9(12)V9999 COMP-3 VALUE 0.
001170     05  CC-SQRT-Y              PIC 9(12)V9999 COMP-3 VALUE 0.
001180     05  CC-SQRT-Y-NEW          PIC 9(12)V9999 COMP-3 VALUE 0.
001190     05  CC-SQRT-RESULT         PIC 9(12)V9999 COMP-3 VALUE 0.
001200     05  CC-SQRT-ITER           PIC S9(02) COMP VALUE 0.
001210     05  FILLER                 PIC X(01).
001220 LINKAGE SECTION.
001230 01  LK-MATERIAL.
001240     05  LK-FY                  PIC 9(03)V9.
001250     05  LK-FU                  PIC 9(03)V9.
001260     05  LK-MOD-E               PIC 9(06).
001270     05  LK-MOD-G               PIC 9(05).
001280     05  LK-EPSILON             PIC 9V999.
001290     05  LK-GAMMA-M0            PIC 9V99.
001300     05  LK-GAMMA-M1            PIC 9V99.
001310 01  LK-SECTION-PROPS.
001320     05  LK-WEB-DEPTH           PIC 9(05).
001330     05  LK-WEB-THK             PIC 9(03).
001340     05  LK-FLG-WIDTH           PIC 9(04).
001350     05  LK-FLG-THK             PIC 9(03).
001360     05  LK-TOTAL-DEPTH         PIC 9(05).
001370     05  LK-AREA-MM2            PIC 9(07).
001380     05  LK-YBAR-MM             PIC 9(05)V99.
001390     05  LK-IXX-MM4             PIC 9(13).
001400     05  LK-IYY-MM4             PIC 9(13).
001410     05  LK-ZTOP-MM3            PIC 9(10).
001420     05  LK-ZBOT-MM3            PIC 9(10).
001430     05  LK-ZP-MM3              PIC 9(10).
001440     05  LK-WEB-SLEND           PIC 9(03)V99.
001450     05  LK-FLG-SLEND           PIC 9(03)V99.
001460     05  LK-WEIGHT-PER-M        PIC 9(04)V99.
001470     05  LK-SHAPE-FACTOR        PIC 9V999.
001480     05  LK-SECTION-CLASS       PIC X(12).
001490 01  LK-GIRDER-SPACING           PIC 9(05).
001500 01  LK-REACTION-KN              PIC 9(06)V99.
001510 01  LK-CAPACITY-RESULT.
001520     05  LK-MOM-CAPACITY        PIC 9(06)V99.
001530     05  LK-SHR-CAPACITY        PIC 9(06)V99.
001540     05  LK-DEFL-MM             PIC 9(04)V99.
001550     05  LK-BEARING-IND         PIC X(01).
001560         88  LK-BEARING-OK      VALUE 'Y'.
001570         88  LK-BEARING-FAIL    VALUE 'N'.
001580     05  LK-WARNING-COUNT       PIC 9(02) COMP-3.
001590     05  LK-WARNING-TEXT OCCURS 5 TIMES PIC X(40).
001600     05  LK-FLG-OUT-RATIO       PIC 9(03)V99.
001610     05  LK-FLG-OUT-LIMIT       PIC 9(03)V99.
001620     05  LK-FLG-OUT-IND         PIC X(01).
001630         88  LK-FLG-OUT-OK      VALUE 'Y'.
001640         88  LK-FLG-OUT-FAIL    VALUE 'N'.
001650     05  LK-WEB-SLD-RATIO       PIC 9(03)V99.
001660     05  LK-WEB-SLD-LIMIT       PIC 9(03)V99.
001670     05  LK-WEB-SLD-IND         PIC X(01).
001680         88  LK-WEB-SLD-OK      VALUE 'Y'.
001690         88  LK-WEB-SLD-FAIL    VALUE 'N'.
001700 PROCEDURE DIVISION USING LK-MATERIAL
001710                          LK-SECTION-PROPS
001720                          LK-GIRDER-SPACING
001730                          LK-REACTION-KN
001740                          LK-CAPACITY-RESULT.
001750     PERFORM 000-MAINLINE THRU 000-MAINLINE-EXIT
001760     GOBACK
001770     .
001780 000-MAINLINE.
001790     MOVE 0 TO LK-DEFL-MM
001800     MOVE 0 TO LK-WARNING-COUNT
001810     PERFORM 100-MOMENT-CAPACITY
001820     PERFORM 200-SHEAR-CAPACITY
001830     PERFORM 300-WEB-BEARING-CAPACITY
001840     PERFORM 400-LOCAL-CHECKS
001850     .
001860 000-MAINLINE-EXIT.
001870     EXIT.
001880*****************************************************************
001890*     100-MOMENT-CAPACITY  --  B6 / IS 800 CLAUSE 8.2             *
001900*****************************************************************
001910 100-MOMENT-CAPACITY.
001920     COMPUTE CC-PLASTIC-MOMENT ROUNDED =
001930         LK-FY * LK-ZP-MM3 / LK-GAMMA-M0 / 1000000
001940     COMPUTE CC-ELASTIC-MOMENT ROUNDED =
001950         LK-FY * LK-ZTOP-MM3 / LK-GAMMA-M0 / 1000000
001960     EVALUATE LK-SECTION-CLASS
001970         WHEN 'SLENDER     '
001980             MOVE CC-ELASTIC-MOMENT TO LK-MOM-CAPACITY
001990         WHEN 'SEMI-COMPACT'
002000             MOVE CC-ELASTIC-MOMENT TO LK-MOM-CAPACITY
002010         WHEN OTHER
002020             MOVE CC-PLASTIC-MOMENT TO LK-MOM-CAPACITY
002030     END-EVALUATE
002040     PERFORM 110-APPLY-LTB-REDUCTION
002050     .
002060*    B7 - LATERAL TORSIONAL BUCKLING PER IS 800 CLAUSE 8.2.2.
002070*    UNSUPPORTED LENGTH TAKEN AS THE GIRDER SPACING, THE SHOP'S
002080*    LONG-STANDING CONSERVATIVE STAND-IN FOR THE CROSS-BRACING
002090*    SPACING WHEN NO BRACING PLAN HAS YET BEEN DRAWN - DR198.
002100*    GOVERNING CAPACITY IS THE LESSER OF THE SECTION MOMENT
002110*    CAPACITY ALREADY IN LK-MOM-CAPACITY AND THE LTB CAPACITY.
002120 110-APPLY-LTB-REDUCTION.
002130     MOVE LK-GIRDER-SPACING TO CC-UNSUPPORTED-LEN-MM
002140*    TORSION CONSTANT IT AND WARPING CONSTANT IW.
002150     COMPUTE CC-IT-MM4 ROUNDED =
002160         ((2 * LK-FLG-WIDTH * LK-FLG-THK * LK-FLG-THK * LK-FLG-THK)
002170             + (LK-WEB-DEPTH * LK-WEB-THK * LK-WEB-THK * LK-WEB-THK))
002180                 / 3
002190     COMPUTE CC-IW-MM6 ROUNDED =
002200         LK-IYY-MM4 * LK-TOTAL-DEPTH * LK-TOTAL-DEPTH / 4
002210*    ELASTIC CRITICAL MOMENT MCR.
002220     COMPUTE CC-MCR-TERM2 ROUNDED =
002230         (CC-IW-MM6 / LK-IYY-MM4)
002240             + (CC-UNSUPPORTED-LEN-MM * CC-UNSUPPORTED-LEN-MM
002250                 * LK-MOD-G * CC-IT-MM4
002260                 / (9.8696 * LK-MOD-E * LK-IYY-MM4))
002270     MOVE CC-MCR-TERM2 TO CC-SQRT-X
002280     PERFORM 900-SQUARE-ROOT THRU 900-SQUARE-ROOT-EXIT
002290     COMPUTE CC-MCR-KNM ROUNDED =
002300         (9.8696 * LK-MOD-E * LK-IYY-MM4
002310             / (CC-UNSUPPORTED-LEN-MM * CC-UNSUPPORTED-LEN-MM))
002320                 * CC-SQRT-RESULT / 1000000
002330*    NON-DIMENSIONAL SLENDERNESS LAMBDA-LT.
002340     COMPUTE CC-SQRT-X ROUNDED =
002350         LK-ZP-MM3 * LK-FY / (CC-MCR-KNM * 1000)
002360     PERFORM 900-SQUARE-ROOT THRU 900-SQUARE-ROOT-EXIT
002370     MOVE CC-SQRT-RESULT TO CC-LAMBDA-LT
002380*    IMPERFECTION FACTOR ALPHA-LT - ROLLED SECTION TAKEN AS
002390*    THE WELDED-SECTION CASE THROUGHOUT SINCE THESE ARE ALL
002400*    SHOP-WELDED PLATE GIRDERS.
002410     IF LK-TOTAL-DEPTH / LK-FLG-WIDTH NOT > 2
002420         MOVE 0.49 TO CC-ALPHA-LT
002430     ELSE
002440         MOVE 0.76 TO CC-ALPHA-LT
002450     END-IF
002460     COMPUTE CC-PHI-LT ROUNDED =
002470         0.5 * (1 + (CC-ALPHA-LT * (CC-LAMBDA-LT - 0.2))
002480             + (CC-LAMBDA-LT * CC-LAMBDA-LT))
002490     COMPUTE CC-PHI-SQ ROUNDED = CC-PHI-LT * CC-PHI-LT
002500     COMPUTE CC-LAM-SQ ROUNDED = CC-LAMBDA-LT * CC-LAMBDA-LT
002510     IF CC-PHI-SQ NOT > CC-LAM-SQ
002520         MOVE 1.0000 TO CC-CHI-LT
002530     ELSE
002540         COMPUTE CC-SQRT-X ROUNDED = CC-PHI-SQ - CC-LAM-SQ
002550         PERFORM 900-SQUARE-ROOT THRU 900-SQUARE-ROOT-EXIT
002560         COMPUTE CC-CHI-LT ROUNDED =
002570             1 / (CC-PHI-LT + CC-SQRT-RESULT)
002580         IF CC-CHI-LT > 1.0000
002590             MOVE 1.0000 TO CC-CHI-LT
002600         END-IF
002610     END-IF
002620     COMPUTE CC-MD-LTB ROUNDED =
002630         CC-CHI-LT * LK-ZP-MM3 * LK-FY / LK-GAMMA-M1 / 1000000
002640     IF CC-MD-LTB < LK-MOM-CAPACITY
002650         MOVE CC-MD-LTB TO LK-MOM-CAPACITY
002660         ADD 1 TO LK-WARNING-COUNT
002670         MOVE 'LATERAL TORSIONAL BUCKLING GOVERNS - ADD BRACING'
002680             TO LK-WARNING-TEXT (LK-WARNING-COUNT)
002690     END-IF
002700     .
002710*****************************************************************
002720*     200-SHEAR-CAPACITY  --  B8 / IS 800 CLAUSE 8.4              *
002730*****************************************************************
002740 200-SHEAR-CAPACITY.
002750     COMPUTE CC-SHEAR-YIELD ROUNDED =
002760         LK-FY * LK-WEB-DEPTH * LK-WEB-THK
002770             / (1.73205 * LK-GAMMA-M0) / 1000
002780     MOVE CC-SHEAR-YIELD TO LK-SHR-CAPACITY
002790     COMPUTE CC-WEB-D-OVER-T ROUNDED = LK-WEB-DEPTH / LK-WEB-THK
002800     IF CC-WEB-D-OVER-T > (67 * LK-EPSILON)
002810         PERFORM 210-APPLY-SHEAR-BUCKLING
002820     END-IF
002830     .
002840*    B8 - WEB SHEAR BUCKLING PER IS 800 CLAUSE 8.4.2.2.  UNSTIFF-
002850*    ENED WEB (KV=5.35) THROUGHOUT - NO STIFFENER SPACING IS ON
002860*    THE REQUEST RECORD, THE SHOP'S CONSERVATIVE CONVENTION.
002870 210-APPLY-SHEAR-BUCKLING.
002880     COMPUTE CC-AV-MM2 = LK-WEB-DEPTH * LK-WEB-THK
002890     COMPUTE CC-FYW ROUNDED = LK-FY / 1.73205
002900     MOVE 5.35 TO CC-KV
002910     COMPUTE CC-TAU-CR-E ROUNDED =
002920         CC-KV * 9.8696 * LK-MOD-E / (12 * 0.91)
002930             * (LK-WEB-THK / LK-WEB-DEPTH)
002940             * (LK-WEB-THK / LK-WEB-DEPTH)
002950     COMPUTE CC-SQRT-X ROUNDED = CC-FYW / CC-TAU-CR-E
002960     PERFORM 900-SQUARE-ROOT THRU 900-SQUARE-ROOT-EXIT
002970     MOVE CC-SQRT-RESULT TO CC-LAMBDA-W
002980     EVALUATE TRUE
002990         WHEN CC-LAMBDA-W NOT > 0.8
003000             MOVE CC-FYW TO CC-TAU-B
003010         WHEN CC-LAMBDA-W < 1.2
003020             COMPUTE CC-TAU-B ROUNDED =
003030                 (1 - (0.8 * (CC-LAMBDA-W - 0.8))) * CC-FYW
003040         WHEN OTHER
003050             COMPUTE CC-TAU-B ROUNDED =
003060                 CC-FYW / (CC-LAMBDA-W * CC-LAMBDA-W)
003070             ADD 1 TO LK-WARNING-COUNT
003080             MOVE 'WEB SHEAR BUCKLING GOVERNS - ADD STIFFENERS'
003090                 TO LK-WARNING-TEXT (LK-WARNING-COUNT)
003100     END-EVALUATE
003110     COMPUTE LK-SHR-CAPACITY ROUNDED =
003120         CC-AV-MM2 * CC-TAU-B / LK-GAMMA-M1 / 1000
003130     .
003140*****************************************************************
003150*   300-WEB-BEARING-CAPACITY  --  B9A / IS 800 CLAUSE 8.7.4       *
003160*                                                                 *
003170*   BEARING LENGTH IS ASSUMED EQUAL TO THE FLANGE WIDTH (THE     *
003180*   SHOP'S STANDARD BEARING-PLATE CONVENTION - NO BEARING-       *
003190*   LENGTH FIELD IS CARRIED ON THE REQUEST RECORD).  THE         *
003200*   DISPERSION LENGTH N1 ADDS 5 FLANGE THICKNESSES EACH SIDE OF  *
003210*   THE LOAD, PER CLAUSE 8.7.4, AND THE RESULTING CAPACITY FW IS *
003220*   COMPARED AGAINST THE ACTUAL FACTORED SUPPORT REACTION.       *
003230*****************************************************************
003240 300-WEB-BEARING-CAPACITY.
003250     MOVE LK-FLG-WIDTH TO CC-BEARING-LENGTH-MM
003260     COMPUTE CC-N1-MM =
003270         CC-BEARING-LENGTH-MM + (5 * LK-FLG-THK)
003280     COMPUTE CC-BEARING-CAPACITY ROUNDED =
003290         (CC-BEARING-LENGTH-MM + CC-N1-MM) * LK-WEB-THK * LK-FY
003300             / LK-GAMMA-M0 / 1000
003310     IF CC-BEARING-CAPACITY NOT < LK-REACTION-KN
003320         SET LK-BEARING-OK TO TRUE
003330     ELSE
003340         SET LK-BEARING-FAIL TO TRUE
003350         ADD 1 TO LK-WARNING-COUNT
003360         MOVE 'WEB BEARING STIFFENER REQUIRED AT SUPPORT'
003370             TO LK-WARNING-TEXT (LK-WARNING-COUNT)
003380     END-IF
003390     .
003400*****************************************************************
003410*   400-LOCAL-CHECKS  --  B9B FLANGE OUTSTAND / WEB SLENDERNESS   *
003420*                                                                 *
003430*   FLANGE OUTSTAND IS THE FREE PROJECTION FROM THE WEB FACE -   *
003440*   (FLANGE WIDTH LESS THE WEB THICKNESS) OVER TWO FLANGES -     *
003450*   CHECKED AGAINST 9.4*EPSILON.  WEB SLENDERNESS D/TW ARRIVES   *
003460*   ALREADY COMPUTED BY NYSECPRP IN LK-WEB-SLEND AND IS CHECKED  *
003470*   AGAINST 105*EPSILON.                                         *
003480*****************************************************************
003490 400-LOCAL-CHECKS.
003500     COMPUTE CC-FLG-OUTSTAND ROUNDED =
003510         (LK-FLG-WIDTH - LK-WEB-THK) / (2 * LK-FLG-THK)
003520     MOVE CC-FLG-OUTSTAND TO LK-FLG-OUT-RATIO
003530     COMPUTE LK-FLG-OUT-LIMIT ROUNDED = 9.4 * LK-EPSILON
003540     IF CC-FLG-OUTSTAND NOT > LK-FLG-OUT-LIMIT
003550         SET LK-FLG-OUT-OK TO TRUE
003560     ELSE
003570         SET LK-FLG-OUT-FAIL TO TRUE
003580         ADD 1 TO LK-WARNING-COUNT
003590         MOVE 'FLANGE OUTSTAND SLENDER - LOCAL BUCKLING RISK'
003600             TO LK-WARNING-TEXT (LK-WARNING-COUNT)
003610     END-IF
003620     MOVE LK-WEB-SLEND TO LK-WEB-SLD-RATIO
003630     COMPUTE LK-WEB-SLD-LIMIT ROUNDED = 105 * LK-EPSILON
003640     IF LK-WEB-SLEND NOT > LK-WEB-SLD-LIMIT
003650         SET LK-WEB-SLD-OK TO TRUE
003660     ELSE
003670         SET LK-WEB-SLD-FAIL TO TRUE
003680         ADD 1 TO LK-WARNING-COUNT
003690         MOVE 'WEB SLENDERNESS EXCEEDS LOCAL BUCKLING LIMIT'
003700             TO LK-WARNING-TEXT (LK-WARNING-COUNT)
003710     END-IF
003720     .
003730*****************************************************************
003740*   900-SQUARE-ROOT  --  NEWTON-RAPHSON SQUARE ROOT               *
003750*                                                                 *
003760*   THIS COMPILER HAS NO INTRINSIC SQRT FUNCTION, SO MCR,        *
003770*   LAMBDA-LT AND CHI-LT EACH ROUTE THROUGH THIS SHARED          *
003780*   ITERATION.  Y=(Y+X/Y)/2 FROM AN INITIAL GUESS OF (X+1)/2,    *
003790*   12 PASSES BEING AMPLY SUFFICIENT FOR ENGINEERING PRECISION.  *
003800*****************************************************************
003810 900-SQUARE-ROOT.
003820     IF CC-SQRT-X = 0
003830         MOVE 0 TO CC-SQRT-RESULT
003840         GO TO 900-SQUARE-ROOT-EXIT
003850     END-IF
003860     COMPUTE CC-SQRT-Y ROUNDED = (CC-SQRT-X + 1) / 2
003870     MOVE 0 TO CC-SQRT-ITER
003880     PERFORM 910-SQRT-ITERATE THRU 910-SQRT-ITERATE-EXIT
003890         UNTIL CC-SQRT-ITER > 12
003900     MOVE CC-SQRT-Y TO CC-SQRT-RESULT
003910     .
003920 900-SQUARE-ROOT-EXIT.
003930     EXIT.
003940 910-SQRT-ITERATE.
003950     ADD 1 TO CC-SQRT-ITER
003960     COMPUTE CC-SQRT-Y-NEW ROUNDED =
003970         (CC-SQRT-Y + (CC-SQRT-X / CC-SQRT-Y)) / 2
003980     MOVE CC-SQRT-Y-NEW TO CC-SQRT-Y
003990     .
004000 910-SQRT-ITERATE-EXIT.
004010     EXIT.
