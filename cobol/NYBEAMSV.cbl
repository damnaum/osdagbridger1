000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NYBEAMSV.
000120 AUTHOR. B K CHEVALLIER.
000130 INSTALLATION. BRIDGE WORKS DIVISION - STRUCTURES BATCH.
000140 DATE-WRITTEN. 03/02/92.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL ENGINEERING USE ONLY.
000170*****************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                *
000200*  CALLED SUBPROGRAM - NATIVE SIMPLY SUPPORTED BEAM SOLVER.      *
000210*  FOR A SPAN CARRYING A UNIFORM LOAD PLUS AN ARBITRARY TABLE    *
000220*  OF POINT LOADS, COMPUTES SHEAR V(X) AND MOMENT M(X) AT 201    *
000230*  EQUALLY SPACED STATIONS AND RETURNS THE MIDSPAN DEFLECTION    *
000240*  OBTAINED BY TRAPEZOIDAL DOUBLE INTEGRATION OF M/EI WITH A     *
000250*  LINEAR CORRECTION FORCING ZERO DEFLECTION AT BOTH SUPPORTS -  *
000260*  U9 BEAMSOLV.                                                   *
000270*                                                                *
000280*P    ENTRY PARAMETERS..                                         *
000290*     CALL 'NYBEAMSV' USING  BS-SPAN-MM        PIC 9(06)         *
000300*                             BS-UDL-N-PER-MM   PIC 99V9999       *
000310*                             BS-NUM-PT-LOADS   PIC 9(01)         *
000320*                             BS-PT-LOAD-TABLE  (FORCE/POSN PAIRS)*
000330*                             BS-IXX-MM4        PIC 9(13)         *
000340*                             BS-DEFL-MM        PIC 9(04)V99       *
000350*                                                                *
000360*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000370*     SPAN OR IXX OF ZERO RETURNS ZERO DEFLECTION.                *
000380*                                                                *
000390*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000400*     NONE.                                                       *
000410*                                                                *
000420*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000430*     ES = 2,00,000 N/SQ.MM (IS 800:2007 CLAUSE 3.1.4).           *
000440*                                                                *
000450*    MAINTENANCE..                                               *
000460*    DATE     USERID   DESCRIPTION                          TAG *
000470*    -------- -------- -------------------------------- -------- *
000480*    03/02/92 BKC      ORIGINAL PROGRAM - UDL DEFLECTION    DR061*
000490*             TERM ONLY.                                         *
000500*    04/30/95 RLT      ADDED THE MIDSPAN POINT LOAD TERM FOR DR166*
000510*             AXLE-LOAD DEFLECTION CHECKS.                       *
000520*    11/09/98 PXS      Y2K REVIEW - NO DATE FIELDS ON THIS  Y2K03*
000530*             PROGRAM.  NO CHANGE REQUIRED.                      *
000540*    03/03/24 NKR      THE CLOSED-FORM 5WL4/384EI + PL3/48EI     DR531*
000550*             SHORTCUT NEVER COMPUTED V(X)/M(X) AT ALL, AND      DR531*
000560*             ONLY TOOK ONE SCALAR MIDSPAN POINT LOAD - U9       DR531*
000570*             CALLS FOR A STATION-BY-STATION SOLVER OVER AN      DR531*
000580*             ARBITRARY LIST OF POINT LOADS, WITH DEFLECTION BY  DR531*
000590*             TRAPEZOIDAL DOUBLE INTEGRATION OF M/EI AND A       DR531*
000600*             LINEAR ZERO-DEFLECTION CORRECTION AT BOTH          DR531*
000610*             SUPPORTS.  REWRITTEN IN FULL; THE LINKAGE NOW      DR531*
000620*             CARRIES A POINT LOAD TABLE IN PLACE OF THE OLD     DR531*
000630*             SINGLE SCALAR.                                      DR531*
000640*****************************************************************
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM.
000690 DATA DIVISION.
000700 WORKING-STORAGE SECTION.
000710 01  FILLER                     PIC X(32)
000720     VALUE 'NYBEAMSV WORKING STORAGE BEGINS'.
000730 01  BEAMSOLV-WORK-AREA.
000740     05  BS-ES-STEEL            PIC 9(06) VALUE 200000.
000750     05  BS-ES-STEEL-R REDEFINES BS-ES-STEEL.
000760         10  BS-ES-STEEL-HI     PIC 9(03).
000770         10  BS-ES-STEEL-LO     PIC 9(03).
000780     05  BS-STATION-IDX         PIC S9(04) COMP VALUE 0.
000790     05  BS-PL-SUB              PIC S9(02) COMP VALUE 0.
000800     05  BS-MIDSPAN-IDX         PIC S9(04) COMP VALUE 0.
000810     05  BS-STATION-SPACING     PIC 9(04)V99 VALUE 0.
000820     05  BS-STATION-X           PIC 9(06)V99 VALUE 0.
000830     05  BS-STATION-X-R REDEFINES BS-STATION-X
000840             PIC 9(08).
000850     05  BS-LEFT-REACTION       PIC S9(07)V99 VALUE 0.
000860     05  BS-UDL-TOTAL           PIC S9(07)V99 VALUE 0.
000870     05  BS-PL-TOTAL-N          PIC S9(06)V99 VALUE 0.
000880     05  BS-PL-MOMENT-SUM       PIC S9(11)V99 VALUE 0.
000890     05  BS-SHEAR-AT-X          PIC S9(07)V99 VALUE 0.
000900     05  BS-MOMENT-AT-X         PIC S9(11)V99 VALUE 0.
000910     05  BS-EI-TERM             PIC S9(15)V99 COMP-3 VALUE 0.
000920     05  BS-CURVATURE           PIC S9(03)V9(09) COMP-3 VALUE 0.
000930     05  BS-SLOPE               PIC S9(05)V9(09) COMP-3 VALUE 0.
000940     05  BS-DEFL-RAW            PIC S9(05)V9(04) COMP-3 VALUE 0.
000950     05  BS-DEFL-END            PIC S9(05)V9(04) COMP-3 VALUE 0.
000960     05  BS-CORRECTION          PIC S9(05)V9(04) COMP-3 VALUE 0.
000970     05  FILLER                 PIC X(01).
000980 01  BEAMSOLV-STATION-TABLE.
000990     05  BS-STATION-ENTRY OCCURS 201 TIMES.
001000         10  BS-TAB-SHEAR       PIC S9(07)V99 COMP-3.
001010         10  BS-TAB-MOMENT      PIC S9(11)V99 COMP-3.
001020         10  BS-TAB-SLOPE       PIC S9(05)V9(09) COMP-3.
001030         10  BS-TAB-DEFL        PIC S9(05)V9(04) COMP-3.
001040     05  FILLER                 PIC X(01).
001050 LINKAGE SECTION.
001060 01  LK-BS-SPAN-MM                PIC 9(06).
001070 01  LK-BS-UDL-N-PER-MM           PIC 9(02)V9999.
001080 01  LK-BS-NUM-PT-LOADS           PIC 9(01).
001090 01  LK-BS-PT-LOAD-TABLE.
001100     05  LK-BS-PL-ENTRY OCCURS 5 TIMES.
001110         10  LK-BS-PL-FORCE-KN    PIC 9(05)V99.
001120         10  LK-BS-PL-POSN-MM     PIC 9(06).
001130 01  LK-BS-IXX-MM4                PIC 9(13).
001140 01  LK-BS-IXX-MM4-R REDEFINES LK-BS-IXX-MM4.
001150     05  LK-BS-IXX-HI             PIC 9(06).
001160     05  LK-BS-IXX-LO             PIC 9(07).
001170 01  LK-BS-DEFL-MM                PIC 9(04)V99.
001180 PROCEDURE DIVISION USING LK-BS-SPAN-MM
001190                          LK-BS-UDL-N-PER-MM
001200                          LK-BS-NUM-PT-LOADS
001210                          LK-BS-PT-LOAD-TABLE
001220                          LK-BS-IXX-MM4
001230                          LK-BS-DEFL-MM.
001240     PERFORM 000-MAINLINE THRU 000-MAINLINE-EXIT
001250     GOBACK
001260     .
001270 000-MAINLINE.
001280     IF LK-BS-SPAN-MM = 0 OR LK-BS-IXX-MM4 = 0
001290         MOVE 0 TO LK-BS-DEFL-MM
001300         GO TO 000-MAINLINE-EXIT
001310     END-IF
001320     COMPUTE BS-STATION-SPACING ROUNDED = LK-BS-SPAN-MM / 200
001330     MOVE 101 TO BS-MIDSPAN-IDX
001340     PERFORM 100-COMPUTE-REACTION THRU 100-COMPUTE-REACTION-EXIT
001350     PERFORM 200-BUILD-SHEAR-MOMENT THRU 200-BUILD-SHEAR-MOMENT-EXIT
001360     PERFORM 300-INTEGRATE-DEFLECTION THRU 300-INTEGRATE-DEFLECTION-EXIT
001370     MOVE BS-TAB-DEFL (BS-MIDSPAN-IDX) TO LK-BS-DEFL-MM
001380     .
001390 000-MAINLINE-EXIT.
001400     EXIT.
001410*****************************************************************
001420*     100-COMPUTE-REACTION  --  U9 LEFT REACTION                 *
001430*                                                                 *
001440*     RA = SUM OF P*(L-A)/L OVER THE POINT LOAD TABLE, PLUS      *
001450*     W*L/2.                                                      *
001460*****************************************************************
001470 100-COMPUTE-REACTION.
001480     COMPUTE BS-UDL-TOTAL ROUNDED =
001490         LK-BS-UDL-N-PER-MM * LK-BS-SPAN-MM
001500     COMPUTE BS-LEFT-REACTION ROUNDED = BS-UDL-TOTAL / 2
001510     IF LK-BS-NUM-PT-LOADS > 0
001520         PERFORM 110-ADD-REACTION-TERM
001530             VARYING BS-PL-SUB FROM 1 BY 1
001540             UNTIL BS-PL-SUB > LK-BS-NUM-PT-LOADS
001550     END-IF
001560     .
001570 100-COMPUTE-REACTION-EXIT.
001580     EXIT.
001590 110-ADD-REACTION-TERM.
001600     COMPUTE BS-LEFT-REACTION ROUNDED = BS-LEFT-REACTION +
001610         (LK-BS-PL-FORCE-KN (BS-PL-SUB) * 1000
001620             * (LK-BS-SPAN-MM - LK-BS-PL-POSN-MM (BS-PL-SUB))
001630             / LK-BS-SPAN-MM)
001640     .
001650*****************************************************************
001660*     200-BUILD-SHEAR-MOMENT  --  U9 V(X)/M(X) AT 201 STATIONS   *
001670*                                                                 *
001680*     V(X) = RA - W*X - SUM OF P LEFT OF X.                      *
001690*     M(X) = RA*X - W*X*X/2 - SUM OF P*(X-A) LEFT OF X.           *
001700*****************************************************************
001710 200-BUILD-SHEAR-MOMENT.
001720     PERFORM 210-BUILD-ONE-STATION
001730         VARYING BS-STATION-IDX FROM 1 BY 1
001740         UNTIL BS-STATION-IDX > 201
001750     .
001760 200-BUILD-SHEAR-MOMENT-EXIT.
001770     EXIT.
001780 210-BUILD-ONE-STATION.
001790     COMPUTE BS-STATION-X ROUNDED =
001800         (BS-STATION-IDX - 1) * BS-STATION-SPACING
001810     COMPUTE BS-SHEAR-AT-X ROUNDED =
001820         BS-LEFT-REACTION - (LK-BS-UDL-N-PER-MM * BS-STATION-X)
001830     COMPUTE BS-MOMENT-AT-X ROUNDED =
001840         (BS-LEFT-REACTION * BS-STATION-X) -
001850             (LK-BS-UDL-N-PER-MM * BS-STATION-X * BS-STATION-X / 2)
001860     MOVE 0 TO BS-PL-TOTAL-N
001870     MOVE 0 TO BS-PL-MOMENT-SUM
001880     IF LK-BS-NUM-PT-LOADS > 0
001890         PERFORM 211-ADD-ONE-POINT-LOAD
001900             VARYING BS-PL-SUB FROM 1 BY 1
001910             UNTIL BS-PL-SUB > LK-BS-NUM-PT-LOADS
001920     END-IF
001930     COMPUTE BS-SHEAR-AT-X = BS-SHEAR-AT-X - BS-PL-TOTAL-N
001940     COMPUTE BS-MOMENT-AT-X = BS-MOMENT-AT-X - BS-PL-MOMENT-SUM
001950     MOVE BS-SHEAR-AT-X  TO BS-TAB-SHEAR (BS-STATION-IDX)
001960     MOVE BS-MOMENT-AT-X TO BS-TAB-MOMENT (BS-STATION-IDX)
001970     .
001980 211-ADD-ONE-POINT-LOAD.
001990     IF LK-BS-PL-POSN-MM (BS-PL-SUB) NOT > BS-STATION-X
002000         ADD LK-BS-PL-FORCE-KN (BS-PL-SUB) * 1000 TO BS-PL-TOTAL-N
002010         COMPUTE BS-PL-MOMENT-SUM = BS-PL-MOMENT-SUM +
002020             (LK-BS-PL-FORCE-KN (BS-PL-SUB) * 1000
002030                 * (BS-STATION-X - LK-BS-PL-POSN-MM (BS-PL-SUB)))
002040     END-IF
002050     .
002060*****************************************************************
002070*     300-INTEGRATE-DEFLECTION  --  U9 TRAPEZOIDAL DOUBLE        *
002080*     INTEGRATION OF M/EI WITH THE LINEAR ZERO-DEFLECTION        *
002090*     CORRECTION AT BOTH SUPPORTS.                                *
002100*****************************************************************
002110 300-INTEGRATE-DEFLECTION.
002120     COMPUTE BS-EI-TERM = BS-ES-STEEL * LK-BS-IXX-MM4
002130     MOVE 0 TO BS-SLOPE
002140     MOVE 0 TO BS-DEFL-RAW
002150     MOVE 0 TO BS-TAB-SLOPE (1)
002160     MOVE 0 TO BS-TAB-DEFL (1)
002170     PERFORM 310-INTEGRATE-ONE-STEP
002180         VARYING BS-STATION-IDX FROM 2 BY 1
002190         UNTIL BS-STATION-IDX > 201
002200     MOVE BS-TAB-DEFL (201) TO BS-DEFL-END
002210     PERFORM 320-APPLY-CORRECTION
002220         VARYING BS-STATION-IDX FROM 1 BY 1
002230         UNTIL BS-STATION-IDX > 201
002240     .
002250 300-INTEGRATE-DEFLECTION-EXIT.
002260     EXIT.
002270*    EI IS CARRIED AS A COMP-3 PRODUCT OF STEEL'S MODULUS AND    *
002280*    THE SECTION'S IXX SO THE CURVATURE DIVISION KEEPS ENOUGH    *
002290*    PRECISION FOR THE TINY M/EI VALUES INVOLVED.                 *
002300 310-INTEGRATE-ONE-STEP.
002310     COMPUTE BS-CURVATURE ROUNDED =
002320         BS-TAB-MOMENT (BS-STATION-IDX) / BS-EI-TERM
002330     COMPUTE BS-SLOPE ROUNDED = BS-TAB-SLOPE (BS-STATION-IDX - 1) +
002340         (0.5 * (BS-CURVATURE +
002350             (BS-TAB-MOMENT (BS-STATION-IDX - 1) / BS-EI-TERM))
002360             * BS-STATION-SPACING)
002370     MOVE BS-SLOPE TO BS-TAB-SLOPE (BS-STATION-IDX)
002380     COMPUTE BS-DEFL-RAW ROUNDED =
002390         BS-TAB-DEFL (BS-STATION-IDX - 1) +
002400             (0.5 * (BS-TAB-SLOPE (BS-STATION-IDX - 1) + BS-SLOPE)
002410                 * BS-STATION-SPACING)
002420     MOVE BS-DEFL-RAW TO BS-TAB-DEFL (BS-STATION-IDX)
002430     .
002440*    THE RAW INTEGRATION ASSUMES ZERO SLOPE AT THE LEFT SUPPORT, *
002450*    WHICH LEAVES A NON-ZERO "DEFLECTION" AT THE RIGHT SUPPORT - *
002460*    SUBTRACTING A STRAIGHT LINE THROUGH THAT RESIDUAL FORCES    *
002470*    BOTH SUPPORTS BACK TO ZERO WITHOUT DISTURBING THE SHAPE.     *
002480 320-APPLY-CORRECTION.
002490     COMPUTE BS-STATION-X ROUNDED =
002500         (BS-STATION-IDX - 1) * BS-STATION-SPACING
002510     COMPUTE BS-CORRECTION ROUNDED =
002520         (BS-STATION-X / LK-BS-SPAN-MM) * BS-DEFL-END
002530     COMPUTE BS-TAB-DEFL (BS-STATION-IDX) =
002540         BS-TAB-DEFL (BS-STATION-IDX) - BS-CORRECTION
002550     .
