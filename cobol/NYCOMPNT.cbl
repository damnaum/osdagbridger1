000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NYCOMPNT.
000120 AUTHOR. B K CHEVALLIER.
000130 INSTALLATION. BRIDGE WORKS DIVISION - STRUCTURES BATCH.
000140 DATE-WRITTEN. 03/02/92.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL ENGINEERING USE ONLY.
000170*****************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                *
000200*  CALLED SUBPROGRAM - GENERAL PURPOSE COMPONENT LIBRARY FOR    *
000210*  BRIDGE SUBSTRUCTURE AND DECK ITEMS OTHER THAN THE MAIN       *
000220*  GIRDER ITSELF (DECK SLAB, CRASH BARRIER, PIER CAP, PEDESTAL, *
000230*  PIER SHAFT STABILITY, BORED PILE BEARING CAPACITY).  DECK/   *
000240*  BARR/PCAP/PEDE RETURN A DEAD LOAD UDL PER METRE RUN ON THE   *
000250*  GIRDER; PIER RETURNS A SLENDERNESS CLASSIFICATION AND AXIAL  *
000260*  CAPACITY FOR A FREE-STANDING SHAFT; PILE RETURNS THE IS 800/ *
000270*  CONVENTIONAL STATIC FORMULA SAFE BEARING LOAD.  CONCRETE     *
000280*  DENSITY IS TAKEN AS 25 KN/CU.M THROUGHOUT PER IRC:6-2017      *
000290*  TABLE 1.                                                      *
000300*                                                                *
000310*P    ENTRY PARAMETERS..                                         *
000320*     CALL 'NYCOMPNT' USING  CP-FUNCTION       PIC X(04)         *
000330*                             CP-THICKNESS-M    PIC 9V999         *
000340*                    (DECK/BARR/PCAP/PEDE - SLAB OR CAP THICKNESS*
000350*                     IN M; PIER - UNBRACED SHAFT HEIGHT IN M;   *
000360*                     PILE - EMBEDMENT DEPTH IN M)                *
000370*                             CP-WIDTH-M        PIC 99V999        *
000380*                    (DECK/BARR/PCAP/PEDE - WIDTH IN M; PIER -   *
000390*                     DIAMETER (CIRCULAR) OR BREADTH (SQUARE     *
000400*                     RECTANGULAR) IN M; PILE - SHAFT DIAMETER)   *
000410*                             CP-FCK-MPA        PIC 9(02)         *
000420*                    (PIER ONLY - CONCRETE GRADE, MPA)            *
000430*                             CP-SHAPE-IND      PIC X(01)         *
000440*                    (PIER ONLY - 'C' CIRCULAR, 'R' RECTANGULAR) *
000450*                             CP-UDL-OUT        PIC 9(04)V99      *
000460*                    (DECK/BARR/PCAP/PEDE RESULT, KN/M)           *
000470*                             CP-AXIAL-CAP-OUT  PIC 9(05)V99      *
000480*                    (PIER RESULT - AXIAL CAPACITY, KN)           *
000490*                             CP-SLEND-OUT      PIC 9(03)V99      *
000500*                    (PIER RESULT - SLENDERNESS RATIO K.H/R)      *
000510*                             CP-SLEND-IND      PIC X(01)         *
000520*                    (PIER RESULT - 'S' SHORT (<12), 'L' LONG)    *
000530*                             CP-SAFE-LOAD-OUT  PIC 9(06)V99      *
000540*                    (PILE RESULT - SAFE BEARING LOAD, KN)        *
000550*                    VALID FUNCTION CODES -                      *
000560*                       'DECK' DECK SLAB DEAD LOAD                *
000570*                       'BARR' CRASH BARRIER DEAD LOAD            *
000580*                       'PCAP' PIER CAP DEAD LOAD                *
000590*                       'PEDE' PEDESTAL DEAD LOAD                 *
000600*                       'PIER' PIER SHAFT SLENDERNESS/CAPACITY   *
000610*                       'PILE' BORED CAST IN SITU PILE BEARING   *
000620*                                                                *
000630*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000640*     UNKNOWN FUNCTION CODE RETURNS ALL ZERO RESULTS.            *
000650*                                                                *
000660*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000670*     NONE.                                                       *
000680*                                                                *
000690*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000700*     CONCRETE DENSITY 25 KN/CU.M (IRC:6-2017 TABLE 1).           *
000710*     PIER EFFECTIVE LENGTH FACTOR K=1.0 (PIN-PIN SHAFT).        *
000720*     PILE ALPHA=0.45, COHESION=50 KPA, NC=9, FOS=2.5 (DEFAULT   *
000730*     STIFF-CLAY STATIC FORMULA CONSTANTS).                      *
000740*                                                                *
000750*    MAINTENANCE..                                               *
000760*    DATE     USERID   DESCRIPTION                          TAG *
000770*    -------- -------- -------------------------------- -------- *
000780*    03/02/92 BKC      ORIGINAL PROGRAM - DECK SLAB ONLY.   DR061*
000790*    09/17/07 BKC      ADDED CRASH BARRIER, PIER CROSSHEAD   DR347*
000800*             AND PILE FUNCTION CODES.                           *
000810*    11/09/98 PXS      Y2K REVIEW - NO DATE FIELDS ON THIS  Y2K04*
000820*             PROGRAM.  NO CHANGE REQUIRED.                      *
000830*    02/17/24 NKR      CONCRETE DENSITY WAS 24 KN/CU.M -       DR524*
000840*             IRC:6-2017 TABLE 1 GIVES 25; EVERY DECK CALL      DR524*
000850*             FROM NYBRGDSN WAS THEREFORE 4 PERCENT LIGHT ON    DR524*
000860*             DEAD LOAD FOR EVERY REQUEST.  CORRECTED.           *
000870*    02/17/24 NKR      PILE SELF-WEIGHT (DIAMETER SQUARED)      DR524*
000880*             REPLACED WITH THE REAL STATIC BEARING-CAPACITY     DR524*
000890*             FORMULA (SHAFT+BASE)/FOS.  PIER CROSSHEAD UDL     DR524*
000900*             REPLACED WITH THE REAL SLENDERNESS/AXIAL-CAPACITY DR524*
000910*             CHECK; THE OLD CROSSHEAD DEAD-LOAD CALCULATION IS  DR524*
000920*             NOW THE PCAP FUNCTION, AND A PEDE FUNCTION WAS     DR524*
000930*             ADDED FOR THE PEDESTAL - NEITHER CHANGED THE       DR524*
000940*             UNDERLYING DENSITY X THICKNESS X WIDTH FORMULA.    DR524*
000950*    02/17/24 NKR      NONE OF PIER/PILE/PCAP/PEDE IS CALLED BY  DR524*
000960*             NYBRGDSN'S PER-REQUEST FLOW - DESIGN-REQUEST       DR524*
000970*             CARRIES NO SUBSTRUCTURE GEOMETRY, SO THESE REMAIN  DR524*
000980*             LIBRARY ENTRIES FOR OTHER CALLERS, THE SAME AS     DR524*
000990*             NYLOADCB'S UNUSED LIMIT-STATE ROWS.                 DR524*
001000*****************************************************************
001010 ENVIRONMENT DIVISION.
001020 CONFIGURATION SECTION.
001030 SPECIAL-NAMES.
001040     C01 IS TOP-OF-FORM.
001050 DATA DIVISION.
001060 WORKING-STORAGE SECTION.
001070 01  FILLER                     PIC X(32)
001080     VALUE 'NYCOMPNT WORKING STORAGE BEGINS'.
001090 77  CP-CALL-COUNT              PIC 9(05) COMP VALUE 0.
001100 01  COMPONENT-WORK-AREA.
001110     05  CP-CONCRETE-DENSITY    PIC 9(02) VALUE 25.
001120     05  CP-CONCRETE-DENSITY-R REDEFINES CP-CONCRETE-DENSITY
001130             PIC X(02).
001140     05  CP-PI                  PIC 9V99999 VALUE 3.14159.
001150     05  CP-SQRT12               PIC 9V9999 VALUE 3.4641.
001160     05  CP-PIER-K               PIC 9V99 VALUE 1.00.
001170     05  CP-PIER-RADIUS-M        PIC 9(02)V9999 VALUE 0.
001180     05  CP-PIER-RADIUS-R REDEFINES CP-PIER-RADIUS-M PIC 9(06).
001190     05  CP-PIER-AREA-M2         PIC 9(02)V9999 VALUE 0.
001200     05  CP-PIER-AREA-R REDEFINES CP-PIER-AREA-M2 PIC 9(06).
001210     05  CP-PILE-ALPHA           PIC 9V99 VALUE 0.45.
001220     05  CP-PILE-COHESION-KPA    PIC 9(02)V9 VALUE 50.0.
001230     05  CP-PILE-NC              PIC 9(01) VALUE 9.
001240     05  CP-PILE-FOS             PIC 9V9 VALUE 2.5.
001250     05  CP-PILE-SHAFT-KN        PIC 9(05)V99 VALUE 0.
001260     05  CP-PILE-BASE-KN         PIC 9(05)V99 VALUE 0.
001270     05  CP-PILE-ULTIMATE-KN     PIC 9(06)V99 VALUE 0.
001280     05  CP-PILE-ULT-R REDEFINES CP-PILE-ULTIMATE-KN PIC 9(08).
001290     05  FILLER                 PIC X(01).
001300 LINKAGE SECTION.
001310 01  LK-CP-FUNCTION               PIC X(04).
001320 01  LK-CP-THICKNESS-M            PIC 9V999.
001330 01  LK-CP-WIDTH-M                PIC 9(02)V999.
001340 01  LK-CP-WIDTH-R REDEFINES LK-CP-WIDTH-M.
001350     05  LK-CP-WIDTH-WHOLE        PIC 9(02).
001360     05  LK-CP-WIDTH-FRAC         PIC 9(03).
001370 01  LK-CP-FCK-MPA                PIC 9(02).
001380 01  LK-CP-SHAPE-IND              PIC X(01).
001390     88  LK-CP-SHAPE-CIRCULAR     VALUE 'C'.
001400     88  LK-CP-SHAPE-RECT         VALUE 'R'.
001410 01  LK-CP-UDL-OUT                PIC 9(04)V99.
001420 01  LK-CP-AXIAL-CAP-OUT          PIC 9(05)V99.
001430 01  LK-CP-SLEND-OUT              PIC 9(03)V99.
001440 01  LK-CP-SLEND-IND              PIC X(01).
001450     88  LK-CP-SLEND-SHORT        VALUE 'S'.
001460     88  LK-CP-SLEND-LONG         VALUE 'L'.
001470 01  LK-CP-SAFE-LOAD-OUT          PIC 9(06)V99.
001480 PROCEDURE DIVISION USING LK-CP-FUNCTION
001490                          LK-CP-THICKNESS-M
001500                          LK-CP-WIDTH-M
001510                          LK-CP-FCK-MPA
001520                          LK-CP-SHAPE-IND
001530                          LK-CP-UDL-OUT
001540                          LK-CP-AXIAL-CAP-OUT
001550                          LK-CP-SLEND-OUT
001560                          LK-CP-SLEND-IND
001570                          LK-CP-SAFE-LOAD-OUT.
001580     PERFORM 000-MAINLINE THRU 000-MAINLINE-EXIT
001590     GOBACK
001600     .
001610 000-MAINLINE.
001620     ADD 1 TO CP-CALL-COUNT
001630     EVALUATE LK-CP-FUNCTION
001640         WHEN 'DECK'
001650             PERFORM 100-DECK-SLAB-UDL
001660         WHEN 'BARR'
001670             PERFORM 200-CRASH-BARRIER-UDL
001680         WHEN 'PCAP'
001690             PERFORM 500-PIER-CAP-UDL
001700         WHEN 'PEDE'
001710             PERFORM 600-PEDESTAL-UDL
001720         WHEN 'PIER'
001730             PERFORM 300-PIER-STABILITY-CHECK
001740         WHEN 'PILE'
001750             PERFORM 400-PILE-BEARING-CAPACITY
001760         WHEN OTHER
001770             MOVE 0 TO LK-CP-UDL-OUT
001780             GO TO 000-MAINLINE-EXIT
001790     END-EVALUATE
001800     .
001810 000-MAINLINE-EXIT.
001820     EXIT.
001830*****************************************************************
001840*     100-DECK-SLAB-UDL  --  B5/U10 DECK SLAB DEAD LOAD            *
001850*****************************************************************
001860 100-DECK-SLAB-UDL.
001870     COMPUTE LK-CP-UDL-OUT ROUNDED =
001880         CP-CONCRETE-DENSITY * LK-CP-THICKNESS-M * LK-CP-WIDTH-M
001890     .
001900*****************************************************************
001910*     200-CRASH-BARRIER-UDL  --  U10 CRASH BARRIER DEAD LOAD       *
001920*                                                                 *
001930*     BARRIER UDL APPLIES PER UNIT LENGTH OF KERB - THICKNESS    *
001940*     IS THE AVERAGE SECTION HEIGHT, WIDTH IS THE AVERAGE        *
001950*     SECTION BREADTH, SO DENSITY X HEIGHT X BREADTH STANDS IN   *
001960*     FOR THE TRAPEZOID SECTION'S TRUE AREA.                     *
001970*****************************************************************
001980 200-CRASH-BARRIER-UDL.
001990     COMPUTE LK-CP-UDL-OUT ROUNDED =
002000         CP-CONCRETE-DENSITY * LK-CP-THICKNESS-M * LK-CP-WIDTH-M
002010     .
002020*****************************************************************
002030*     300-PIER-STABILITY-CHECK  --  U10 PIER SLENDERNESS/CAPACITY *
002040*                                                                 *
002050*     SLENDERNESS = K.H/R, R = D/4 (CIRCULAR) OR B/SQRT(12)       *
002060*     (SQUARE RECTANGULAR); SHORT IF SLENDERNESS < 12.  AXIAL    *
002070*     CAPACITY = 0.4 X FCK X AC.                                 *
002080*****************************************************************
002090 300-PIER-STABILITY-CHECK.
002100     IF LK-CP-SHAPE-CIRCULAR
002110         COMPUTE CP-PIER-RADIUS-M = LK-CP-WIDTH-M / 4
002120         COMPUTE CP-PIER-AREA-M2 ROUNDED =
002130             CP-PI * LK-CP-WIDTH-M * LK-CP-WIDTH-M / 4
002140     ELSE
002150         COMPUTE CP-PIER-RADIUS-M ROUNDED =
002160             LK-CP-WIDTH-M / CP-SQRT12
002170         COMPUTE CP-PIER-AREA-M2 ROUNDED =
002180             LK-CP-WIDTH-M * LK-CP-WIDTH-M
002190     END-IF
002200     IF CP-PIER-RADIUS-M = 0
002210         MOVE 0 TO LK-CP-SLEND-OUT
002220         SET LK-CP-SLEND-LONG TO TRUE
002230     ELSE
002240         COMPUTE LK-CP-SLEND-OUT ROUNDED =
002250             CP-PIER-K * LK-CP-THICKNESS-M / CP-PIER-RADIUS-M
002260         IF LK-CP-SLEND-OUT < 12
002270             SET LK-CP-SLEND-SHORT TO TRUE
002280         ELSE
002290             SET LK-CP-SLEND-LONG TO TRUE
002300         END-IF
002310     END-IF
002320     COMPUTE LK-CP-AXIAL-CAP-OUT ROUNDED =
002330         0.4 * LK-CP-FCK-MPA * CP-PIER-AREA-M2 * 1000
002340     .
002350*****************************************************************
002360*     400-PILE-BEARING-CAPACITY  --  U10 PILE STATIC FORMULA      *
002370*                                                                 *
002380*     SHAFT = ALPHA X CU X (PI X D X EMBEDMENT); BASE = NC X CU   *
002390*     X (PI X D SQUARED / 4); ULTIMATE = SHAFT + BASE; SAFE =      *
002400*     ULTIMATE / FOS.  EMBEDMENT ARRIVES IN CP-THICKNESS-M,       *
002410*     SHAFT DIAMETER IN CP-WIDTH-M.                                *
002420*****************************************************************
002430 400-PILE-BEARING-CAPACITY.
002440     COMPUTE CP-PILE-SHAFT-KN ROUNDED =
002450         CP-PILE-ALPHA * CP-PILE-COHESION-KPA *
002460             (CP-PI * LK-CP-WIDTH-M * LK-CP-THICKNESS-M)
002470     COMPUTE CP-PILE-BASE-KN ROUNDED =
002480         CP-PILE-NC * CP-PILE-COHESION-KPA *
002490             (CP-PI * LK-CP-WIDTH-M * LK-CP-WIDTH-M / 4)
002500     COMPUTE CP-PILE-ULTIMATE-KN ROUNDED =
002510         CP-PILE-SHAFT-KN + CP-PILE-BASE-KN
002520     COMPUTE LK-CP-SAFE-LOAD-OUT ROUNDED =
002530         CP-PILE-ULTIMATE-KN / CP-PILE-FOS
002540     .
002550*****************************************************************
002560*     500-PIER-CAP-UDL  --  U10 PIER CAP DEAD LOAD                 *
002570*****************************************************************
002580 500-PIER-CAP-UDL.
002590     COMPUTE LK-CP-UDL-OUT ROUNDED =
002600         CP-CONCRETE-DENSITY * LK-CP-THICKNESS-M * LK-CP-WIDTH-M
002610     .
002620*****************************************************************
002630*     600-PEDESTAL-UDL  --  U10 PEDESTAL DEAD LOAD                 *
002640*****************************************************************
002650 600-PEDESTAL-UDL.
002660     COMPUTE LK-CP-UDL-OUT ROUNDED =
002670         CP-CONCRETE-DENSITY * LK-CP-THICKNESS-M * LK-CP-WIDTH-M
002680     .
