000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NYBRGDSN.
000120 AUTHOR. B K CHEVALLIER.
000130 INSTALLATION. BRIDGE WORKS DIVISION - STRUCTURES BATCH.
000140 DATE-WRITTEN. 08/14/91.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL ENGINEERING USE ONLY.
000170*****************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                *
000200*  BATCH DESIGN-AND-CHECKING ENGINE FOR SIMPLY-SUPPORTED STEEL  *
000210*  PLATE GIRDER HIGHWAY BRIDGES TO IRC:6-2017 / IS 800:2007.    *
000220*  READS DESIGN-REQUEST RECORDS IN ARRIVAL ORDER, SIZES THE     *
000230*  GIRDER IF NOT GIVEN, BUILDS UP DEAD AND LIVE LOADS, FACTORS  *
000240*  THE FORCES FOR THE ULTIMATE LIMIT STATE, CHECKS MOMENT AND   *
000250*  SHEAR CAPACITY, DEFLECTION AND WEB BEARING, AND WRITES ONE   *
000260*  DESIGN-RESULT RECORD PLUS A CALCULATION REPORT PER REQUEST.  *
000270*                                                                *
000280*J    JCL..                                                      *
000290*                                                                *
000300* //NYBRGDSN EXEC PGM=NYBRGDSN                                   *
000310* //SYSOUT   DD SYSOUT=*                                         *
000320* //DESIGNRQ DD DSN=ENGR.BRIDGE.DESIGNRQ,DISP=SHR                *
000330* //DESIGNRS DD DSN=ENGR.BRIDGE.DESIGNRS,                        *
000340* //            DISP=(,CATLG,CATLG),UNIT=SYSDA,                 *
000350* //            SPACE=(TRK,(10,5),RLSE)                          *
000360* //RPTFILE  DD DSN=ENGR.BRIDGE.RPTFILE,                         *
000370* //            DISP=(,CATLG,CATLG),UNIT=SYSDA,                  *
000380* //            SPACE=(TRK,(25,10),RLSE)                         *
000390* //SYSIPT   DD DUMMY                                             *
000400* //*                                                             *
000410*                                                                *
000420*P    ENTRY PARAMETERS..                                         *
000430*     NONE.                                                       *
000440*                                                                *
000450*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000460*     I/O ERROR ON FILES.                                         *
000470*                                                                *
000480*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000490*                                                                *
000500*     NYVEHLIB ---- IRC:6 VEHICLE / AXLE LOAD LIBRARY            *
000510*     NYMOVELD ---- MOVING LOAD ENVELOPE (INFLUENCE LINES)        *
000520*     NYSECPRP ---- I-SECTION PROPERTIES AND IS 800 CLASS         *
000530*     NYCAPCHK ---- MOMENT / SHEAR / DEFLECTION / BEARING CHECKS  *
000540*     NYLOADCB ---- IRC:6 / IS 800 PARTIAL SAFETY FACTOR TABLES   *
000550*     NYCOURBN ---- COURBON TRANSVERSE DISTRIBUTION FACTORS       *
000560*     NYCOMPST ---- IRC:22 COMPOSITE SECTION HELPERS              *
000570*     NYBEAMSV ---- NATIVE SIMPLY SUPPORTED BEAM SOLVER           *
000580*     NYCOMPNT ---- DECK / BARRIER / PIER / PILE COMPONENT HELPERS*
000590*     NYRPTWRT ---- CALCULATION REPORT SECTION WRITER             *
000600*                                                                *
000610*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000620*     NONE.                                                       *
000630*                                                                *
000640*    MAINTENANCE..                                               *
000650*    DATE     USERID   DESCRIPTION                          TAG *
000660*    -------- -------- -------------------------------- -------- *
000670*    08/14/91 BKC      ORIGINAL PROGRAM - CLASS A/B ONLY,  DR061*
000680*             NO LTB REDUCTION, SINGLE GIRDER SPACING.           *
000690*    03/02/92 BKC      ADDED CLASS AA AND 70R VEHICLES AND  DR061*
000700*             THE MOVING LOAD SWEEP (NYMOVELD).                  *
000710*    02/23/94 RLT      ADDED USER PLATE OVERRIDES AND       DR114*
000720*             CRASH BARRIER / WEARING COAT DEFAULTS.             *
000730*    04/30/95 RLT      ADDED LATERAL TORSIONAL BUCKLING     DR166*
000740*             REDUCTION (NYCAPCHK) AND UTILIZATION RATIOS.       *
000750*    07/19/99 RLT      ADDED COURBON DISTRIBUTION (NYCOURBN)DR198*
000760*             AS AN INFORMATIONAL REPORT SECTION.                *
000770*    11/09/98 PXS      Y2K REVIEW - RUN DATE ON THE REPORT  Y2K02*
000780*             HEADER RE-KEYED TO A 4-DIGIT CENTURY FIELD.        *
000790*    06/02/03 BKC      ADDED COMPOSITE SECTION HELPERS      DR281*
000800*             (NYCOMPST) AS AN INFORMATIONAL REPORT SECTION.     *
000810*    09/17/07 BKC      ADDED WARN-COUNT TO THE RESULT        DR347*
000820*             RECORD AND THE WARNINGS/ERRORS REPORT SECTION.     *
000830*    01/11/18 BKC      RE-KEYED VEHICLE LIBRARY TO IRC:6-    DR402*
000840*             2017 AND ADDED THE WEB BEARING CHECK.              *
000850*    05/04/21 MVS      ADDED NYBEAMSV CALL FOR THE SLS       DR455*
000860*             DEFLECTION CHECK IN PLACE OF THE INLINE FORMULA.   *
000870*    02/14/24 NKR      RS-IMPACT-FACTOR WAS CARRYING THE RAW   DR520*
000880*             IMPACT INCREMENT STRAIGHT FROM NYVEHLIB, NEVER   DR520*
000890*             THE DOCUMENTED 1+I MULTIPLIER - ADDED WS-IMPACT- DR520*
000900*             MULT FOR REPORTING, WS-IMPACT-FACTOR STAYS RAW   DR520*
000910*             FOR NYMOVELD'S OWN *(1+I) STEP.  ALSO PASSED THE DR520*
000920*             FACTORED SHEAR INTO NYCAPCHK AS THE SUPPORT       DR520*
000930*             REACTION FOR THE NEW WEB BEARING COMPARISON.      DR520*
000940*    02/17/24 NKR      NYCOMPNT'S LINKAGE GREW THE PIER/PILE    DR524*
000950*             PARAMETERS (FCK, SHAPE, AXIAL CAP, SLENDERNESS,   DR524*
000960*             SAFE LOAD) - WIDENED CALL-AREA-COMPONENT AND THE  DR524*
000970*             DECK CALL TO MATCH.  PIER/PILE/PCAP/PEDE ARE NOT  DR524*
000980*             CALLED FROM THIS FLOW - DESIGN-REQUEST CARRIES NO DR524*
000990*             SUBSTRUCTURE GEOMETRY FOR THEM TO ACT ON.         DR524*
001000*    02/17/24 NKR      220-VALIDATE-REQUEST ONLY REJECTED A      DR525*
001010*             USER WEB DEPTH BELOW SPAN/25 - 298-BUILD-VERDICT   DR525*
001020*             HAD NO SPAN/DEPTH SERVICEABILITY WARNING AT ALL.   DR525*
001030*             ADDED THE 10-25 SPAN/OVERALL-DEPTH GUARD AS A      DR525*
001040*             WARNING AGAINST THE ACTUAL (AUTO OR USER) DEPTH.   DR525*
001050*    02/17/24 NKR      299210 WAS CALLING NYRPTWRT WITH A        DR527*
001060*             BOGUS 'INPUT' FUNCTION CODE (ALWAYS FALLING        DR527*
001070*             THROUGH) AND EVERY OTHER REPORT SECTION BUILT ITS  DR527*
001080*             LINES INLINE WITHOUT CALLING NYRPTWRT AT ALL - IT  DR527*
001090*             WAS DEAD CODE.  ROUTED ALL 299210-299310 SECTIONS  DR527*
001100*             THROUGH THE REAL HEADER/KEYVAL/FOOTER CALLS VIA    DR527*
001110*             THE NEW 920/921/930 WRAPPER PARAGRAPHS.            DR527*
001120*    03/03/24 NKR      295-CHECK-DEFLECTION PASSED NYBEAMSV A     DR530*
001130*             SINGLE SCALAR POINT LOAD - NYBEAMSV NOW TAKES A    DR530*
001140*             POINT LOAD TABLE SO IT CAN SOLVE FOR AN ARBITRARY  DR530*
001150*             LIST; THIS SECTION NOW PASSES A ZERO-COUNT TABLE   DR530*
001160*             SINCE THE B9 CHECK ITSELF STILL USES THE           DR530*
001170*             UNFACTORED TOTAL UDL ONLY.                          DR530*
001180*    03/03/24 NKR      NYLOADCB'S TABLE WAS REBUILT TO THE SIX    DR533*
001190*             TABLE 3.1 LIMIT STATES AND NINE FACTOR COLUMNS AND  DR533*
001200*             GAINED A FUNCTION CODE - 280-FACTOR-FORCES NOW      DR533*
001210*             PASSES 'LOOK' EXPLICITLY, AND A NEW 273-LOAD-COMBO- DR533*
001220*             INFO PARAGRAPH DRIVES THE NEW 'GOVN' FUNCTION SO    DR533*
001230*             THE GOVERNING-COMBINATION SEARCH IS ACTUALLY        DR533*
001240*             EXERCISED, NOT JUST AVAILABLE.                        DR533*
001250*    03/03/24 NKR      NYCOURBN GAINED A RETURN CODE FOR THE      DR535*
001260*             N-LESS-THAN-1 / SPACING-NOT-POSITIVE CHECK -         DR535*
001270*             271-COURBON-INFO NOW RECEIVES IT.                     DR535*
001280*****************************************************************
001290 ENVIRONMENT DIVISION.
001300 CONFIGURATION SECTION.
001310 SPECIAL-NAMES.
001320     C01 IS TOP-OF-FORM.
001330 INPUT-OUTPUT SECTION.
001340 FILE-CONTROL.
001350     SELECT DESIGN-REQUEST-FILE ASSIGN TO DESIGNRQ
001360         ORGANIZATION IS LINE SEQUENTIAL
001370         FILE STATUS IS WS-DSNRQ-STATUS.
001380     SELECT DESIGN-RESULT-FILE  ASSIGN TO DESIGNRS
001390         ORGANIZATION IS LINE SEQUENTIAL
001400         FILE STATUS IS WS-DSNRS-STATUS.
001410     SELECT REPORT-FILE         ASSIGN TO RPTFILE
001420         ORGANIZATION IS LINE SEQUENTIAL
001430         FILE STATUS IS WS-RPTFILE-STATUS.
001440 DATA DIVISION.
001450 FILE SECTION.
001460 FD  DESIGN-REQUEST-FILE
001470     RECORDING MODE IS F.
001480 01  DESIGN-REQUEST-REC         PIC X(140).
001490 FD  DESIGN-RESULT-FILE
001500     RECORDING MODE IS F.
001510 01  DESIGN-RESULT-REC          PIC X(180).
001520 FD  REPORT-FILE
001530     RECORDING MODE IS F.
001540 01  REPORT-REC                 PIC X(80).
001550 WORKING-STORAGE SECTION.
001560 01  FILLER                     PIC X(32)
001570     VALUE 'NYBRGDSN WORKING STORAGE BEGINS'.
001580*****************************************************************
001590*                         DATA AREAS                            *
001600*****************************************************************
001610 COPY NYDSNRQ.
001620 COPY NYDSNRS.
001630 COPY NYRPTLN.
001640 COPY NYWRKCM.
001650*****************************************************************
001660*                    READ ONLY CONSTANTS                        *
001670*****************************************************************
001680 01  READ-ONLY-WORK-AREA.
001690     05  WS-DSNRQ-STATUS        PIC X(02) VALUE '00'.
001700     05  WS-DSNRS-STATUS        PIC X(02) VALUE '00'.
001710     05  WS-RPTFILE-STATUS      PIC X(02) VALUE '00'.
001720     88  IO-OK                  VALUE '00'.
001730     88  IO-EOF                 VALUE '10'.
001740* SWITCHES AREA
001750     05  END-OF-FILE-INDICATOR  PIC X(01).
001760         88  END-OF-FILE        VALUE 'Y'.
001770         88  NOT-END-OF-FILE    VALUE 'N'.
001780     05  REQUEST-VALID-IND      PIC X(01).
001790         88  REQUEST-VALID      VALUE 'Y'.
001800         88  REQUEST-INVALID    VALUE 'N'.
001810     05  AUTO-SIZE-IND          PIC X(01).
001820         88  AUTO-SIZE          VALUE 'Y'.
001830         88  USER-SIZE          VALUE 'N'.
001840     05  VERDICT-IND            PIC X(01).
001850         88  VERDICT-PASS       VALUE 'Y'.
001860         88  VERDICT-FAIL       VALUE 'N'.
001870* MATERIAL TABLE (IS 2062) - B1
001880     05  MAT-TABLE.
001890         10  MAT-ENTRY OCCURS 6 TIMES INDEXED BY MAT-IDX.
001900             15  MAT-GRADE      PIC X(05).
001910             15  MAT-FY         PIC 9(03)V9.
001920             15  MAT-FU         PIC 9(03)V9.
001930             15  MAT-EPSILON    PIC 9V999.
001940     05  FILLER                 PIC X(01).
001950*****************************************************************
001960*               V A R I A B L E   D A T A   A R E A S            *
001970*****************************************************************
001980 01  VARIABLE-WORK-AREA.
001990     05  WS-RUN-DATE.
002000         10  WS-RUN-YY          PIC 9(02) COMP.
002010         10  WS-RUN-MM          PIC 9(02) COMP.
002020         10  WS-RUN-DD          PIC 9(02) COMP.
002030     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE PIC 9(06).
002040     05  WS-RUN-DATE-TEXT       PIC X(10) VALUE SPACES.
002050     05  WS-SUB                 PIC S9(04) COMP VALUE 0.
002060     05  WS-AX-SUB              PIC S9(04) COMP VALUE 0.
002070     05  WS-LANE-SUB            PIC S9(04) COMP VALUE 0.
002080* COUNTERS - B17 / STEP 14
002090     05  WS-CONTROL-TOTALS.
002100         10  WS-RECORDS-READ    PIC 9(07) COMP-3 VALUE 0.
002110         10  WS-RECORDS-DONE    PIC 9(07) COMP-3 VALUE 0.
002120         10  WS-RECORDS-REJD    PIC 9(07) COMP-3 VALUE 0.
002130         10  WS-RECORDS-PASS    PIC 9(07) COMP-3 VALUE 0.
002140         10  WS-RECORDS-FAIL    PIC 9(07) COMP-3 VALUE 0.
002150* PER REQUEST WORK FIELDS
002160     05  WS-REJECT-REASON       PIC X(40) VALUE SPACES.
002170     05  WS-SPAN-M              PIC 9(04)V999 VALUE 0.
002180     05  WS-SPAN-MM             PIC 9(06) VALUE 0.
002190     05  WS-DEPTH-RATIO         PIC 9(02) VALUE 14.
002200     05  WS-OVERALL-DEPTH       PIC 9(05) VALUE 0.
002210     05  WS-TF-CALC             PIC 9(03) VALUE 0.
002220     05  WS-TW-CALC             PIC 9(03) VALUE 0.
002230     05  WS-BF-CALC             PIC 9(04) VALUE 0.
002240     05  WS-D-OVER-TW           PIC 9(03)V99 VALUE 0.
002250     05  WS-SPAN-OVER-D         PIC 9(03)V99 VALUE 0.
002260* DEAD LOAD WORK FIELDS - B5
002270     05  WS-GIRDER-UDL          PIC 9(04)V99 VALUE 0.
002280     05  WS-DECK-UDL            PIC 9(04)V99 VALUE 0.
002290     05  WS-WEARING-UDL         PIC 9(04)V99 VALUE 0.
002300     05  WS-XBEAM-UDL           PIC 9(04)V99 VALUE 0.
002310     05  WS-BARRIER-UDL         PIC 9(04)V99 VALUE 0.
002320     05  WS-TOTAL-DEAD-UDL      PIC 9(04)V99 VALUE 0.
002330     05  WS-SUPERIMPOSED-UDL    PIC 9(04)V99 VALUE 0.
002340     05  WS-DL-MOMENT           PIC 9(06)V99 VALUE 0.
002350     05  WS-DL-SHEAR            PIC 9(05)V99 VALUE 0.
002360* LIVE LOAD WORK FIELDS - B10-B14
002370     05  WS-IMPACT-FACTOR       PIC 9V9(04) VALUE 0.
002380     05  WS-IMPACT-MULT         PIC 9V9(04) VALUE 0.
002390     05  WS-LANE-REDUCTION      PIC 9V99 VALUE 0.
002400     05  WS-CONGESTION-FACTOR   PIC 9V99 VALUE 0.
002410     05  WS-ABS-MAX-MOMENT      PIC 9(06)V99 VALUE 0.
002420     05  WS-MAX-SHEAR           PIC 9(05)V99 VALUE 0.
002430     05  WS-DISTRIBUTION-FACTOR PIC 9V999 VALUE 0.
002440     05  WS-LL-MOMENT           PIC 9(06)V99 VALUE 0.
002450     05  WS-LL-SHEAR            PIC 9(05)V99 VALUE 0.
002460* FACTORED FORCES - B6/B15
002470     05  WS-ULS-DEAD-FACTOR     PIC 9V99 VALUE 0.
002480     05  WS-ULS-LIVE-FACTOR     PIC 9V99 VALUE 0.
002490     05  WS-FACT-MOMENT         PIC 9(06)V99 VALUE 0.
002500     05  WS-FACT-SHEAR          PIC 9(06)V99 VALUE 0.
002510     05  WS-REACTION-KN         PIC 9(06)V99 VALUE 0.
002520* UTILIZATION - B17
002530     05  WS-MOM-RATIO           PIC 9V999 VALUE 0.
002540     05  WS-SHR-RATIO           PIC 9V999 VALUE 0.
002550* COURBON / COMPOSITE INFORMATIONAL FIELDS - U7/U8
002560     05  WS-COURBON-ECCEN       PIC S9(04)V99 VALUE 0.
002570     05  WS-COURBON-FACTOR OCCURS 10 TIMES PIC 9V999.
002580     05  WS-MODULAR-SHORT       PIC 9(02)V99 VALUE 0.
002590     05  WS-MODULAR-LONG        PIC 9(02)V99 VALUE 0.
002600     05  WS-EFF-FLANGE-WIDTH    PIC 9(05) VALUE 0.
002610* GOVERNING LOAD COMBINATION - INFORMATIONAL - U6/DR532
002620     05  WS-GOVERNING-MOMENT    PIC S9(07)V99 VALUE 0.
002630     05  WS-GOVERNING-STATE     PIC X(14) VALUE SPACES.
002640* REPORT WORK FIELDS
002650     05  WS-RPT-LABEL           PIC X(40) VALUE SPACES.
002660     05  WS-RPT-VALUE           PIC 9(09)V9(04) VALUE 0.
002670     05  WS-RPT-SECTION         PIC X(20) VALUE SPACES.
002680     05  WS-RPT-VALUE-X REDEFINES WS-RPT-VALUE PIC X(13).
002690     05  FILLER                 PIC X(01).
002700*****************************************************************
002710*            LINKAGE-STYLE CALL WORK AREAS (VEHICLE)            *
002720*****************************************************************
002730 01  CALL-AREA-VEHICLE.
002740     COPY NYAXLTB.
002750     05  CALL-VEH-CLASS         PIC X(10).
002760     05  CALL-SPAN-M            PIC 9(04)V999.
002770     05  CALL-NUM-LANES         PIC 9(01).
002780     05  CALL-IMPACT-FACTOR     PIC 9V9(04).
002790     05  CALL-LANE-REDUCTION    PIC 9V99.
002800     05  CALL-CONGESTION-FCTR   PIC 9V99.
002810     05  CALL-VEH-RETURN-CODE   PIC X(01).
002820         88  CALL-VEH-OK        VALUE 'Y'.
002830         88  CALL-VEH-ERROR     VALUE 'N'.
002840     05  FILLER                 PIC X(01).
002850 01  CALL-AREA-MOVELOAD.
002860     05  CALL-ML-SPAN-M         PIC 9(04)V999.
002870     05  CALL-ML-IMPACT         PIC 9V9(04).
002880     05  CALL-ML-ABS-MAX-MOM    PIC 9(06)V99.
002890     05  CALL-ML-ABS-MAX-LOCN   PIC 9(04)V999.
002900     05  CALL-ML-MAX-SHEAR      PIC 9(05)V99.
002910     05  FILLER                 PIC X(01).
002920 01  CALL-AREA-LOADCOMB.
002930     05  CALL-LC-FUNCTION       PIC X(04).
002940     05  CALL-LC-LIMIT-STATE    PIC X(14).
002950     05  CALL-LC-COMPONENT-TABLE.
002960         10  CALL-LC-COMP-DEAD     PIC S9(06)V99.
002970         10  CALL-LC-COMP-SUPIMP   PIC S9(06)V99.
002980         10  CALL-LC-COMP-LIVE     PIC S9(06)V99.
002990         10  CALL-LC-COMP-WIND     PIC S9(06)V99.
003000         10  CALL-LC-COMP-TEMP     PIC S9(06)V99.
003010         10  CALL-LC-COMP-SEISMIC  PIC S9(06)V99.
003020         10  CALL-LC-COMP-EARTH    PIC S9(06)V99.
003030         10  CALL-LC-COMP-BRAKING  PIC S9(06)V99.
003040         10  CALL-LC-COMP-CENTRIF  PIC S9(06)V99.
003050     05  CALL-LC-FACTOR-TABLE.
003060         10  CALL-LC-DEAD-FACTOR    PIC 9V99.
003070         10  CALL-LC-SUPIMP-FACTOR  PIC 9V99.
003080         10  CALL-LC-LIVE-FACTOR    PIC 9V99.
003090         10  CALL-LC-WIND-FACTOR    PIC 9V99.
003100         10  CALL-LC-TEMP-FACTOR    PIC 9V99.
003110         10  CALL-LC-SEISMIC-FACTOR PIC 9V99.
003120         10  CALL-LC-EARTH-FACTOR   PIC 9V99.
003130         10  CALL-LC-BRAKING-FACTOR PIC 9V99.
003140         10  CALL-LC-CENTRIF-FACTOR PIC 9V99.
003150     05  CALL-LC-FACTORED-TOTAL PIC S9(07)V99.
003160     05  CALL-LC-GOVERNING-STATE PIC X(14).
003170     05  FILLER                 PIC X(01).
003180 01  CALL-AREA-COURBON.
003190     05  CALL-CB-NUM-GIRDERS    PIC 9(02).
003200     05  CALL-CB-SPACING-MM     PIC 9(05).
003210     05  CALL-CB-NUM-LANES      PIC 9(01).
003220     05  CALL-CB-FACTOR-TABLE OCCURS 10 TIMES PIC 9V999.
003230     05  CALL-CB-FACTOR-FLAT REDEFINES CALL-CB-FACTOR-TABLE
003240             PIC X(40).
003250     05  CALL-CB-RETURN-CODE    PIC X(01).
003260         88  CALL-CB-OK         VALUE 'Y'.
003270         88  CALL-CB-ERROR      VALUE 'N'.
003280     05  FILLER                 PIC X(01).
003290 01  CALL-AREA-COMPOSIT.
003300     05  CALL-CS-FCK            PIC 9(02).
003310     05  CALL-CS-SPAN-MM        PIC 9(06).
003320     05  CALL-CS-SPACING-MM     PIC 9(05).
003330     05  CALL-CS-SLAB-THK-MM    PIC 9(03).
003340     05  CALL-CS-MOD-SHORT      PIC 9(02)V99.
003350     05  CALL-CS-MOD-LONG       PIC 9(02)V99.
003360     05  CALL-CS-EFF-WIDTH-MM   PIC 9(05).
003370     05  FILLER                 PIC X(01).
003380 01  CALL-AREA-COMPONENT.
003390     05  CALL-CP-FUNCTION       PIC X(04).
003400     05  CALL-CP-THICKNESS-M    PIC 9(01)V999.
003410     05  CALL-CP-WIDTH-M        PIC 9(02)V999.
003420     05  CALL-CP-FCK-MPA        PIC 9(02).
003430     05  CALL-CP-SHAPE-IND      PIC X(01).
003440     05  CALL-CP-UDL-OUT        PIC 9(04)V99.
003450     05  CALL-CP-AXIAL-CAP-OUT  PIC 9(05)V99.
003460     05  CALL-CP-SLEND-OUT      PIC 9(03)V99.
003470     05  CALL-CP-SLEND-IND      PIC X(01).
003480     05  CALL-CP-SAFE-LOAD-OUT  PIC 9(06)V99.
003490     05  FILLER                 PIC X(01).
003500 01  CALL-AREA-BEAMSOLV.
003510     05  CALL-BS-SPAN-MM        PIC 9(06).
003520     05  CALL-BS-UDL-N-PER-MM   PIC 9(02)V9999.
003530     05  CALL-BS-NUM-PT-LOADS   PIC 9(01).
003540     05  CALL-BS-PT-LOAD-TABLE.
003550         10  CALL-BS-PL-ENTRY OCCURS 5 TIMES.
003560             15  CALL-BS-PL-FORCE-KN PIC 9(05)V99.
003570             15  CALL-BS-PL-POSN-MM  PIC 9(06).
003580     05  CALL-BS-IXX-MM4        PIC 9(13).
003590     05  CALL-BS-DEFL-MM        PIC 9(04)V99.
003600     05  FILLER                 PIC X(01).
003610 01  CALL-AREA-REPORT.
003620     05  CALL-RP-FUNCTION       PIC X(06).
003630     05  CALL-RP-LABEL          PIC X(40).
003640     05  CALL-RP-VALUE-TEXT     PIC X(16).
003650     05  CALL-RP-LINE           PIC X(80).
003660     05  FILLER                 PIC X(01).
003670 LINKAGE SECTION.
003680 PROCEDURE DIVISION.
003690     PERFORM 000-MAINLINE THRU 000-MAINLINE-EXIT
003700     GOBACK
003710     .
003720*****************************************************************
003730*                      000-MAINLINE                              *
003740*****************************************************************
003750 000-MAINLINE.
003760     PERFORM 100-INITIALIZATION
003770     PERFORM 200-PROCESS-MAINLINE
003780         UNTIL END-OF-FILE
003790     PERFORM 300-TERMINATION
003800     .
003810 000-MAINLINE-EXIT.
003820     EXIT.
003830*****************************************************************
003840*                     100-INITIALIZATION                         *
003850*****************************************************************
003860 100-INITIALIZATION.
003870     INITIALIZE VARIABLE-WORK-AREA
003880     INITIALIZE WS-CONTROL-TOTALS
003890     SET NOT-END-OF-FILE TO TRUE
003900     PERFORM 110-OPEN-FILES
003910     PERFORM 120-BUILD-MATERIAL-TABLE
003920     PERFORM 130-PRINT-REPORT-HEADER
003930     .
003940 110-OPEN-FILES.
003950     OPEN INPUT  DESIGN-REQUEST-FILE
003960     IF NOT IO-OK
003970         DISPLAY 'ERROR OPENING DESIGNRQ: ' WS-DSNRQ-STATUS
003980         GO TO 999-ABEND
003990     END-IF
004000     OPEN OUTPUT DESIGN-RESULT-FILE
004010     IF NOT IO-OK
004020         DISPLAY 'ERROR OPENING DESIGNRS: ' WS-DSNRS-STATUS
004030         GO TO 999-ABEND
004040     END-IF
004050     OPEN OUTPUT REPORT-FILE
004060     IF NOT IO-OK
004070         DISPLAY 'ERROR OPENING RPTFILE: ' WS-RPTFILE-STATUS
004080         GO TO 999-ABEND
004090     END-IF
004100     .
004110*    B1 MATERIAL TABLE (IS 2062) - FY/FU IN MPA, TENTHS IMPLIED.
004120 120-BUILD-MATERIAL-TABLE.
004130*    MAT-EPSILON IS SQRT(250/FY) PER IS 800 TABLE 2, KEYED BY
004140*    HAND SO THE RUNTIME NEVER NEEDS A SQUARE ROOT.
004150     SET MAT-IDX TO 1
004160     MOVE 'E250A' TO MAT-GRADE   (MAT-IDX)
004170     MOVE 2500    TO MAT-FY      (MAT-IDX)
004180     MOVE 4100    TO MAT-FU      (MAT-IDX)
004190     MOVE 1.000   TO MAT-EPSILON (MAT-IDX)
004200     SET MAT-IDX TO 2
004210     MOVE 'E250B' TO MAT-GRADE   (MAT-IDX)
004220     MOVE 2500    TO MAT-FY      (MAT-IDX)
004230     MOVE 4100    TO MAT-FU      (MAT-IDX)
004240     MOVE 1.000   TO MAT-EPSILON (MAT-IDX)
004250     SET MAT-IDX TO 3
004260     MOVE 'E300 ' TO MAT-GRADE   (MAT-IDX)
004270     MOVE 3000    TO MAT-FY      (MAT-IDX)
004280     MOVE 4400    TO MAT-FU      (MAT-IDX)
004290     MOVE 0.913   TO MAT-EPSILON (MAT-IDX)
004300     SET MAT-IDX TO 4
004310     MOVE 'E350 ' TO MAT-GRADE   (MAT-IDX)
004320     MOVE 3500    TO MAT-FY      (MAT-IDX)
004330     MOVE 4900    TO MAT-FU      (MAT-IDX)
004340     MOVE 0.845   TO MAT-EPSILON (MAT-IDX)
004350     SET MAT-IDX TO 5
004360     MOVE 'E410 ' TO MAT-GRADE   (MAT-IDX)
004370     MOVE 4100    TO MAT-FY      (MAT-IDX)
004380     MOVE 5400    TO MAT-FU      (MAT-IDX)
004390     MOVE 0.781   TO MAT-EPSILON (MAT-IDX)
004400     SET MAT-IDX TO 6
004410     MOVE 'E450 ' TO MAT-GRADE   (MAT-IDX)
004420     MOVE 4500    TO MAT-FY      (MAT-IDX)
004430     MOVE 5700    TO MAT-FU      (MAT-IDX)
004440     MOVE 0.745   TO MAT-EPSILON (MAT-IDX)
004450     .
004460 130-PRINT-REPORT-HEADER.
004470     ACCEPT WS-RUN-DATE FROM DATE
004480     STRING WS-RUN-MM '/' WS-RUN-DD '/20' WS-RUN-YY
004490         DELIMITED BY SIZE INTO WS-RUN-DATE-TEXT
004500     MOVE ALL '=' TO RPT-TEXT
004510     PERFORM 910-WRITE-REPORT-LINE
004520     MOVE SPACES TO RPT-TEXT
004530     STRING 'OSDAGBRIDGE -- DESIGN CALCULATION REPORT'
004540         DELIMITED BY SIZE INTO RPT-TEXT
004550     PERFORM 910-WRITE-REPORT-LINE
004560     MOVE ALL '=' TO RPT-TEXT
004570     PERFORM 910-WRITE-REPORT-LINE
004580     .
004590*****************************************************************
004600*                   200-PROCESS-MAINLINE                         *
004610*****************************************************************
004620 200-PROCESS-MAINLINE.
004630     PERFORM 210-READ-REQUEST
004640     IF NOT END-OF-FILE
004650         ADD 1 TO WS-RECORDS-READ
004660         PERFORM 220-VALIDATE-REQUEST
004670         IF REQUEST-INVALID
004680             PERFORM 222-WRITE-REJECTED-RESULT
004690             ADD 1 TO WS-RECORDS-REJD
004700         ELSE
004710             PERFORM 230-RESOLVE-MATERIAL
004720             PERFORM 240-SIZE-PLATES
004730             PERFORM 250-SECTION-PROPERTIES
004740             PERFORM 260-DEAD-LOADS
004750             PERFORM 270-LIVE-LOAD
004760             PERFORM 280-FACTOR-FORCES
004770             PERFORM 290-CHECK-CAPACITY
004780             PERFORM 295-CHECK-DEFLECTION
004790             PERFORM 298-BUILD-VERDICT
004800             PERFORM 299-WRITE-RESULT-AND-REPORT
004810             ADD 1 TO WS-RECORDS-DONE
004820         END-IF
004830     END-IF
004840     .
004850 210-READ-REQUEST.
004860     READ DESIGN-REQUEST-FILE INTO DSNRQ-RECORD
004870         AT END
004880             SET END-OF-FILE TO TRUE
004890         NOT AT END
004900             CONTINUE
004910     END-READ
004920     IF NOT END-OF-FILE
004930         IF NOT IO-OK
004940             DISPLAY 'READ ERROR ON DESIGNRQ: ' WS-DSNRQ-STATUS
004950             GO TO 999-ABEND
004960         END-IF
004970     END-IF
004980     .
004990*****************************************************************
005000*     220-VALIDATE-REQUEST  --  U12 VALIDATE / B12 RULES         *
005010*****************************************************************
005020 220-VALIDATE-REQUEST.
005030     SET REQUEST-VALID TO TRUE
005040     MOVE SPACES TO WS-REJECT-REASON
005050     COMPUTE WS-SPAN-MM = DR-EFFECTIVE-SPAN
005060     IF DR-EFFECTIVE-SPAN = 0 OR DR-EFFECTIVE-SPAN > 60000
005070         SET REQUEST-INVALID TO TRUE
005080         MOVE 'EXCEEDS PLATE GIRDER LIMIT' TO WS-REJECT-REASON
005090     END-IF
005100     IF REQUEST-VALID
005110         IF DR-NUM-GIRDERS < 2 OR DR-NUM-GIRDERS > 10
005120             SET REQUEST-INVALID TO TRUE
005130             MOVE 'NUM-GIRDERS OUT OF RANGE 2-10' TO
005140                 WS-REJECT-REASON
005150         END-IF
005160     END-IF
005170     IF REQUEST-VALID
005180         IF DR-GIRDER-SPACING = 0
005190             SET REQUEST-INVALID TO TRUE
005200             MOVE 'GIRDER-SPACING MUST BE POSITIVE' TO
005210                 WS-REJECT-REASON
005220         END-IF
005230     END-IF
005240     IF REQUEST-VALID
005250         IF DR-NUM-LANES-LOADED < 1
005260             SET REQUEST-INVALID TO TRUE
005270             MOVE 'NUM-LANES-LOADED MUST BE AT LEAST 1' TO
005280                 WS-REJECT-REASON
005290         END-IF
005300     END-IF
005310     IF REQUEST-VALID
005320         PERFORM 221-VALIDATE-GRADE-AND-CLASS
005330     END-IF
005340     IF REQUEST-VALID
005350         IF DR-WEB-DEPTH NOT = 0
005360             IF DR-WEB-DEPTH < DR-EFFECTIVE-SPAN / 25
005370                 SET REQUEST-INVALID TO TRUE
005380                 MOVE 'WEB TOO SHALLOW' TO WS-REJECT-REASON
005390             END-IF
005400         END-IF
005410     END-IF
005420     .
005430 221-VALIDATE-GRADE-AND-CLASS.
005440     SET MAT-IDX TO 1
005450     SET REQUEST-INVALID TO TRUE
005460     SEARCH MAT-ENTRY
005470         WHEN MAT-GRADE (MAT-IDX) = DR-STEEL-GRADE
005480             SET REQUEST-VALID TO TRUE
005490     END-SEARCH
005500     IF REQUEST-INVALID
005510         MOVE 'UNKNOWN STEEL GRADE' TO WS-REJECT-REASON
005520     ELSE
005530         MOVE DR-LIVE-LOAD-CLASS TO CALL-VEH-CLASS
005540         MOVE 1 TO CALL-NUM-LANES
005550         MOVE 30.000 TO CALL-SPAN-M
005560         CALL 'NYVEHLIB' USING CALL-VEH-CLASS
005570                               CALL-SPAN-M
005580                               CALL-NUM-LANES
005590                               VEHICLE-CATALOG
005600                               CALL-IMPACT-FACTOR
005610                               CALL-LANE-REDUCTION
005620                               CALL-CONGESTION-FCTR
005630                               CALL-VEH-RETURN-CODE
005640         IF CALL-VEH-ERROR
005650             SET REQUEST-INVALID TO TRUE
005660             MOVE 'LIVE-LOAD-CLASS DOES NOT RESOLVE TO A VEHICLE'
005670                 TO WS-REJECT-REASON
005680         END-IF
005690     END-IF
005700     .
005710 222-WRITE-REJECTED-RESULT.
005720     INITIALIZE DSNRS-RECORD
005730     MOVE DR-REQ-ID       TO RS-REQ-ID
005740     MOVE 'REJECTED'      TO RS-STATUS
005750     PERFORM 920-WRITE-RESULT-RECORD
005760     MOVE SPACES TO RPT-TEXT
005770     STRING 'REQUEST ' DR-REQ-ID ' REJECTED - '
005780         WS-REJECT-REASON DELIMITED BY SIZE INTO RPT-TEXT
005790     PERFORM 910-WRITE-REPORT-LINE
005800     .
005810*****************************************************************
005820*     230-RESOLVE-MATERIAL  --  B1 MATERIAL TABLE                *
005830*****************************************************************
005840 230-RESOLVE-MATERIAL.
005850     SET MAT-IDX TO 1
005860     SEARCH MAT-ENTRY
005870         WHEN MAT-GRADE (MAT-IDX) = DR-STEEL-GRADE
005880             MOVE MAT-FY (MAT-IDX)      TO WRK-FY
005890             MOVE MAT-FU (MAT-IDX)      TO WRK-FU
005900             MOVE MAT-EPSILON (MAT-IDX) TO WRK-EPSILON
005910     END-SEARCH
005920     MOVE 200000 TO WRK-MOD-E
005930     MOVE 76923  TO WRK-MOD-G
005940     MOVE 1.10   TO WRK-GAMMA-M0
005950     MOVE 1.25   TO WRK-GAMMA-M1
005960     .
005970*****************************************************************
005980*     240-SIZE-PLATES  --  B2 INITIAL SIZING                     *
005990*****************************************************************
006000 240-SIZE-PLATES.
006010     IF DR-WEB-DEPTH = 0
006020         SET AUTO-SIZE TO TRUE
006030         PERFORM 241-AUTO-SIZE-PLATES
006040     ELSE
006050         SET USER-SIZE TO TRUE
006060         PERFORM 242-USER-SIZE-PLATES
006070     END-IF
006080     .
006090*    DEPTH-TO-SPAN RATIOS AND PLATE ROUNDING PER SHOP PRACTICE -
006100*    NEAREST 50MM ON OVERALL DEPTH, NEAREST 2MM ON FLANGE AND
006110*    WEB THICKNESS, NEAREST 10MM ON FLANGE WIDTH, ROUNDED UP.
006120 241-AUTO-SIZE-PLATES.
006130     EVALUATE TRUE
006140         WHEN DR-LIVE-LOAD-CLASS = 'CLASS_70R'
006150             MOVE 12 TO WS-DEPTH-RATIO
006160         WHEN DR-LIVE-LOAD-CLASS = 'CLASS_AA'
006170             MOVE 13 TO WS-DEPTH-RATIO
006180         WHEN OTHER
006190             MOVE 14 TO WS-DEPTH-RATIO
006200     END-EVALUATE
006210     DIVIDE DR-EFFECTIVE-SPAN BY WS-DEPTH-RATIO
006220         GIVING WS-OVERALL-DEPTH
006230     DIVIDE WS-OVERALL-DEPTH BY 50 GIVING WS-SUB
006240         REMAINDER WS-AX-SUB
006250     IF WS-AX-SUB NOT = 0
006260         ADD 1 TO WS-SUB
006270     END-IF
006280     COMPUTE WS-OVERALL-DEPTH = WS-SUB * 50
006290     COMPUTE WS-TF-CALC = WS-OVERALL-DEPTH / 35
006300     IF WS-TF-CALC < 20
006310         MOVE 20 TO WS-TF-CALC
006320     END-IF
006330     DIVIDE WS-TF-CALC BY 2 GIVING WS-SUB REMAINDER WS-AX-SUB
006340     IF WS-AX-SUB NOT = 0
006350         ADD 1 TO WS-SUB
006360     END-IF
006370     COMPUTE WS-TF-CALC = WS-SUB * 2
006380     COMPUTE WRK-WEB-DEPTH = WS-OVERALL-DEPTH - (2 * WS-TF-CALC)
006390     COMPUTE WS-TW-CALC = WRK-WEB-DEPTH / (120 * WRK-EPSILON)
006400     IF WS-TW-CALC < 8
006410         MOVE 8 TO WS-TW-CALC
006420     END-IF
006430     DIVIDE WS-TW-CALC BY 2 GIVING WS-SUB REMAINDER WS-AX-SUB
006440     IF WS-AX-SUB NOT = 0
006450         ADD 1 TO WS-SUB
006460     END-IF
006470     COMPUTE WS-TW-CALC = WS-SUB * 2
006480     IF WS-TW-CALC < 10
006490         MOVE 10 TO WS-TW-CALC
006500     END-IF
006510     COMPUTE WS-BF-CALC = WRK-WEB-DEPTH / 3
006520     COMPUTE WS-AX-SUB = (2 * 9.4 * WRK-EPSILON * WS-TF-CALC)
006530         + WS-TW-CALC
006540     IF WS-AX-SUB < WS-BF-CALC
006550         MOVE WS-AX-SUB TO WS-BF-CALC
006560     END-IF
006570     DIVIDE WS-BF-CALC BY 10 GIVING WS-SUB REMAINDER WS-AX-SUB
006580     IF WS-AX-SUB NOT = 0
006590         ADD 1 TO WS-SUB
006600     END-IF
006610     COMPUTE WS-BF-CALC = WS-SUB * 10
006620     IF WS-BF-CALC < 250
006630         MOVE 250 TO WS-BF-CALC
006640     END-IF
006650     MOVE WS-TW-CALC TO WRK-WEB-THK
006660     MOVE WS-BF-CALC TO WRK-FLG-WIDTH
006670     MOVE WS-TF-CALC TO WRK-FLG-THK
006680     .
006690 242-USER-SIZE-PLATES.
006700     MOVE DR-WEB-DEPTH TO WRK-WEB-DEPTH
006710     IF DR-WEB-THICKNESS = 0
006720         MOVE 12 TO WRK-WEB-THK
006730     ELSE
006740         MOVE DR-WEB-THICKNESS TO WRK-WEB-THK
006750     END-IF
006760     IF DR-FLANGE-WIDTH = 0
006770         COMPUTE WRK-FLG-WIDTH = DR-WEB-DEPTH / 3
006780     ELSE
006790         MOVE DR-FLANGE-WIDTH TO WRK-FLG-WIDTH
006800     END-IF
006810     IF DR-FLANGE-THICKNESS = 0
006820         COMPUTE WS-AX-SUB = 2 * WRK-WEB-THK
006830         IF WS-AX-SUB > 20
006840             MOVE WS-AX-SUB TO WRK-FLG-THK
006850         ELSE
006860             MOVE 20 TO WRK-FLG-THK
006870         END-IF
006880     ELSE
006890         MOVE DR-FLANGE-THICKNESS TO WRK-FLG-THK
006900     END-IF
006910     .
006920*****************************************************************
006930*     250-SECTION-PROPERTIES  --  U3 SECTPROP (B3/B4)            *
006940*****************************************************************
006950 250-SECTION-PROPERTIES.
006960     CALL 'NYSECPRP' USING WRK-SECTION-PROPS
006970                           WRK-EPSILON
006980     .
006990*****************************************************************
007000*     260-DEAD-LOADS  --  U10 COMPONENT / B5                     *
007010*****************************************************************
007020 260-DEAD-LOADS.
007030     MOVE WRK-WEIGHT-PER-M TO WS-GIRDER-UDL
007040     MOVE 'DECK' TO CALL-CP-FUNCTION
007050     MOVE 0.200 TO CALL-CP-THICKNESS-M
007060     COMPUTE CALL-CP-WIDTH-M = DR-GIRDER-SPACING / 1000
007070     MOVE 0 TO CALL-CP-FCK-MPA
007080     MOVE SPACE TO CALL-CP-SHAPE-IND
007090     CALL 'NYCOMPNT' USING CALL-CP-FUNCTION
007100                           CALL-CP-THICKNESS-M
007110                           CALL-CP-WIDTH-M
007120                           CALL-CP-FCK-MPA
007130                           CALL-CP-SHAPE-IND
007140                           CALL-CP-UDL-OUT
007150                           CALL-CP-AXIAL-CAP-OUT
007160                           CALL-CP-SLEND-OUT
007170                           CALL-CP-SLEND-IND
007180                           CALL-CP-SAFE-LOAD-OUT
007190     MOVE CALL-CP-UDL-OUT TO WS-DECK-UDL
007200     COMPUTE WS-WEARING-UDL ROUNDED =
007210         22 * (DR-WEARING-COAT-THK / 1000)
007220             * (DR-GIRDER-SPACING / 1000)
007230     COMPUTE WS-XBEAM-UDL ROUNDED = WS-GIRDER-UDL * 0.05
007240     COMPUTE WS-BARRIER-UDL ROUNDED =
007250         DR-CRASH-BARRIER-LOAD / DR-NUM-GIRDERS
007260     COMPUTE WS-TOTAL-DEAD-UDL ROUNDED =
007270         WS-GIRDER-UDL + WS-DECK-UDL + WS-XBEAM-UDL
007280     COMPUTE WS-SUPERIMPOSED-UDL ROUNDED =
007290         WS-WEARING-UDL + WS-BARRIER-UDL
007300     COMPUTE WS-SPAN-M ROUNDED = DR-EFFECTIVE-SPAN / 1000
007310     COMPUTE WS-DL-MOMENT ROUNDED =
007320         (WS-TOTAL-DEAD-UDL + WS-SUPERIMPOSED-UDL)
007330             * WS-SPAN-M * WS-SPAN-M / 8
007340     COMPUTE WS-DL-SHEAR ROUNDED =
007350         (WS-TOTAL-DEAD-UDL + WS-SUPERIMPOSED-UDL)
007360             * WS-SPAN-M / 2
007370     .
007380*****************************************************************
007390*     270-LIVE-LOAD  --  U1 VEHICLES / U2 MOVELOAD (B10-B14)     *
007400*****************************************************************
007410 270-LIVE-LOAD.
007420     MOVE DR-LIVE-LOAD-CLASS TO CALL-VEH-CLASS
007430     MOVE DR-NUM-LANES-LOADED TO CALL-NUM-LANES
007440     MOVE WS-SPAN-M TO CALL-SPAN-M
007450     CALL 'NYVEHLIB' USING CALL-VEH-CLASS
007460                           CALL-SPAN-M
007470                           CALL-NUM-LANES
007480                           VEHICLE-CATALOG
007490                           CALL-IMPACT-FACTOR
007500                           CALL-LANE-REDUCTION
007510                           CALL-CONGESTION-FCTR
007520                           CALL-VEH-RETURN-CODE
007530     MOVE CALL-IMPACT-FACTOR    TO WS-IMPACT-FACTOR
007540     MOVE CALL-LANE-REDUCTION   TO WS-LANE-REDUCTION
007550     MOVE CALL-CONGESTION-FCTR  TO WS-CONGESTION-FACTOR
007560*    WS-IMPACT-FACTOR IS THE RAW INCREMENT "I" FROM NYVEHLIB -
007570*    NYMOVELD BELOW ADDS THE 1 ITSELF, SO IT MUST STAY RAW HERE.
007580*    WS-IMPACT-MULT IS THE 1+I REPORTING MULTIPLIER FOR THE
007590*    DESIGN-RESULT RECORD AND THE REPORT LINE ONLY - DR520.
007600     COMPUTE WS-IMPACT-MULT = 1 + WS-IMPACT-FACTOR
007610     MOVE WS-SPAN-M TO CALL-ML-SPAN-M
007620     MOVE WS-IMPACT-FACTOR TO CALL-ML-IMPACT
007630     CALL 'NYMOVELD' USING CALL-ML-SPAN-M
007640                           CALL-ML-IMPACT
007650                           VEHICLE-CATALOG
007660                           CALL-ML-ABS-MAX-MOM
007670                           CALL-ML-ABS-MAX-LOCN
007680                           CALL-ML-MAX-SHEAR
007690     MOVE CALL-ML-ABS-MAX-MOM TO WS-ABS-MAX-MOMENT
007700     MOVE CALL-ML-MAX-SHEAR   TO WS-MAX-SHEAR
007710     COMPUTE WS-DISTRIBUTION-FACTOR ROUNDED =
007720         DR-NUM-LANES-LOADED / DR-NUM-GIRDERS
007730     COMPUTE WS-LL-MOMENT ROUNDED =
007740         WS-ABS-MAX-MOMENT * WS-DISTRIBUTION-FACTOR
007750     COMPUTE WS-LL-SHEAR ROUNDED =
007760         WS-MAX-SHEAR * WS-DISTRIBUTION-FACTOR
007770     PERFORM 271-COURBON-INFO
007780     PERFORM 272-COMPOSITE-INFO
007790     PERFORM 273-LOAD-COMBO-INFO
007800     .
007810*    U7 COURBON - INFORMATIONAL TRANSVERSE DISTRIBUTION TABLE.
007820 271-COURBON-INFO.
007830     MOVE DR-NUM-GIRDERS    TO CALL-CB-NUM-GIRDERS
007840     MOVE DR-GIRDER-SPACING TO CALL-CB-SPACING-MM
007850     MOVE DR-NUM-LANES-LOADED TO CALL-CB-NUM-LANES
007860     CALL 'NYCOURBN' USING CALL-CB-NUM-GIRDERS
007870                           CALL-CB-SPACING-MM
007880                           CALL-CB-NUM-LANES
007890                           CALL-CB-FACTOR-TABLE
007900                           CALL-CB-RETURN-CODE
007910     MOVE CALL-CB-FACTOR-TABLE TO WS-COURBON-FACTOR (1)
007920     .
007930*    U8 COMPOSIT - INFORMATIONAL EFFECTIVE WIDTH / MODULAR RATIO.
007940 272-COMPOSITE-INFO.
007950     MOVE 30 TO CALL-CS-FCK
007960     MOVE DR-EFFECTIVE-SPAN TO CALL-CS-SPAN-MM
007970     MOVE DR-GIRDER-SPACING TO CALL-CS-SPACING-MM
007980     MOVE 200 TO CALL-CS-SLAB-THK-MM
007990     CALL 'NYCOMPST' USING CALL-CS-FCK
008000                           CALL-CS-SPAN-MM
008010                           CALL-CS-SPACING-MM
008020                           CALL-CS-SLAB-THK-MM
008030                           CALL-CS-MOD-SHORT
008040                           CALL-CS-MOD-LONG
008050                           CALL-CS-EFF-WIDTH-MM
008060     MOVE CALL-CS-MOD-SHORT    TO WS-MODULAR-SHORT
008070     MOVE CALL-CS-MOD-LONG     TO WS-MODULAR-LONG
008080     MOVE CALL-CS-EFF-WIDTH-MM TO WS-EFF-FLANGE-WIDTH
008090     .
008100*    U6 LOADCOMB - INFORMATIONAL GOVERNING-COMBINATION SEARCH -
008110*    FACTORS THE DEAD/LIVE MOMENT ACROSS ALL SIX TABLE 3.1 LIMIT
008120*    STATES AND KEEPS THE GOVERNING ONE FOR THE REPORT - DR532.
008130 273-LOAD-COMBO-INFO.
008140     MOVE 'GOVN' TO CALL-LC-FUNCTION
008150     MOVE SPACES TO CALL-LC-LIMIT-STATE
008160     MOVE WS-DL-MOMENT TO CALL-LC-COMP-DEAD
008170     MOVE 0 TO CALL-LC-COMP-SUPIMP
008180     MOVE WS-LL-MOMENT TO CALL-LC-COMP-LIVE
008190     MOVE 0 TO CALL-LC-COMP-WIND
008200     MOVE 0 TO CALL-LC-COMP-TEMP
008210     MOVE 0 TO CALL-LC-COMP-SEISMIC
008220     MOVE 0 TO CALL-LC-COMP-EARTH
008230     MOVE 0 TO CALL-LC-COMP-BRAKING
008240     MOVE 0 TO CALL-LC-COMP-CENTRIF
008250     CALL 'NYLOADCB' USING CALL-LC-FUNCTION
008260                           CALL-LC-LIMIT-STATE
008270                           CALL-LC-COMPONENT-TABLE
008280                           CALL-LC-FACTOR-TABLE
008290                           CALL-LC-FACTORED-TOTAL
008300                           CALL-LC-GOVERNING-STATE
008310     MOVE CALL-LC-FACTORED-TOTAL  TO WS-GOVERNING-MOMENT
008320     MOVE CALL-LC-GOVERNING-STATE TO WS-GOVERNING-STATE
008330     .
008340*****************************************************************
008350*     280-FACTOR-FORCES  --  U6 LOADCOMB / B15                   *
008360*****************************************************************
008370 280-FACTOR-FORCES.
008380     MOVE 'LOOK' TO CALL-LC-FUNCTION
008390     MOVE 'ULS_BASIC' TO CALL-LC-LIMIT-STATE
008400     CALL 'NYLOADCB' USING CALL-LC-FUNCTION
008410                           CALL-LC-LIMIT-STATE
008420                           CALL-LC-COMPONENT-TABLE
008430                           CALL-LC-FACTOR-TABLE
008440                           CALL-LC-FACTORED-TOTAL
008450                           CALL-LC-GOVERNING-STATE
008460     MOVE CALL-LC-DEAD-FACTOR TO WS-ULS-DEAD-FACTOR
008470     MOVE CALL-LC-LIVE-FACTOR TO WS-ULS-LIVE-FACTOR
008480     COMPUTE WS-FACT-MOMENT ROUNDED =
008490         (WS-ULS-DEAD-FACTOR * WS-DL-MOMENT)
008500             + (WS-ULS-LIVE-FACTOR * WS-LL-MOMENT)
008510     COMPUTE WS-FACT-SHEAR ROUNDED =
008520         (WS-ULS-DEAD-FACTOR * WS-DL-SHEAR)
008530             + (WS-ULS-LIVE-FACTOR * WS-LL-SHEAR)
008540     .
008550*****************************************************************
008560*     290-CHECK-CAPACITY  --  U4 CAPACITY (B6-B9A)                *
008570*****************************************************************
008580 290-CHECK-CAPACITY.
008590     COMPUTE WRK-TOTAL-DEPTH =
008600         WRK-WEB-DEPTH + (2 * WRK-FLG-THK)
008610     MOVE WS-FACT-SHEAR TO WS-REACTION-KN
008620     CALL 'NYCAPCHK' USING WRK-MATERIAL
008630                           WRK-SECTION-PROPS
008640                           DR-GIRDER-SPACING
008650                           WS-REACTION-KN
008660                           WRK-CAPACITY-RESULT
008670     .
008680*****************************************************************
008690*     295-CHECK-DEFLECTION  --  U9 BEAMSOLV / B9                 *
008700*****************************************************************
008710 295-CHECK-DEFLECTION.
008720     MOVE DR-EFFECTIVE-SPAN TO CALL-BS-SPAN-MM
008730     COMPUTE CALL-BS-UDL-N-PER-MM ROUNDED =
008740         WS-TOTAL-DEAD-UDL + WS-SUPERIMPOSED-UDL
008750*    B9 CHECKS DEFLECTION UNDER THE UNFACTORED TOTAL UDL ONLY -
008760*    NO DISCRETE POINT LOADS ENTER THE MAIN DESIGN PIPELINE, BUT
008770*    NYBEAMSV'S OWN TABLE IS GENERAL PURPOSE - DR529.
008780     MOVE 0 TO CALL-BS-NUM-PT-LOADS
008790     MOVE WRK-IXX-MM4 TO CALL-BS-IXX-MM4
008800     CALL 'NYBEAMSV' USING CALL-BS-SPAN-MM
008810                           CALL-BS-UDL-N-PER-MM
008820                           CALL-BS-NUM-PT-LOADS
008830                           CALL-BS-PT-LOAD-TABLE
008840                           CALL-BS-IXX-MM4
008850                           CALL-BS-DEFL-MM
008860     MOVE CALL-BS-DEFL-MM TO WRK-DEFL-MM
008870     .
008880*****************************************************************
008890*     298-BUILD-VERDICT  --  B16 WARNINGS / B17 VERDICT           *
008900*****************************************************************
008910 298-BUILD-VERDICT.
008920     COMPUTE WS-D-OVER-TW ROUNDED =
008930         WRK-WEB-DEPTH / WRK-WEB-THK
008940     IF WS-D-OVER-TW > 200 * WRK-EPSILON
008950         ADD 1 TO WRK-WARNING-COUNT
008960         MOVE 'INTERMEDIATE TRANSVERSE STIFFENERS NEEDED' TO
008970             WRK-WARNING-TEXT (WRK-WARNING-COUNT)
008980     END-IF
008990     IF WRK-TOTAL-DEPTH NOT = 0
009000         COMPUTE WS-SPAN-OVER-D ROUNDED =
009010             DR-EFFECTIVE-SPAN / WRK-TOTAL-DEPTH
009020         IF WS-SPAN-OVER-D < 10
009030             ADD 1 TO WRK-WARNING-COUNT
009040             MOVE 'SPAN/DEPTH RATIO BELOW 10 - GIRDER TOO DEEP' TO
009050                 WRK-WARNING-TEXT (WRK-WARNING-COUNT)
009060         END-IF
009070         IF WS-SPAN-OVER-D > 25
009080             ADD 1 TO WRK-WARNING-COUNT
009090             MOVE 'SPAN/DEPTH RATIO ABOVE 25 - CHECK STIFFNESS' TO
009100                 WRK-WARNING-TEXT (WRK-WARNING-COUNT)
009110         END-IF
009120     END-IF
009130     EVALUATE WRK-SECTION-CLASS
009140         WHEN 'SLENDER     '
009150             ADD 1 TO WRK-WARNING-COUNT
009160             MOVE 'USE EFFECTIVE SECTION PROPERTIES' TO
009170                 WRK-WARNING-TEXT (WRK-WARNING-COUNT)
009180         WHEN 'SEMI-COMPACT'
009190             ADD 1 TO WRK-WARNING-COUNT
009200             MOVE 'ELASTIC MODULUS GOVERNS' TO
009210                 WRK-WARNING-TEXT (WRK-WARNING-COUNT)
009220     END-EVALUATE
009230     IF WRK-MOM-CAPACITY = 0
009240         MOVE 0 TO WS-MOM-RATIO
009250     ELSE
009260         COMPUTE WS-MOM-RATIO ROUNDED =
009270             WS-FACT-MOMENT / WRK-MOM-CAPACITY
009280     END-IF
009290     IF WRK-SHR-CAPACITY = 0
009300         MOVE 0 TO WS-SHR-RATIO
009310     ELSE
009320         COMPUTE WS-SHR-RATIO ROUNDED =
009330             WS-FACT-SHEAR / WRK-SHR-CAPACITY
009340     END-IF
009350     IF WS-FACT-MOMENT NOT > WRK-MOM-CAPACITY
009360         AND WS-FACT-SHEAR NOT > WRK-SHR-CAPACITY
009370         SET VERDICT-PASS TO TRUE
009380     ELSE
009390         SET VERDICT-FAIL TO TRUE
009400     END-IF
009410     IF WRK-DEFL-MM > DR-EFFECTIVE-SPAN / 600
009420         SET VERDICT-FAIL TO TRUE
009430     END-IF
009440     .
009450*****************************************************************
009460*   299-WRITE-RESULT-AND-REPORT  --  STEP 13 / U11 REPORT         *
009470*****************************************************************
009480 299-WRITE-RESULT-AND-REPORT.
009490     PERFORM 299100-BUILD-RESULT-RECORD
009500     PERFORM 920-WRITE-RESULT-RECORD
009510     PERFORM 299200-PRINT-CALCULATION-REPORT
009520     IF VERDICT-PASS
009530         ADD 1 TO WS-RECORDS-PASS
009540     ELSE
009550         ADD 1 TO WS-RECORDS-FAIL
009560     END-IF
009570     .
009580 299100-BUILD-RESULT-RECORD.
009590     INITIALIZE DSNRS-RECORD
009600     MOVE DR-REQ-ID          TO RS-REQ-ID
009610     MOVE 'COMPLETED'        TO RS-STATUS
009620     IF AUTO-SIZE
009630         MOVE 'AUTO' TO RS-SIZING-METHOD
009640     ELSE
009650         MOVE 'USER' TO RS-SIZING-METHOD
009660     END-IF
009670     MOVE WRK-WEB-DEPTH      TO RS-WEB-DEPTH
009680     MOVE WRK-WEB-THK        TO RS-WEB-THK
009690     MOVE WRK-FLG-WIDTH      TO RS-FLG-WIDTH
009700     MOVE WRK-FLG-THK        TO RS-FLG-THK
009710     MOVE WRK-SECTION-CLASS  TO RS-SECTION-CLASS
009720     MOVE WRK-AREA-MM2       TO RS-AREA-MM2
009730     MOVE WRK-IXX-MM4        TO RS-IXX-MM4
009740     MOVE WRK-ZP-MM3         TO RS-ZP-MM3
009750     MOVE WS-TOTAL-DEAD-UDL  TO RS-DL-UDL
009760     MOVE WS-DL-MOMENT       TO RS-DL-MOMENT
009770     MOVE WS-DL-SHEAR        TO RS-DL-SHEAR
009780     MOVE WS-LL-MOMENT       TO RS-LL-MOMENT
009790     MOVE WS-LL-SHEAR        TO RS-LL-SHEAR
009800     MOVE WS-IMPACT-MULT     TO RS-IMPACT-FACTOR
009810     MOVE WS-FACT-MOMENT     TO RS-FACT-MOMENT
009820     MOVE WS-FACT-SHEAR      TO RS-FACT-SHEAR
009830     MOVE WRK-MOM-CAPACITY   TO RS-MOM-CAPACITY
009840     MOVE WRK-SHR-CAPACITY   TO RS-SHR-CAPACITY
009850     MOVE WRK-DEFL-MM        TO RS-DEFL-MM
009860     COMPUTE RS-DEFL-ALLOW ROUNDED = DR-EFFECTIVE-SPAN / 600
009870     MOVE WS-MOM-RATIO       TO RS-MOM-RATIO
009880     MOVE WS-SHR-RATIO       TO RS-SHR-RATIO
009890     IF VERDICT-PASS
009900         MOVE 'PASS' TO RS-VERDICT
009910     ELSE
009920         MOVE 'FAIL' TO RS-VERDICT
009930     END-IF
009940     MOVE WRK-WARNING-COUNT  TO RS-WARN-COUNT
009950     .
009960 299200-PRINT-CALCULATION-REPORT.
009970     MOVE SPACES TO RPT-TEXT
009980     STRING 'PROJECT: ' DR-PROJECT-NAME '  BRIDGE: '
009990         DR-BRIDGE-NAME '  RUN DATE: ' WS-RUN-DATE-TEXT
010000         DELIMITED BY SIZE INTO RPT-TEXT
010010     PERFORM 910-WRITE-REPORT-LINE
010020     MOVE ALL '-' TO RPT-TEXT
010030     PERFORM 910-WRITE-REPORT-LINE
010040     PERFORM 299210-PRINT-INPUT-SECTION
010050     PERFORM 299220-PRINT-DIMENSIONS-SECTION
010060     PERFORM 299230-PRINT-SECTPROP-SECTION
010070     PERFORM 299240-PRINT-MATERIAL-SECTION
010080     PERFORM 299250-PRINT-DEADLOAD-SECTION
010090     PERFORM 299260-PRINT-LIVELOAD-SECTION
010100     PERFORM 299270-PRINT-FACTORED-SECTION
010110     PERFORM 299280-PRINT-CAPACITY-SECTION
010120     PERFORM 299290-PRINT-DEFLECTION-SECTION
010130     PERFORM 299300-PRINT-UTILIZATION-SECTION
010140     PERFORM 299310-PRINT-WARNINGS-SECTION
010150     MOVE ALL '=' TO RPT-TEXT
010160     PERFORM 910-WRITE-REPORT-LINE
010170     MOVE 'REPORT' TO CALL-RP-LABEL
010180     PERFORM 930-CALL-FOOTER-LINE
010190     .
010200*****************************************************************
010210*   299210 THRU 299310 EACH BUILD A REPORT SECTION BY CALLING   *
010220*   NYRPTWRT FOR THE BANNER LINE (HEADER) AND EVERY LABEL/VALUE *
010230*   PAIR (KEYVAL) - DR520 HAD THESE SECTIONS BUILDING THEIR OWN *
010240*   LINES INLINE WITH A BOGUS 'INPUT' FUNCTION CODE ON THE ONE  *
010250*   REAL CALL, SO NYRPTWRT'S HEADER/KEYVAL/FOOTER LOGIC NEVER   *
010260*   RAN.  920-CALL-HEADER-LINE/920-CALL-KEYVAL-LINE/930-CALL-    *
010270*   FOOTER-LINE BELOW ARE THE SHARED CALL WRAPPERS.              *
010280*****************************************************************
010290 299210-PRINT-INPUT-SECTION.
010300     MOVE 'INPUT SECTION' TO CALL-RP-LABEL
010310     PERFORM 920-CALL-HEADER-LINE
010320     MOVE 'SPAN MM' TO CALL-RP-LABEL
010330     MOVE DR-EFFECTIVE-SPAN TO CALL-RP-VALUE-TEXT
010340     PERFORM 921-CALL-KEYVAL-LINE
010350     MOVE 'NUM GIRDERS' TO CALL-RP-LABEL
010360     MOVE DR-NUM-GIRDERS TO CALL-RP-VALUE-TEXT
010370     PERFORM 921-CALL-KEYVAL-LINE
010380     MOVE 'STEEL GRADE' TO CALL-RP-LABEL
010390     MOVE DR-STEEL-GRADE TO CALL-RP-VALUE-TEXT
010400     PERFORM 921-CALL-KEYVAL-LINE
010410     MOVE 'LIVE LOAD CLASS' TO CALL-RP-LABEL
010420     MOVE DR-LIVE-LOAD-CLASS TO CALL-RP-VALUE-TEXT
010430     PERFORM 921-CALL-KEYVAL-LINE
010440     .
010450 299220-PRINT-DIMENSIONS-SECTION.
010460     MOVE 'INITIAL DIMENSIONS' TO CALL-RP-LABEL
010470     PERFORM 920-CALL-HEADER-LINE
010480     MOVE 'WEB DEPTH MM' TO CALL-RP-LABEL
010490     MOVE WRK-WEB-DEPTH TO CALL-RP-VALUE-TEXT
010500     PERFORM 921-CALL-KEYVAL-LINE
010510     MOVE 'WEB THICKNESS MM' TO CALL-RP-LABEL
010520     MOVE WRK-WEB-THK TO CALL-RP-VALUE-TEXT
010530     PERFORM 921-CALL-KEYVAL-LINE
010540     MOVE 'FLANGE WIDTH MM' TO CALL-RP-LABEL
010550     MOVE WRK-FLG-WIDTH TO CALL-RP-VALUE-TEXT
010560     PERFORM 921-CALL-KEYVAL-LINE
010570     MOVE 'FLANGE THICKNESS MM' TO CALL-RP-LABEL
010580     MOVE WRK-FLG-THK TO CALL-RP-VALUE-TEXT
010590     PERFORM 921-CALL-KEYVAL-LINE
010600     .
010610 299230-PRINT-SECTPROP-SECTION.
010620     MOVE 'SECTION PROPERTIES' TO CALL-RP-LABEL
010630     PERFORM 920-CALL-HEADER-LINE
010640     MOVE 'SECTION CLASS' TO CALL-RP-LABEL
010650     MOVE WRK-SECTION-CLASS TO CALL-RP-VALUE-TEXT
010660     PERFORM 921-CALL-KEYVAL-LINE
010670     MOVE 'AREA MM2' TO CALL-RP-LABEL
010680     MOVE WRK-AREA-MM2 TO CALL-RP-VALUE-TEXT
010690     PERFORM 921-CALL-KEYVAL-LINE
010700     MOVE 'IXX MM4' TO CALL-RP-LABEL
010710     MOVE WRK-IXX-MM4 TO CALL-RP-VALUE-TEXT
010720     PERFORM 921-CALL-KEYVAL-LINE
010730     MOVE 'ZP MM3' TO CALL-RP-LABEL
010740     MOVE WRK-ZP-MM3 TO CALL-RP-VALUE-TEXT
010750     PERFORM 921-CALL-KEYVAL-LINE
010760     .
010770 299240-PRINT-MATERIAL-SECTION.
010780     MOVE 'MATERIAL' TO CALL-RP-LABEL
010790     PERFORM 920-CALL-HEADER-LINE
010800     MOVE 'FY MPA' TO CALL-RP-LABEL
010810     MOVE WRK-FY TO CALL-RP-VALUE-TEXT
010820     PERFORM 921-CALL-KEYVAL-LINE
010830     MOVE 'FU MPA' TO CALL-RP-LABEL
010840     MOVE WRK-FU TO CALL-RP-VALUE-TEXT
010850     PERFORM 921-CALL-KEYVAL-LINE
010860     .
010870 299250-PRINT-DEADLOAD-SECTION.
010880     MOVE 'DEAD LOADS' TO CALL-RP-LABEL
010890     PERFORM 920-CALL-HEADER-LINE
010900     MOVE 'TOTAL DEAD UDL KN/M' TO CALL-RP-LABEL
010910     MOVE WS-TOTAL-DEAD-UDL TO CALL-RP-VALUE-TEXT
010920     PERFORM 921-CALL-KEYVAL-LINE
010930     MOVE 'DEAD LOAD EFFECTS' TO CALL-RP-LABEL
010940     PERFORM 920-CALL-HEADER-LINE
010950     MOVE 'DEAD MOMENT KNM' TO CALL-RP-LABEL
010960     MOVE WS-DL-MOMENT TO CALL-RP-VALUE-TEXT
010970     PERFORM 921-CALL-KEYVAL-LINE
010980     MOVE 'DEAD SHEAR KN' TO CALL-RP-LABEL
010990     MOVE WS-DL-SHEAR TO CALL-RP-VALUE-TEXT
011000     PERFORM 921-CALL-KEYVAL-LINE
011010     .
011020 299260-PRINT-LIVELOAD-SECTION.
011030     MOVE 'LIVE LOAD EFFECTS' TO CALL-RP-LABEL
011040     PERFORM 920-CALL-HEADER-LINE
011050     MOVE 'LIVE MOMENT KNM' TO CALL-RP-LABEL
011060     MOVE WS-LL-MOMENT TO CALL-RP-VALUE-TEXT
011070     PERFORM 921-CALL-KEYVAL-LINE
011080     MOVE 'LIVE SHEAR KN' TO CALL-RP-LABEL
011090     MOVE WS-LL-SHEAR TO CALL-RP-VALUE-TEXT
011100     PERFORM 921-CALL-KEYVAL-LINE
011110     MOVE 'IMPACT FACTOR' TO CALL-RP-LABEL
011120     MOVE WS-IMPACT-MULT TO CALL-RP-VALUE-TEXT
011130     PERFORM 921-CALL-KEYVAL-LINE
011140     .
011150 299270-PRINT-FACTORED-SECTION.
011160     MOVE 'FACTORED FORCES' TO CALL-RP-LABEL
011170     PERFORM 920-CALL-HEADER-LINE
011180     MOVE 'FACTORED MOMENT KNM' TO CALL-RP-LABEL
011190     MOVE WS-FACT-MOMENT TO CALL-RP-VALUE-TEXT
011200     PERFORM 921-CALL-KEYVAL-LINE
011210     MOVE 'FACTORED SHEAR KN' TO CALL-RP-LABEL
011220     MOVE WS-FACT-SHEAR TO CALL-RP-VALUE-TEXT
011230     PERFORM 921-CALL-KEYVAL-LINE
011240     .
011250 299280-PRINT-CAPACITY-SECTION.
011260     MOVE 'MOMENT CAPACITY' TO CALL-RP-LABEL
011270     PERFORM 920-CALL-HEADER-LINE
011280     MOVE 'MOMENT CAPACITY KNM' TO CALL-RP-LABEL
011290     MOVE WRK-MOM-CAPACITY TO CALL-RP-VALUE-TEXT
011300     PERFORM 921-CALL-KEYVAL-LINE
011310     MOVE 'SHEAR CAPACITY' TO CALL-RP-LABEL
011320     PERFORM 920-CALL-HEADER-LINE
011330     MOVE 'SHEAR CAPACITY KN' TO CALL-RP-LABEL
011340     MOVE WRK-SHR-CAPACITY TO CALL-RP-VALUE-TEXT
011350     PERFORM 921-CALL-KEYVAL-LINE
011360     .
011370 299290-PRINT-DEFLECTION-SECTION.
011380     MOVE 'DEFLECTION' TO CALL-RP-LABEL
011390     PERFORM 920-CALL-HEADER-LINE
011400     MOVE 'DEFLECTION MM' TO CALL-RP-LABEL
011410     MOVE WRK-DEFL-MM TO CALL-RP-VALUE-TEXT
011420     PERFORM 921-CALL-KEYVAL-LINE
011430     MOVE 'ALLOWABLE MM' TO CALL-RP-LABEL
011440     MOVE RS-DEFL-ALLOW TO CALL-RP-VALUE-TEXT
011450     PERFORM 921-CALL-KEYVAL-LINE
011460     .
011470 299300-PRINT-UTILIZATION-SECTION.
011480     MOVE 'UTILIZATION' TO CALL-RP-LABEL
011490     PERFORM 920-CALL-HEADER-LINE
011500     MOVE 'MOMENT RATIO' TO CALL-RP-LABEL
011510     MOVE WS-MOM-RATIO TO CALL-RP-VALUE-TEXT
011520     PERFORM 921-CALL-KEYVAL-LINE
011530     MOVE 'SHEAR RATIO' TO CALL-RP-LABEL
011540     MOVE WS-SHR-RATIO TO CALL-RP-VALUE-TEXT
011550     PERFORM 921-CALL-KEYVAL-LINE
011560     MOVE 'VERDICT' TO CALL-RP-LABEL
011570     MOVE RS-VERDICT TO CALL-RP-VALUE-TEXT
011580     PERFORM 921-CALL-KEYVAL-LINE
011590     .
011600 299310-PRINT-WARNINGS-SECTION.
011610     MOVE 'WARNINGS/ERRORS' TO CALL-RP-LABEL
011620     PERFORM 920-CALL-HEADER-LINE
011630     IF WRK-WARNING-COUNT = 0
011640         MOVE 'NONE' TO CALL-RP-LABEL
011650         MOVE SPACES TO CALL-RP-VALUE-TEXT
011660         PERFORM 921-CALL-KEYVAL-LINE
011670     ELSE
011680         PERFORM 299311-PRINT-ONE-WARNING
011690             VARYING WS-SUB FROM 1 BY 1
011700             UNTIL WS-SUB > WRK-WARNING-COUNT
011710     END-IF
011720     .
011730 299311-PRINT-ONE-WARNING.
011740     MOVE 'WARNING' TO CALL-RP-LABEL
011750     MOVE WRK-WARNING-TEXT (WS-SUB) TO CALL-RP-VALUE-TEXT
011760     PERFORM 921-CALL-KEYVAL-LINE
011770     .
011780*****************************************************************
011790*   920/921/930 - SHARED NYRPTWRT CALL WRAPPERS - DR527           *
011800*****************************************************************
011810 920-CALL-HEADER-LINE.
011820     MOVE 'HEADER' TO CALL-RP-FUNCTION
011830     MOVE SPACES TO CALL-RP-VALUE-TEXT
011840     CALL 'NYRPTWRT' USING CALL-RP-FUNCTION
011850                           CALL-RP-LABEL
011860                           CALL-RP-VALUE-TEXT
011870                           CALL-RP-LINE
011880     MOVE CALL-RP-LINE TO RPT-TEXT
011890     PERFORM 910-WRITE-REPORT-LINE
011900     .
011910 921-CALL-KEYVAL-LINE.
011920     MOVE 'KEYVAL' TO CALL-RP-FUNCTION
011930     CALL 'NYRPTWRT' USING CALL-RP-FUNCTION
011940                           CALL-RP-LABEL
011950                           CALL-RP-VALUE-TEXT
011960                           CALL-RP-LINE
011970     MOVE CALL-RP-LINE TO RPT-TEXT
011980     PERFORM 910-WRITE-REPORT-LINE
011990     .
012000 930-CALL-FOOTER-LINE.
012010     MOVE 'FOOTER' TO CALL-RP-FUNCTION
012020     MOVE SPACES TO CALL-RP-VALUE-TEXT
012030     CALL 'NYRPTWRT' USING CALL-RP-FUNCTION
012040                           CALL-RP-LABEL
012050                           CALL-RP-VALUE-TEXT
012060                           CALL-RP-LINE
012070     MOVE CALL-RP-LINE TO RPT-TEXT
012080     PERFORM 910-WRITE-REPORT-LINE
012090     .
012100*****************************************************************
012110*                     300-TERMINATION                             *
012120*****************************************************************
012130 300-TERMINATION.
012140     PERFORM 310-PRINT-CONTROL-TOTALS
012150     PERFORM 320-CLOSE-FILES
012160     .
012170 310-PRINT-CONTROL-TOTALS.
012180     MOVE SPACES TO RPT-TEXT
012190     MOVE 'CONTROL TOTALS' TO RPT-TEXT
012200     PERFORM 910-WRITE-REPORT-LINE
012210     MOVE SPACES TO RPT-TEXT
012220     STRING '  RECORDS READ.........: ' WS-RECORDS-READ
012230         DELIMITED BY SIZE INTO RPT-TEXT
012240     PERFORM 910-WRITE-REPORT-LINE
012250     MOVE SPACES TO RPT-TEXT
012260     STRING '  RECORDS COMPLETED....: ' WS-RECORDS-DONE
012270         DELIMITED BY SIZE INTO RPT-TEXT
012280     PERFORM 910-WRITE-REPORT-LINE
012290     MOVE SPACES TO RPT-TEXT
012300     STRING '  RECORDS REJECTED.....: ' WS-RECORDS-REJD
012310         DELIMITED BY SIZE INTO RPT-TEXT
012320     PERFORM 910-WRITE-REPORT-LINE
012330     MOVE SPACES TO RPT-TEXT
012340     STRING '  PASS COUNT...........: ' WS-RECORDS-PASS
012350         DELIMITED BY SIZE INTO RPT-TEXT
012360     PERFORM 910-WRITE-REPORT-LINE
012370     MOVE SPACES TO RPT-TEXT
012380     STRING '  FAIL COUNT...........: ' WS-RECORDS-FAIL
012390         DELIMITED BY SIZE INTO RPT-TEXT
012400     PERFORM 910-WRITE-REPORT-LINE
012410     DISPLAY 'NYBRGDSN PROCESSING COMPLETE'
012420     DISPLAY 'RECORDS READ:      ' WS-RECORDS-READ
012430     DISPLAY 'RECORDS COMPLETED: ' WS-RECORDS-DONE
012440     DISPLAY 'RECORDS REJECTED:  ' WS-RECORDS-REJD
012450     .
012460 320-CLOSE-FILES.
012470     CLOSE DESIGN-REQUEST-FILE
012480     CLOSE DESIGN-RESULT-FILE
012490     CLOSE REPORT-FILE
012500     .
012510*****************************************************************
012520*                910-WRITE-REPORT-LINE                            *
012530*****************************************************************
012540 910-WRITE-REPORT-LINE.
012550     WRITE REPORT-REC FROM RPT-TEXT
012560     IF NOT IO-OK
012570         DISPLAY 'WRITE ERROR ON RPTFILE: ' WS-RPTFILE-STATUS
012580         GO TO 999-ABEND
012590     END-IF
012600     .
012610*****************************************************************
012620*                920-WRITE-RESULT-RECORD                          *
012630*****************************************************************
012640 920-WRITE-RESULT-RECORD.
012650     WRITE DESIGN-RESULT-REC FROM DSNRS-RECORD
012660     IF NOT IO-OK
012670         DISPLAY 'WRITE ERROR ON DESIGNRS: ' WS-DSNRS-STATUS
012680         GO TO 999-ABEND
012690     END-IF
012700     .
012710*****************************************************************
012720*                     999-ABEND                                   *
012730*****************************************************************
012740 999-ABEND.
012750     DISPLAY 'PROGRAM ABENDING - NYBRGDSN'
012760     MOVE 16 TO RETURN-CODE
012770     GOBACK
012780     .
