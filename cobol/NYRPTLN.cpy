000100*****************************************************************
000110*                                                                *
000120*    NYRPTLN  --  80-COLUMN CALCULATION REPORT LINE LAYOUT      *
000130*    (RPTFILE).  ONE REPORT LINE IS EITHER A RULE, A SECTION    *
000140*    HEADER, A "KEY..: VALUE" DETAIL LINE, OR A FOOTER/CONTROL  *
000150*    TOTAL LINE.  NYRPTWRT BUILDS THE KEY/VALUE FORM; NYBRGDSN  *
000160*    BUILDS RULES, HEADERS AND THE CONTROL-TOTAL BLOCK DIRECT.  *
000170*                                                                *
000180*    MAINTENANCE..                                               *
000190*    DATE     USERID   DESCRIPTION                          TAG *
000200*    -------- -------- -------------------------------- -------- *
000210*    08/14/91 BKC      ORIGINAL 80-COLUMN PRINT LAYOUT.          *
000220*****************************************************************
000230 01  RPT-LINE.
000240     05  RPT-TEXT               PIC X(80).
000250     05  FILLER                 PIC X(01).
