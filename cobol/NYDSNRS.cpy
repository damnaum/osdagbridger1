000100*****************************************************************
000110*                                                                *
000120*    NYDSNRS  --  DESIGN-RESULT RECORD LAYOUT (DESIGNRS FILE)  *
000130*    ONE COMPLETED OR REJECTED GIRDER DESIGN RESULT, WRITTEN    *
000140*    ONE FOR ONE AGAINST EACH DESIGN-REQUEST RECORD READ.       *
000150*                                                                *
000160*    MAINTENANCE..                                               *
000170*    DATE     USERID   DESCRIPTION                          TAG *
000180*    -------- -------- -------------------------------- -------- *
000190*    08/14/91 BKC      ORIGINAL LAYOUT.                           *
000200*    04/30/95 RLT      ADDED IMPACT-FACTOR, MOM-RATIO AND   DR166*
000210*             SHR-RATIO FOR THE UTILIZATION REPORT.              *
000220*    11/09/98 PXS      Y2K REVIEW - NO DATE FIELDS ON THIS  Y2K02*
000230*             RECORD.  NO CHANGE REQUIRED.                       *
000240*    09/17/07 BKC      ADDED WARN-COUNT.                    DR347*
000250*****************************************************************
000260 01  DSNRS-RECORD.
000270     05  RS-REQ-ID              PIC X(08).
000280     05  RS-STATUS              PIC X(10).
000290     05  RS-SIZING-METHOD       PIC X(04).
000300     05  RS-WEB-DEPTH           PIC 9(05).
000310     05  RS-WEB-THK             PIC 9(03).
000320     05  RS-FLG-WIDTH           PIC 9(04).
000330     05  RS-FLG-THK             PIC 9(03).
000340     05  RS-SECTION-CLASS       PIC X(12).
000350     05  RS-AREA-MM2            PIC 9(07).
000360     05  RS-IXX-MM4             PIC 9(13).
000370     05  RS-ZP-MM3              PIC 9(10).
000380     05  RS-DL-UDL              PIC 9(04)V99.
000390     05  RS-DL-MOMENT           PIC 9(06)V99.
000400     05  RS-DL-SHEAR            PIC 9(05)V99.
000410     05  RS-LL-MOMENT           PIC 9(06)V99.
000420     05  RS-LL-SHEAR            PIC 9(05)V99.
000430     05  RS-IMPACT-FACTOR       PIC 9V9(04).
000440     05  RS-FACT-MOMENT         PIC 9(06)V99.
000450     05  RS-FACT-SHEAR          PIC 9(06)V99.
000460     05  RS-MOM-CAPACITY        PIC 9(06)V99.
000470     05  RS-SHR-CAPACITY        PIC 9(06)V99.
000480     05  RS-DEFL-MM             PIC 9(04)V99.
000490     05  RS-DEFL-ALLOW          PIC 9(04)V99.
000500     05  RS-MOM-RATIO           PIC 9V999.
000510     05  RS-SHR-RATIO           PIC 9V999.
000520     05  RS-VERDICT             PIC X(04).
000530     05  RS-WARN-COUNT          PIC 9(02).
000540     05  FILLER                 PIC X(02).
