000100*****************************************************************
000110*                                                                *
000120*    NYDSNRQ  --  DESIGN-REQUEST RECORD LAYOUT (DESIGNRQ FILE)  *
000130*    ONE PLATE GIRDER BRIDGE DESIGN REQUEST, 140 BYTES, FIXED   *
000140*    LENGTH, LINE SEQUENTIAL.  SEE NYBRGDSN FOR THE READ LOGIC. *
000150*                                                                *
000160*    MAINTENANCE..                                               *
000170*    DATE     USERID   DESCRIPTION                          TAG *
000180*    -------- -------- -------------------------------- -------- *
000190*    08/14/91 BKC      ORIGINAL LAYOUT PER IRC:6 REQUEST       *
000200*             FORM.                                              *
000210*    02/23/94 RLT      ADDED CRASH-BARRIER-LOAD AND         DR114*
000220*             WEARING-COAT-THK DEFAULTS.                         *
000230*    11/09/98 PXS      Y2K REVIEW - NO DATE FIELDS ON THIS  Y2K02*
000240*             RECORD.  NO CHANGE REQUIRED.                       *
000250*    06/02/03 BKC      ADDED USER PLATE OVERRIDE FIELDS     DR281*
000260*             WEB-DEPTH/WEB-THICKNESS/FLANGE-WIDTH/               *
000270*             FLANGE-THICKNESS FOR MANUAL SIZING RUNS.            *
000280*****************************************************************
000290 01  DSNRQ-RECORD.
000300     05  DR-REQ-ID              PIC X(08).
000310     05  DR-PROJECT-NAME        PIC X(20).
000320     05  DR-BRIDGE-NAME         PIC X(15).
000330     05  DR-EFFECTIVE-SPAN      PIC 9(06).
000340     05  DR-NUM-GIRDERS         PIC 9(02).
000350     05  DR-GIRDER-SPACING      PIC 9(05).
000360     05  DR-STEEL-GRADE         PIC X(05).
000370     05  DR-LIVE-LOAD-CLASS     PIC X(10).
000380     05  DR-NUM-LANES-LOADED    PIC 9(01).
000390     05  DR-WEARING-COAT-THK    PIC 9(03).
000400     05  DR-CRASH-BARRIER-LOAD  PIC 9(03)V99.
000410     05  DR-WEB-DEPTH           PIC 9(05).
000420     05  DR-WEB-THICKNESS       PIC 9(03).
000430     05  DR-FLANGE-WIDTH        PIC 9(04).
000440     05  DR-FLANGE-THICKNESS    PIC 9(03).
000450     05  FILLER                 PIC X(45).
