000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NYCOMPST.
000120 AUTHOR. R L TAVARES.
000130 INSTALLATION. BRIDGE WORKS DIVISION - STRUCTURES BATCH.
000140 DATE-WRITTEN. 09/11/96.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL ENGINEERING USE ONLY.
000170*****************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                *
000200*  CALLED SUBPROGRAM - DERIVES THE SHORT TERM AND LONG TERM      *
000210*  MODULAR RATIOS FOR A STEEL-CONCRETE COMPOSITE DECK PER        *
000220*  IRC:22-2015 CLAUSE 6.5, AND THE EFFECTIVE FLANGE WIDTH OF     *
000230*  THE CONCRETE SLAB ACTING WITH ONE GIRDER PER IRC:22-2015      *
000240*  CLAUSE 6.4 - THE LESSER OF ONE QUARTER SPAN, THE GIRDER       *
000250*  SPACING AND TWELVE SLAB THICKNESSES PLUS HALF THE SPACING.   *
000260*  THE CONCRETE SECANT MODULUS IS TAKEN AS EC=5000*SQRT(FCK)    *
000270*  (N/SQ.MM, FCK IN MPA) PER IRC:22-2015 CLAUSE 5.6.1, GIVING    *
000280*  MSHORT=ES/EC AND MLONG=MSHORT*(1+CREEP COEFFICIENT), THE      *
000290*  CREEP COEFFICIENT DEFAULTING TO 1.5 PER CLAUSE 6.5.2.          *
000300*                                                                *
000310*P    ENTRY PARAMETERS..                                         *
000320*     CALL 'NYCOMPST' USING  CS-FCK            PIC 9(02)         *
000330*                             CS-SPAN-MM        PIC 9(06)         *
000340*                             CS-SPACING-MM     PIC 9(05)         *
000350*                             CS-SLAB-THK-MM    PIC 9(03)         *
000360*                             CS-MOD-SHORT      PIC 99V99         *
000370*                             CS-MOD-LONG       PIC 99V99         *
000380*                             CS-EFF-WIDTH-MM   PIC 9(05)         *
000390*                                                                *
000400*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000410*     FCK OF ZERO RETURNS ZERO MODULAR RATIOS AND ZERO WIDTH.   *
000420*                                                                *
000430*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000440*     NONE.                                                       *
000450*                                                                *
000460*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000470*     ES = 2,00,000 N/SQ.MM (IS 800:2007 CLAUSE 3.1.4).           *
000480*     EC = 5000*SQRT(FCK) N/SQ.MM (IRC:22-2015 CLAUSE 5.6.1).    *
000490*     CREEP COEFFICIENT 1.5 (IRC:22-2015 CLAUSE 6.5.2).           *
000500*                                                                *
000510*    MAINTENANCE..                                               *
000520*    DATE     USERID   DESCRIPTION                          TAG *
000530*    -------- -------- -------------------------------- -------- *
000540*    09/11/96 RLT      ORIGINAL PROGRAM - M30 CONCRETE ONLY.DR199*
000550*    11/09/98 PXS      Y2K REVIEW - NO DATE FIELDS ON THIS  Y2K07*
000560*             PROGRAM.  NO CHANGE REQUIRED.                      *
000570*    02/14/11 MVS      ADDED M25, M35 AND M40 ROWS TO THE   DR402*
000580*             MODULAR RATIO TABLE FOR WIDER GRADE RANGE.         *
000590*    02/17/24 NKR      THE FOUR-ROW LOOKUP TABLE DID NOT        DR526*
000600*             REPRODUCE IRC:22-2015'S EC=5000*SQRT(FCK)         DR526*
000610*             FORMULA (M30 GAVE 9.00/15.56 AGAINST THE         DR526*
000620*             FORMULA'S 7.30/18.25) - REPLACED THE TABLE WITH   DR526*
000630*             A DIRECT COMPUTATION USING THE SHARED NEWTON-     DR526*
000640*             RAPHSON SQUARE ROOT.  ALSO ADDED THE MISSING      DR526*
000650*             12*SLAB-THICKNESS+SPACING/2 THIRD TERM TO THE     DR526*
000660*             EFFECTIVE WIDTH, WHICH HAD NEVER USED             DR526*
000670*             CS-SLAB-THK-MM AT ALL.                              DR526*
000680*****************************************************************
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730 DATA DIVISION.
000740 WORKING-STORAGE SECTION.
000750 01  FILLER                     PIC X(32)
000760     VALUE 'NYCOMPST WORKING STORAGE BEGINS'.
000770 01  COMPOSIT-WORK-AREA.
000780     05  CS-ES-STEEL            PIC 9(06) COMP-3 VALUE 200000.
000790     05  CS-EC-CONCRETE         PIC 9(05)V99 COMP-3 VALUE 0.
000800     05  CS-CREEP-COEFF         PIC 9V9 VALUE 1.5.
000810     05  CS-SQRT-X              PIC 9(07)V9999 COMP-3 VALUE 0.
000820     05  CS-SQRT-Y              PIC 9(07)V9999 COMP-3 VALUE 0.
000830     05  CS-SQRT-Y-NEW          PIC 9(07)V9999 COMP-3 VALUE 0.
000840     05  CS-SQRT-RESULT         PIC 9(07)V9999 COMP-3 VALUE 0.
000850     05  CS-SQRT-ITER           PIC S9(02) COMP VALUE 0.
000860     05  CS-QUARTER-SPAN-MM     PIC 9(06) VALUE 0.
000870     05  CS-QUARTER-SPAN-R REDEFINES CS-QUARTER-SPAN-MM
000880             PIC 9(04)V99.
000890     05  CS-SPACING-LIMIT-MM    PIC 9(05) VALUE 0.
000900     05  CS-SPACING-LIMIT-R REDEFINES CS-SPACING-LIMIT-MM
000910             PIC 9(03)V99.
000920     05  CS-SLAB-TERM-MM        PIC 9(06) VALUE 0.
000930     05  CS-SLAB-TERM-R REDEFINES CS-SLAB-TERM-MM
000940             PIC 9(04)V99.
000950     05  CS-LEAST-MM            PIC 9(06) VALUE 0.
000960     05  FILLER                 PIC X(01).
000970 LINKAGE SECTION.
000980 01  LK-CS-FCK                   PIC 9(02).
000990 01  LK-CS-SPAN-MM                PIC 9(06).
001000 01  LK-CS-SPACING-MM             PIC 9(05).
001010 01  LK-CS-SLAB-THK-MM            PIC 9(03).
001020 01  LK-CS-MOD-SHORT               PIC 9(02)V99.
001030 01  LK-CS-MOD-LONG                PIC 9(02)V99.
001040 01  LK-CS-EFF-WIDTH-MM            PIC 9(05).
001050 01  LK-CS-EFF-WIDTH-R REDEFINES LK-CS-EFF-WIDTH-MM
001060         PIC 9(03)V99.
001070 PROCEDURE DIVISION USING LK-CS-FCK
001080                          LK-CS-SPAN-MM
001090                          LK-CS-SPACING-MM
001100                          LK-CS-SLAB-THK-MM
001110                          LK-CS-MOD-SHORT
001120                          LK-CS-MOD-LONG
001130                          LK-CS-EFF-WIDTH-MM.
001140     PERFORM 000-MAINLINE THRU 000-MAINLINE-EXIT
001150     GOBACK
001160     .
001170 000-MAINLINE.
001180     IF LK-CS-FCK = 0 OR LK-CS-SPAN-MM = 0
001190         MOVE 0 TO LK-CS-MOD-SHORT
001200         MOVE 0 TO LK-CS-MOD-LONG
001210         MOVE 0 TO LK-CS-EFF-WIDTH-MM
001220         GO TO 000-MAINLINE-EXIT
001230     END-IF
001240     PERFORM 200-COMPUTE-MODULAR-RATIO
001250     PERFORM 300-COMPUTE-EFFECTIVE-WIDTH
001260     .
001270 000-MAINLINE-EXIT.
001280     EXIT.
001290*****************************************************************
001300*     200-COMPUTE-MODULAR-RATIO  --  U8 MODULAR RATIOS            *
001310*                                                                 *
001320*     EC=5000*SQRT(FCK), MSHORT=ES/EC, MLONG=MSHORT*(1+CREEP).   *
001330*****************************************************************
001340 200-COMPUTE-MODULAR-RATIO.
001350     MOVE LK-CS-FCK TO CS-SQRT-X
001360     PERFORM 900-SQUARE-ROOT THRU 900-SQUARE-ROOT-EXIT
001370     COMPUTE CS-EC-CONCRETE ROUNDED = 5000 * CS-SQRT-RESULT
001380     IF CS-EC-CONCRETE = 0
001390         MOVE 0 TO LK-CS-MOD-SHORT
001400         MOVE 0 TO LK-CS-MOD-LONG
001410     ELSE
001420         COMPUTE LK-CS-MOD-SHORT ROUNDED =
001430             CS-ES-STEEL / CS-EC-CONCRETE
001440         COMPUTE LK-CS-MOD-LONG ROUNDED =
001450             LK-CS-MOD-SHORT * (1 + CS-CREEP-COEFF)
001460     END-IF
001470     .
001480*****************************************************************
001490*     300-COMPUTE-EFFECTIVE-WIDTH  --  U8 EFFECTIVE FLANGE WIDTH  *
001500*                                                                 *
001510*     EFFECTIVE WIDTH IS THE LEAST OF ONE QUARTER OF THE         *
001520*     EFFECTIVE SPAN, THE CENTRE TO CENTRE GIRDER SPACING, AND   *
001530*     TWELVE SLAB THICKNESSES PLUS HALF THE GIRDER SPACING.      *
001540*****************************************************************
001550 300-COMPUTE-EFFECTIVE-WIDTH.
001560     COMPUTE CS-QUARTER-SPAN-MM ROUNDED = LK-CS-SPAN-MM / 4
001570     MOVE LK-CS-SPACING-MM TO CS-SPACING-LIMIT-MM
001580     COMPUTE CS-SLAB-TERM-MM ROUNDED =
001590         (12 * LK-CS-SLAB-THK-MM) + (LK-CS-SPACING-MM / 2)
001600     MOVE CS-QUARTER-SPAN-MM TO CS-LEAST-MM
001610     IF CS-SPACING-LIMIT-MM < CS-LEAST-MM
001620         MOVE CS-SPACING-LIMIT-MM TO CS-LEAST-MM
001630     END-IF
001640     IF CS-SLAB-TERM-MM < CS-LEAST-MM
001650         MOVE CS-SLAB-TERM-MM TO CS-LEAST-MM
001660     END-IF
001670     MOVE CS-LEAST-MM TO LK-CS-EFF-WIDTH-MM
001680     .
001690*****************************************************************
001700*   900-SQUARE-ROOT  --  NEWTON-RAPHSON SQUARE ROOT               *
001710*                                                                 *
001720*   THIS COMPILER HAS NO INTRINSIC SQRT FUNCTION, SO THE         *
001730*   CONCRETE MODULUS ROUTES THROUGH THIS ITERATION THE SAME      *
001740*   WAY NYCAPCHK'S BUCKLING TERMS DO.  Y=(Y+X/Y)/2 FROM AN       *
001750*   INITIAL GUESS OF (X+1)/2, 12 PASSES BEING AMPLY SUFFICIENT   *
001760*   FOR ENGINEERING PRECISION.                                   *
001770*****************************************************************
001780 900-SQUARE-ROOT.
001790     IF CS-SQRT-X = 0
001800         MOVE 0 TO CS-SQRT-RESULT
001810         GO TO 900-SQUARE-ROOT-EXIT
001820     END-IF
001830     COMPUTE CS-SQRT-Y ROUNDED = (CS-SQRT-X + 1) / 2
001840     MOVE 0 TO CS-SQRT-ITER
001850     PERFORM 910-SQRT-ITERATE THRU 910-SQRT-ITERATE-EXIT
001860         UNTIL CS-SQRT-ITER > 12
001870     MOVE CS-SQRT-Y TO CS-SQRT-RESULT
001880     .
001890 900-SQUARE-ROOT-EXIT.
001900     EXIT.
001910 910-SQRT-ITERATE.
001920     ADD 1 TO CS-SQRT-ITER
001930     COMPUTE CS-SQRT-Y-NEW ROUNDED =
001940         (CS-SQRT-Y + (CS-SQRT-X / CS-SQRT-Y)) / 2
001950     MOVE CS-SQRT-Y-NEW TO CS-SQRT-Y
001960     .
001970 910-SQRT-ITERATE-EXIT.
001980     EXIT.
