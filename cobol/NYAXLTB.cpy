000100*****************************************************************
000110*                                                                *
000120*    NYAXLTB  --  IRC:6-2017 VEHICLE / AXLE-LOAD TABLE LAYOUT  *
000130*    SHARED BY NYVEHLIB (BUILDS THE TABLE) AND NYMOVELD (SWEEPS*
000140*    THE SELECTED VEHICLE ACROSS THE INFLUENCE LINE).  EACH     *
000150*    AXLE ENTRY IS LOAD (KN) AND POSITION FROM THE VEHICLE      *
000160*    FRONT (M).                                                  *
000170*                                                                *
000180*    MAINTENANCE..                                               *
000190*    DATE     USERID   DESCRIPTION                          TAG *
000200*    -------- -------- -------------------------------- -------- *
000210*    03/02/92 BKC      ORIGINAL 7-VEHICLE CLASS A/B/AA/70R  DR061*
000220*             TABLE PER IRC:6-1966 WITH 1990 AMENDMENT.          *
000230*    07/19/99 RLT      RE-KEYED AXLE SPACINGS TO IRC:6-2000  DR198*
000240*             TRACK/WHEEL GEOMETRY.                              *
000250*    01/11/18 BKC      RE-KEYED TO IRC:6-2017 TABLE 2 ON     DR402*
000260*             CONVERSION TO METRIC AXLE POSITIONS.               *
000270*****************************************************************
000280 01  VEHICLE-CATALOG.
000290     05  VEH-ENTRY OCCURS 7 TIMES INDEXED BY VEH-IDX.
000300         10  VEH-NAME           PIC X(18).
000310         10  VEH-TOTAL-LENGTH   PIC 9(02)V99.
000320         10  VEH-AXLE-COUNT     PIC 9(02).
000330         10  VEH-MIN-SPACING    PIC 9(02)V9.
000340         10  VEH-AXLE OCCURS 8 TIMES INDEXED BY VEH-AX-IDX.
000350             15  VEH-AXLE-LOAD  PIC 9(03)V99.
000360             15  VEH-AXLE-POS   PIC 9(02)V999.
000370         10  FILLER             PIC X(01).
