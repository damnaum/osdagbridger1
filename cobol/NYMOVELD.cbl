000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NYMOVELD.
000120 AUTHOR. B K CHEVALLIER.
000130 INSTALLATION. BRIDGE WORKS DIVISION - STRUCTURES BATCH.
000140 DATE-WRITTEN. 03/02/92.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL ENGINEERING USE ONLY.
000170*****************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                *
000200*  CALLED SUBPROGRAM - SWEEPS THE CALLER'S SELECTED VEHICLE     *
000210*  ACROSS A SIMPLY-SUPPORTED SPAN USING A 201-STATION MOMENT    *
000220*  INFLUENCE LINE BUILT AT EACH OF 21 SECTIONS BETWEEN 0.3 AND  *
000230*  0.7 OF SPAN, AND RETURNS THE ABSOLUTE MAXIMUM BENDING        *
000240*  MOMENT AND ITS LOCATION.  THE SAME STATION TABLE/SWEEP IS    *
000250*  RE-USED WITH THE SHEAR INFLUENCE LINE AT 0.01M AND AT SPAN   *
000260*  LESS 0.01M TO OBTAIN THE MAXIMUM SUPPORT SHEAR.  IMPACT IS   *
000270*  APPLIED TO BOTH ENVELOPE RESULTS BEFORE THEY LEAVE THIS      *
000280*  PROGRAM.                                                      *
000290*                                                                *
000300*P    ENTRY PARAMETERS..                                         *
000310*     CALL 'NYMOVELD' USING  ML-SPAN-M         PIC 9(04)V999     *
000320*                             ML-IMPACT         PIC 9V9(04)       *
000330*                             VEHICLE-CATALOG   (SEE NYAXLTB)     *
000340*                             ML-ABS-MAX-MOM    PIC 9(06)V99      *
000350*                             ML-ABS-MAX-LOCN   PIC 9(04)V999      *
000360*                             ML-MAX-SHEAR      PIC 9(05)V99      *
000370*                                                                *
000380*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000390*     NONE.                                                       *
000400*                                                                *
000410*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000420*     NONE.                                                       *
000430*                                                                *
000440*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000450*     NONE - USES THE VEHICLE-CATALOG ENTRY ALREADY BUILT BY     *
000460*     NYVEHLIB AND MARKED BY THE CALLER'S VEH-IDX SETTING.       *
000470*                                                                *
000480*    MAINTENANCE..                                               *
000490*    DATE     USERID   DESCRIPTION                          TAG *
000500*    -------- -------- -------------------------------- -------- *
000510*    03/02/92 BKC      ORIGINAL PROGRAM - ONE METRE STEP    DR061*
000520*             SWEEP, ALWAYS USES VEHICLE-CATALOG ENTRY 1.        *
000530*    07/19/99 RLT      PARAMETERIZED THE VEHICLE ENTRY TO   DR198*
000540*             THE ONE THE CALLER LEFT HEADING THE TABLE.         *
000550*    11/09/98 PXS      Y2K REVIEW - NO DATE FIELDS ON THIS  Y2K02*
000560*             PROGRAM.  NO CHANGE REQUIRED.                      *
000570*    01/11/18 BKC      ADDED THE RESULTANT-MIDWAY REFINEMENT DR402*
000580*             TO THE ABSOLUTE MAXIMUM MOMENT SEARCH.             *
000590*    03/03/24 NKR      THE RESULTANT-MIDWAY SHORTCUT WAS A       DR529*
000600*             SUBSTITUTE FOR THE CODE'S OWN MOVING LOAD RULE -   DR529*
000610*             B11-B14 CALL FOR A 201-STATION INFLUENCE LINE,     *
000620*             A 0.1M SWEEP STEP FROM MINUS THE VEHICLE LENGTH    DR529*
000630*             TO SPAN, AN ABSOLUTE-MAXIMUM SEARCH OVER 21        *
000640*             SECTIONS FROM 0.3 TO 0.7 OF SPAN, AND A SHEAR      DR529*
000650*             ENVELOPE FROM THE 0.01M AND SPAN-LESS-0.01M        *
000660*             SECTIONS.  REWRITTEN TO THAT ALGORITHM IN FULL -   DR529*
000670*             THE OLD ONE-METRE RESULTANT SWEEP IS GONE.          DR529*
000680*****************************************************************
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730 DATA DIVISION.
000740 WORKING-STORAGE SECTION.
000750 01  FILLER                     PIC X(32)
000760     VALUE 'NYMOVELD WORKING STORAGE BEGINS'.
000770 01  MOVELOAD-WORK-AREA.
000780     05  ML-SECTION-IDX         PIC S9(04) COMP VALUE 0.
000790     05  ML-STATION-IDX         PIC S9(04) COMP VALUE 0.
000800     05  ML-STATION-LO          PIC S9(04) COMP VALUE 0.
000810     05  ML-STATION-HI          PIC S9(04) COMP VALUE 0.
000820     05  ML-AX-SUB              PIC S9(04) COMP VALUE 0.
000830     05  ML-CONVENTION-SIGN     PIC S9(01) COMP VALUE 0.
000840     05  ML-STATION-SPACING     PIC 9(03)V9999 VALUE 0.
000850     05  ML-SECTION-STEP        PIC 9(04)V999 VALUE 0.
000860     05  ML-SECTION-LOCN        PIC 9(04)V999 VALUE 0.
000870     05  ML-SECTION-LOCN-R REDEFINES ML-SECTION-LOCN
000880             PIC 9(07).
000890     05  ML-STATION-LO-POS      PIC 9(04)V999 VALUE 0.
000900     05  ML-STATION-LO-POS-R REDEFINES ML-STATION-LO-POS
000910             PIC 9(07).
000920     05  ML-FRONT-POS           PIC S9(04)V99 VALUE 0.
000930     05  ML-FRONT-POS-R REDEFINES ML-FRONT-POS
000940             PIC S9(06).
000950     05  ML-AXLE-ABS-POS        PIC S9(04)V999 VALUE 0.
000960     05  ML-VEH-LEN-NEG         PIC S9(04)V99 VALUE 0.
000970     05  ML-FRAC                PIC S9V9(04) VALUE 0.
000980     05  ML-ORDINATE            PIC S9V9(04) VALUE 0.
000990     05  ML-SHEAR-BASE          PIC S9V9(04) VALUE 0.
001000     05  ML-TRIAL-EFFECT        PIC S9(06)V99 VALUE 0.
001010     05  ML-SECTION-MAX         PIC S9(06)V99 VALUE 0.
001020     05  ML-SHEAR-MAX-1         PIC S9(05)V99 VALUE 0.
001030     05  ML-SHEAR-MAX-2         PIC S9(05)V99 VALUE 0.
001040     05  FILLER                 PIC X(01).
001050 01  MOVELOAD-IL-TABLE.
001060     05  ML-IL-ORDINATE OCCURS 201 TIMES
001070             PIC S9V9(04).
001080     05  FILLER                 PIC X(01).
001090 LINKAGE SECTION.
001100 01  LK-ML-SPAN-M                PIC 9(04)V999.
001110 01  LK-ML-IMPACT                PIC 9V9(04).
001120 01  LK-VEHICLE-CATALOG.
001130     05  LK-VEH-ENTRY OCCURS 7 TIMES INDEXED BY LK-VEH-IDX.
001140         10  LK-VEH-NAME         PIC X(18).
001150         10  LK-VEH-TOTAL-LEN    PIC 9(02)V99.
001160         10  LK-VEH-AXLE-COUNT   PIC 9(02).
001170         10  LK-VEH-MIN-SPACE    PIC 9(02)V9.
001180         10  LK-VEH-AXLE OCCURS 8 TIMES INDEXED BY LK-VEH-AX-IDX.
001190             15  LK-VEH-AX-LOAD  PIC 9(03)V99.
001200             15  LK-VEH-AX-POS   PIC 9(02)V999.
001210 01  LK-ML-ABS-MAX-MOM           PIC 9(06)V99.
001220 01  LK-ML-ABS-MAX-LOCN          PIC 9(04)V999.
001230 01  LK-ML-MAX-SHEAR             PIC 9(05)V99.
001240 PROCEDURE DIVISION USING LK-ML-SPAN-M
001250                          LK-ML-IMPACT
001260                          LK-VEHICLE-CATALOG
001270                          LK-ML-ABS-MAX-MOM
001280                          LK-ML-ABS-MAX-LOCN
001290                          LK-ML-MAX-SHEAR.
001300     PERFORM 000-MAINLINE THRU 000-MAINLINE-EXIT
001310     GOBACK
001320     .
001330 000-MAINLINE.
001340     SET LK-VEH-IDX TO 1
001350     MOVE 0 TO LK-ML-ABS-MAX-MOM
001360     MOVE 0 TO LK-ML-ABS-MAX-LOCN
001370     MOVE 0 TO LK-ML-MAX-SHEAR
001380     IF LK-ML-SPAN-M = 0
001390         GO TO 000-MAINLINE-EXIT
001400     END-IF
001410     COMPUTE ML-STATION-SPACING = LK-ML-SPAN-M / 200
001420     COMPUTE ML-VEH-LEN-NEG =
001430         LK-VEH-TOTAL-LEN (LK-VEH-IDX) * -1
001440     PERFORM 100-SWEEP-FOR-MAX-MOMENT THRU 100-SWEEP-FOR-MAX-MOMENT-EXIT
001450     PERFORM 200-COMPUTE-MAX-SHEAR THRU 200-COMPUTE-MAX-SHEAR-EXIT
001460     PERFORM 300-APPLY-IMPACT THRU 300-APPLY-IMPACT-EXIT
001470     .
001480 000-MAINLINE-EXIT.
001490     EXIT.
001500*****************************************************************
001510*   100-SWEEP-FOR-MAX-MOMENT  --  B14 ABSOLUTE MAXIMUM MOMENT    *
001520*                                                                 *
001530*   THE MOMENT INFLUENCE LINE IS REBUILT AT EACH OF 21 SECTIONS  *
001540*   EVENLY SPACED FROM 0.3 OF SPAN TO 0.7 OF SPAN, THE VEHICLE   *
001550*   IS SWEPT ACROSS EACH ONE, AND THE LARGEST EFFECT SEEN AT     *
001560*   ANY SECTION WINS - B11/B13/B14.                               *
001570*****************************************************************
001580 100-SWEEP-FOR-MAX-MOMENT.
001590     COMPUTE ML-SECTION-STEP = 0.02 * LK-ML-SPAN-M
001600     COMPUTE ML-SECTION-LOCN = 0.30 * LK-ML-SPAN-M
001610     PERFORM 110-TEST-ONE-SECTION
001620         VARYING ML-SECTION-IDX FROM 1 BY 1
001630         UNTIL ML-SECTION-IDX > 21
001640     .
001650 100-SWEEP-FOR-MAX-MOMENT-EXIT.
001660     EXIT.
001670 110-TEST-ONE-SECTION.
001680     PERFORM 810-BUILD-MOMENT-IL THRU 810-BUILD-MOMENT-IL-EXIT
001690     PERFORM 900-SWEEP-SECTION THRU 900-SWEEP-SECTION-EXIT
001700     IF ML-SECTION-MAX > LK-ML-ABS-MAX-MOM
001710         MOVE ML-SECTION-MAX  TO LK-ML-ABS-MAX-MOM
001720         MOVE ML-SECTION-LOCN TO LK-ML-ABS-MAX-LOCN
001730     END-IF
001740     ADD ML-SECTION-STEP TO ML-SECTION-LOCN
001750     .
001760*    B11 - MOMENT IL ORDINATE AT STATION S FOR SECTION A, SPAN L:
001770*    S*(L-A)/L FOR S NOT > A, A*(L-S)/L FOR S > A.
001780 810-BUILD-MOMENT-IL.
001790     PERFORM 811-BUILD-ONE-MOMENT-STATION
001800         VARYING ML-STATION-IDX FROM 1 BY 1
001810         UNTIL ML-STATION-IDX > 201
001820     .
001830 810-BUILD-MOMENT-IL-EXIT.
001840     EXIT.
001850 811-BUILD-ONE-MOMENT-STATION.
001860     COMPUTE ML-STATION-LO-POS =
001870         (ML-STATION-IDX - 1) * ML-STATION-SPACING
001880     IF ML-STATION-LO-POS NOT > ML-SECTION-LOCN
001890         COMPUTE ML-IL-ORDINATE (ML-STATION-IDX) ROUNDED =
001900             ML-STATION-LO-POS * (LK-ML-SPAN-M - ML-SECTION-LOCN)
001910                 / LK-ML-SPAN-M
001920     ELSE
001930         COMPUTE ML-IL-ORDINATE (ML-STATION-IDX) ROUNDED =
001940             ML-SECTION-LOCN * (LK-ML-SPAN-M - ML-STATION-LO-POS)
001950                 / LK-ML-SPAN-M
001960     END-IF
001970     .
001980*****************************************************************
001990*   200-COMPUTE-MAX-SHEAR  --  B12 SHEAR ENVELOPE AT SUPPORTS     *
002000*                                                                 *
002010*   THE SHEAR IL IS BUILT AT 0.01M FROM THE LEFT SUPPORT USING   *
002020*   THE RIGHT-SIDE SIGN CONVENTION, AND AT SPAN LESS 0.01M       *
002030*   USING THE LEFT-SIDE CONVENTION; THE VEHICLE IS SWEPT ACROSS  *
002040*   BOTH AND THE LARGER ENVELOPE EFFECT IS KEPT - B12/B13.        *
002050*****************************************************************
002060 200-COMPUTE-MAX-SHEAR.
002070     COMPUTE ML-SECTION-LOCN = 0.01
002080     MOVE -1 TO ML-CONVENTION-SIGN
002090     PERFORM 820-BUILD-SHEAR-IL THRU 820-BUILD-SHEAR-IL-EXIT
002100     PERFORM 900-SWEEP-SECTION THRU 900-SWEEP-SECTION-EXIT
002110     MOVE ML-SECTION-MAX TO ML-SHEAR-MAX-1
002120     COMPUTE ML-SECTION-LOCN = LK-ML-SPAN-M - 0.01
002130     MOVE 1 TO ML-CONVENTION-SIGN
002140     PERFORM 820-BUILD-SHEAR-IL THRU 820-BUILD-SHEAR-IL-EXIT
002150     PERFORM 900-SWEEP-SECTION THRU 900-SWEEP-SECTION-EXIT
002160     MOVE ML-SECTION-MAX TO ML-SHEAR-MAX-2
002170     IF ML-SHEAR-MAX-1 > ML-SHEAR-MAX-2
002180         MOVE ML-SHEAR-MAX-1 TO LK-ML-MAX-SHEAR
002190     ELSE
002200         MOVE ML-SHEAR-MAX-2 TO LK-ML-MAX-SHEAR
002210     END-IF
002220     .
002230 200-COMPUTE-MAX-SHEAR-EXIT.
002240     EXIT.
002250*    B12 - LEFT CONVENTION: (L-S)/L FOR S < A, -S/L FOR S > A,
002260*    AND (L-A)/L AT S = A REGARDLESS OF CONVENTION; RIGHT
002270*    CONVENTION IS THE SAME MAGNITUDE WITH THE SIGN REVERSED.
002280 820-BUILD-SHEAR-IL.
002290     PERFORM 821-BUILD-ONE-SHEAR-STATION
002300         VARYING ML-STATION-IDX FROM 1 BY 1
002310         UNTIL ML-STATION-IDX > 201
002320     .
002330 820-BUILD-SHEAR-IL-EXIT.
002340     EXIT.
002350 821-BUILD-ONE-SHEAR-STATION.
002360     COMPUTE ML-STATION-LO-POS =
002370         (ML-STATION-IDX - 1) * ML-STATION-SPACING
002380     IF ML-STATION-LO-POS = ML-SECTION-LOCN
002390         COMPUTE ML-IL-ORDINATE (ML-STATION-IDX) ROUNDED =
002400             (LK-ML-SPAN-M - ML-SECTION-LOCN) / LK-ML-SPAN-M
002410     ELSE
002420         IF ML-STATION-LO-POS < ML-SECTION-LOCN
002430             COMPUTE ML-SHEAR-BASE ROUNDED =
002440                 (LK-ML-SPAN-M - ML-STATION-LO-POS) / LK-ML-SPAN-M
002450         ELSE
002460             COMPUTE ML-SHEAR-BASE ROUNDED =
002470                 (ML-STATION-LO-POS / LK-ML-SPAN-M) * -1
002480         END-IF
002490         IF ML-CONVENTION-SIGN = -1
002500             COMPUTE ML-IL-ORDINATE (ML-STATION-IDX) =
002510                 ML-SHEAR-BASE * -1
002520         ELSE
002530             MOVE ML-SHEAR-BASE TO ML-IL-ORDINATE (ML-STATION-IDX)
002540         END-IF
002550     END-IF
002560     .
002570*****************************************************************
002580*   900-SWEEP-SECTION  --  B13/B14 VEHICLE SWEEP AGAINST AN IL   *
002590*                                                                 *
002600*   COMMON TO BOTH THE MOMENT AND SHEAR SEARCHES - THE FRONT OF  *
002610*   THE VEHICLE IS WALKED FROM MINUS ITS OWN LENGTH TO SPAN IN   *
002620*   0.1M STEPS; AT EACH STEP EVERY AXLE STILL ON THE SPAN HAS    *
002630*   ITS LOAD MULTIPLIED BY THE IL ORDINATE INTERPOLATED AT ITS   *
002640*   POSITION, AND THE LARGEST TOTAL EFFECT SEEN IS KEPT.          *
002650*****************************************************************
002660 900-SWEEP-SECTION.
002670     MOVE 0 TO ML-SECTION-MAX
002680     MOVE ML-VEH-LEN-NEG TO ML-FRONT-POS
002690     PERFORM 910-SWEEP-ONE-POSITION
002700         UNTIL ML-FRONT-POS > LK-ML-SPAN-M
002710     .
002720 900-SWEEP-SECTION-EXIT.
002730     EXIT.
002740 910-SWEEP-ONE-POSITION.
002750     MOVE 0 TO ML-TRIAL-EFFECT
002760     PERFORM 911-ADD-ONE-AXLE
002770         VARYING ML-AX-SUB FROM 1 BY 1
002780         UNTIL ML-AX-SUB > LK-VEH-AXLE-COUNT (LK-VEH-IDX)
002790     IF ML-TRIAL-EFFECT > ML-SECTION-MAX
002800         MOVE ML-TRIAL-EFFECT TO ML-SECTION-MAX
002810     END-IF
002820     ADD 0.1 TO ML-FRONT-POS
002830     .
002840 911-ADD-ONE-AXLE.
002850     COMPUTE ML-AXLE-ABS-POS = ML-FRONT-POS +
002860         LK-VEH-AX-POS (LK-VEH-IDX ML-AX-SUB)
002870     IF ML-AXLE-ABS-POS >= 0 AND ML-AXLE-ABS-POS <= LK-ML-SPAN-M
002880         PERFORM 920-INTERP-ORDINATE THRU 920-INTERP-ORDINATE-EXIT
002890         COMPUTE ML-TRIAL-EFFECT = ML-TRIAL-EFFECT +
002900             (LK-VEH-AX-LOAD (LK-VEH-IDX ML-AX-SUB) * ML-ORDINATE)
002910     END-IF
002920     .
002930*    B13 - LINEAR INTERPOLATION OF THE IL ORDINATE BETWEEN THE
002940*    TWO STATIONS BRACKETING THE AXLE'S ABSOLUTE POSITION.
002950 920-INTERP-ORDINATE.
002960     COMPUTE ML-STATION-LO =
002970         (ML-AXLE-ABS-POS / ML-STATION-SPACING) + 1
002980     IF ML-STATION-LO < 1
002990         MOVE 1 TO ML-STATION-LO
003000     END-IF
003010     IF ML-STATION-LO > 200
003020         MOVE 200 TO ML-STATION-LO
003030     END-IF
003040     COMPUTE ML-STATION-HI = ML-STATION-LO + 1
003050     COMPUTE ML-STATION-LO-POS =
003060         (ML-STATION-LO - 1) * ML-STATION-SPACING
003070     COMPUTE ML-FRAC ROUNDED =
003080         (ML-AXLE-ABS-POS - ML-STATION-LO-POS) / ML-STATION-SPACING
003090     COMPUTE ML-ORDINATE ROUNDED =
003100         ML-IL-ORDINATE (ML-STATION-LO) +
003110             (ML-FRAC * (ML-IL-ORDINATE (ML-STATION-HI) -
003120                 ML-IL-ORDINATE (ML-STATION-LO)))
003130     .
003140 920-INTERP-ORDINATE-EXIT.
003150     EXIT.
003160*****************************************************************
003170*   300-APPLY-IMPACT  --  B10 IMPACT FACTOR APPLIED TO RESULTS   *
003180*****************************************************************
003190 300-APPLY-IMPACT.
003200     COMPUTE LK-ML-ABS-MAX-MOM ROUNDED =
003210         LK-ML-ABS-MAX-MOM * (1 + LK-ML-IMPACT)
003220     COMPUTE LK-ML-MAX-SHEAR ROUNDED =
003230         LK-ML-MAX-SHEAR * (1 + LK-ML-IMPACT)
003240     .
003250 300-APPLY-IMPACT-EXIT.
003260     EXIT.
