000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NYCOURBN.
000120 AUTHOR. R L TAVARES.
000130 INSTALLATION. BRIDGE WORKS DIVISION - STRUCTURES BATCH.
000140 DATE-WRITTEN. 07/19/99.
000150 DATE-COMPILED.
000160 SECURITY.  UNCLASSIFIED - INTERNAL ENGINEERING USE ONLY.
000170*****************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                *
000200*  CALLED SUBPROGRAM - COMPUTES COURBON'S METHOD TRANSVERSE     *
000210*  LOAD DISTRIBUTION FACTOR FOR EACH GIRDER OF A MULTI-GIRDER   *
000220*  DECK, ASSUMING THE LOADED LANES ARE CENTRED ON THE DECK AND  *
000230*  THE ECCENTRICITY OF THE RESULTANT LANE LOAD IS HALF THE      *
000240*  LOADED WIDTH.  PRINTED ON THE CALCULATION REPORT AS AN       *
000250*  INFORMATIONAL CROSS-CHECK AGAINST THE SIMPLE EQUAL-SHARE     *
000260*  DISTRIBUTION USED IN THE MAIN DESIGN PATH.                   *
000270*                                                                *
000280*P    ENTRY PARAMETERS..                                         *
000290*     CALL 'NYCOURBN' USING  CB-NUM-GIRDERS     PIC 9(02)        *
000300*                             CB-SPACING-MM      PIC 9(05)        *
000310*                             CB-NUM-LANES       PIC 9(01)        *
000320*                             CB-FACTOR-TABLE OCCURS 10 9V999     *
000330*                             CB-RETURN-CODE     PIC X(01)        *
000340*                                                                *
000350*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000360*     LESS THAN ONE GIRDER, OR A ZERO OR NEGATIVE GIRDER         *
000370*     SPACING, IS INVALID - RETURN CODE SET TO 'N' AND THE       *
000380*     FACTOR TABLE LEFT AT ZERO.                                  *
000390*                                                                *
000400*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000410*     NONE.                                                       *
000420*                                                                *
000430*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000440*     NONE - ASSUMED 3.5M LANE WIDTH PER IRC:6.                   *
000450*                                                                *
000460*    MAINTENANCE..                                               *
000470*    DATE     USERID   DESCRIPTION                          TAG *
000480*    -------- -------- -------------------------------- -------- *
000490*    07/19/99 RLT      ORIGINAL PROGRAM.                    DR198*
000500*    03/03/24 NKR      300-COMPUTE-FACTORS USED 1/N AS THE THE   DR534*
000510*             BASE TERM - CLAUSE U7 CALLS FOR M/N, WHERE M IS     DR534*
000520*             THE NUMBER OF LOADED LANES, SO AN UNLOADED DECK     DR534*
000530*             WAS COMING BACK WITH A FULL 1/N SHARE ON EVERY      DR534*
000540*             GIRDER INSTEAD OF ZERO.  ALSO ADDED THE MISSING     DR534*
000550*             N-LESS-THAN-1 / SPACING-NOT-POSITIVE VALIDATION     DR534*
000560*             AND THE ZERO FLOOR ON THE FINAL FACTOR.              DR534*
000570*****************************************************************
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620 DATA DIVISION.
000630 WORKING-STORAGE SECTION.
000640 01  FILLER                     PIC X(32)
000650     VALUE 'NYCOURBN WORKING STORAGE BEGINS'.
000660 01  COURBON-WORK-AREA.
000670     05  CB-SUB                 PIC S9(04) COMP VALUE 0.
000680     05  CB-LOADED-WIDTH-MM     PIC 9(05) VALUE 0.
000690     05  CB-LOADED-WIDTH-R REDEFINES CB-LOADED-WIDTH-MM
000700             PIC 9(03)V99.
000710     05  CB-ECCENTRICITY-MM     PIC S9(05) VALUE 0.
000720     05  CB-SUM-SQ-DIST         PIC 9(09) VALUE 0.
000730     05  CB-SUM-SQ-DIST-R REDEFINES CB-SUM-SQ-DIST
000740             PIC 9(07)V99.
000750     05  CB-GIRDER-DIST-MM      PIC S9(06) VALUE 0.
000760     05  CB-CENTRE-GIRDER       PIC 9(02)V9 VALUE 0.
000770     05  CB-FACTOR-RAW          PIC S9(02)V999 VALUE 0.
000780     05  FILLER                 PIC X(01).
000790 LINKAGE SECTION.
000800 01  LK-CB-NUM-GIRDERS           PIC 9(02).
000810 01  LK-CB-SPACING-MM            PIC 9(05).
000820 01  LK-CB-SPACING-R REDEFINES LK-CB-SPACING-MM.
000830     05  LK-CB-SPACING-HI        PIC 9(03).
000840     05  LK-CB-SPACING-LO        PIC 9(02).
000850 01  LK-CB-NUM-LANES             PIC 9(01).
000860 01  LK-CB-FACTOR-TABLE OCCURS 10 TIMES PIC 9V999.
000870 01  LK-CB-RETURN-CODE           PIC X(01).
000880     88  LK-CB-OK                VALUE 'Y'.
000890     88  LK-CB-ERROR              VALUE 'N'.
000900 PROCEDURE DIVISION USING LK-CB-NUM-GIRDERS
000910                          LK-CB-SPACING-MM
000920                          LK-CB-NUM-LANES
000930                          LK-CB-FACTOR-TABLE
000940                          LK-CB-RETURN-CODE.
000950     PERFORM 000-MAINLINE THRU 000-MAINLINE-EXIT
000960     GOBACK
000970     .
000980 000-MAINLINE.
000990     SET LK-CB-OK TO TRUE
001000     PERFORM 100-INITIALIZE-TABLE
001010     IF LK-CB-NUM-GIRDERS < 1 OR LK-CB-SPACING-MM NOT > 0
001020         SET LK-CB-ERROR TO TRUE
001030         GO TO 000-MAINLINE-EXIT
001040     END-IF
001050     IF LK-CB-NUM-LANES = 0
001060         GO TO 000-MAINLINE-EXIT
001070     END-IF
001080     PERFORM 200-COMPUTE-GEOMETRY
001090     PERFORM 300-COMPUTE-FACTORS
001100         VARYING CB-SUB FROM 1 BY 1
001110         UNTIL CB-SUB > LK-CB-NUM-GIRDERS
001120     .
001130 000-MAINLINE-EXIT.
001140     EXIT.
001150 100-INITIALIZE-TABLE.
001160     PERFORM 110-ZERO-ONE-ENTRY
001170         VARYING CB-SUB FROM 1 BY 1
001180         UNTIL CB-SUB > 10
001190     .
001200 110-ZERO-ONE-ENTRY.
001210     MOVE 0 TO LK-CB-FACTOR-TABLE (CB-SUB)
001220     .
001230*****************************************************************
001240*     200-COMPUTE-GEOMETRY  --  U7 COURBON GEOMETRY               *
001250*****************************************************************
001260 200-COMPUTE-GEOMETRY.
001270     COMPUTE CB-LOADED-WIDTH-MM = LK-CB-NUM-LANES * 3500
001280     COMPUTE CB-ECCENTRICITY-MM = CB-LOADED-WIDTH-MM / 2
001290     COMPUTE CB-CENTRE-GIRDER ROUNDED =
001300         (LK-CB-NUM-GIRDERS + 1) / 2
001310     MOVE 0 TO CB-SUM-SQ-DIST
001320     PERFORM 210-ACCUMULATE-SQ-DISTANCE
001330         VARYING CB-SUB FROM 1 BY 1
001340         UNTIL CB-SUB > LK-CB-NUM-GIRDERS
001350     .
001360 210-ACCUMULATE-SQ-DISTANCE.
001370     COMPUTE CB-GIRDER-DIST-MM =
001380         (CB-SUB - CB-CENTRE-GIRDER) * LK-CB-SPACING-MM
001390     COMPUTE CB-SUM-SQ-DIST = CB-SUM-SQ-DIST +
001400         (CB-GIRDER-DIST-MM * CB-GIRDER-DIST-MM)
001410     .
001420*****************************************************************
001430*     300-COMPUTE-FACTORS  --  U7 COURBON DISTRIBUTION FACTOR     *
001440*                                                                 *
001450*     DF(I) = (M/N) + (M * E * X(I) / SUM-OF-X-SQUARED), WHERE   *
001460*     M IS THE NUMBER OF LOADED LANES, N IS THE NUMBER OF         *
001470*     GIRDERS, E IS THE LANE LOAD ECCENTRICITY AND X(I) IS       *
001480*     GIRDER I'S DISTANCE FROM THE DECK CENTRELINE - DR534.       *
001490*     THE RESULT IS FLOORED AT ZERO.                               *
001500*****************************************************************
001510 300-COMPUTE-FACTORS.
001520     COMPUTE CB-GIRDER-DIST-MM =
001530         (CB-SUB - CB-CENTRE-GIRDER) * LK-CB-SPACING-MM
001540     IF CB-SUM-SQ-DIST = 0
001550         COMPUTE CB-FACTOR-RAW ROUNDED =
001560             LK-CB-NUM-LANES / LK-CB-NUM-GIRDERS
001570     ELSE
001580         COMPUTE CB-FACTOR-RAW ROUNDED =
001590             (LK-CB-NUM-LANES / LK-CB-NUM-GIRDERS) +
001600             (LK-CB-NUM-LANES * CB-ECCENTRICITY-MM *
001610                 CB-GIRDER-DIST-MM / CB-SUM-SQ-DIST)
001620     END-IF
001630     IF CB-FACTOR-RAW < 0
001640         MOVE 0 TO CB-FACTOR-RAW
001650     END-IF
001660     MOVE CB-FACTOR-RAW TO LK-CB-FACTOR-TABLE (CB-SUB)
001670     .
